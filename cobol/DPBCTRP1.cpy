000100*****************************************************************
000110*    DPBCTRP1  -  VIAGEM (TRIP) : TABLE DE TRAVAIL EN MEMOIRE
000120*    -------------------------------------------------------------
000130*    DPB-TRP-TAB : viagens en cours de run. Chargee par DPBPTRP1
000140*    au recu de CARREGAR, reecrite sur TRIP-MASTER au recu de
000150*    GRAVAR.
000160*-----------------------------------------------------------------
000170*    MODIFICATIONS
000180*    1987-03-12 ODO  TICKET DRB-0007  Creation.
000190*    1998-11-30 MLB  TICKET DRB-0166  Table portee a 2000 viagens.
000200*****************************************************************
000210 01  DPB-TRP-TAB.
000220     05  DPB-TRP-COUNT           PIC 9(04) COMP.
000230     05  DPB-TRP-ENTRY OCCURS 2000 TIMES INDEXED BY TRP-IX.
000240         10  E-TRP-ID            PIC 9(09).
000250         10  E-TRP-DRONE-ID      PIC 9(09).
000260         10  E-TRP-TOT-WGT       PIC 9(06)V9(02).
000270         10  E-TRP-TOT-DIST      PIC 9(07)V9(02).
000280         10  E-TRP-START-AT      PIC 9(14).
000290         10  E-TRP-FINISH-AT     PIC 9(14).
000300         10  E-TRP-STATUS        PIC X(16).
000310     05  FILLER                  PIC X(04).
