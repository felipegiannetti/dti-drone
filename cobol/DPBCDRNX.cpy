000100*****************************************************************
000110*    DPBCDRNX  -  DRONE : ZONE D'ECHANGE COUCHE METIER / COUCHE
000120*                  PHYSIQUE (DPBPDRN1), reprise via REPLACING
000130*                  comme l'ancien TLMCPRO1.
000140*    -------------------------------------------------------------
000150*    ENT-BAT : MAJ ponctuelle de la batterie (rejet strict, pas
000160*    de recadrage - regle metier 9), distincte de ENT-MAJ.
000170*-----------------------------------------------------------------
000180*    MODIFICATIONS
000190*    1987-03-05 ODO  TICKET DRB-0001  Creation.
000200*    1991-06-18 ODO  TICKET DRB-0098  Ajout ENT-BAT (MAJ batterie).
000210*****************************************************************
000220 01  :PROG:-XCH.
000230     05  :PROG:-ENT-LEC.
000240         10  :PROG:-ENT-LEC-ID       PIC 9(09).
000250     05  :PROG:-ENT-AJO.
000260         10  :PROG:-ENT-AJO-ID       PIC 9(09).
000270         10  :PROG:-ENT-AJO-NAME     PIC X(80).
000280         10  :PROG:-ENT-AJO-CAPACITY PIC 9(05)V9(02).
000290         10  :PROG:-ENT-AJO-RANGE    PIC 9(05)V9(02).
000300         10  :PROG:-ENT-AJO-SPEED    PIC 9(05)V9(02).
000310         10  :PROG:-ENT-AJO-BATTERY  PIC 9(03).
000320         10  :PROG:-ENT-AJO-STATUS   PIC X(20).
000330         10  :PROG:-ENT-AJO-LOC-X    PIC S9(09).
000340         10  :PROG:-ENT-AJO-LOC-Y    PIC S9(09).
000350     05  :PROG:-ENT-MAJ REDEFINES :PROG:-ENT-AJO.
000360         10  :PROG:-ENT-MAJ-ID-AJO   PIC 9(09).
000370         10  :PROG:-ENT-MAJ-NAME     PIC X(80).
000380         10  :PROG:-ENT-MAJ-CAPACITY PIC 9(05)V9(02).
000390         10  :PROG:-ENT-MAJ-RANGE    PIC 9(05)V9(02).
000400         10  :PROG:-ENT-MAJ-SPEED    PIC 9(05)V9(02).
000410         10  :PROG:-ENT-MAJ-BATTERY  PIC 9(03).
000420         10  :PROG:-ENT-MAJ-STATUS   PIC X(20).
000430         10  :PROG:-ENT-MAJ-LOC-X    PIC S9(09).
000440         10  :PROG:-ENT-MAJ-LOC-Y    PIC S9(09).
000450     05  :PROG:-ENT-MAJ-ID           PIC 9(09).
000460     05  :PROG:-ENT-BAT.
000470         10  :PROG:-ENT-BAT-ID       PIC 9(09).
000480         10  :PROG:-ENT-BAT-VALEUR   PIC 9(03).
000490     05  :PROG:-ENT-SUP.
000500         10  :PROG:-ENT-SUP-ID       PIC 9(09).
000510     05  :PROG:-SOR-LEC.
000520         10  :PROG:-SOR-LEC-NAME     PIC X(80).
000530         10  :PROG:-SOR-LEC-CAPACITY PIC 9(05)V9(02).
000540         10  :PROG:-SOR-LEC-RANGE    PIC 9(05)V9(02).
000550         10  :PROG:-SOR-LEC-SPEED    PIC 9(05)V9(02).
000560         10  :PROG:-SOR-LEC-BATTERY  PIC 9(03).
000570         10  :PROG:-SOR-LEC-STATUS   PIC X(20).
000580         10  :PROG:-SOR-LEC-LOC-X    PIC S9(09).
000590         10  :PROG:-SOR-LEC-LOC-Y    PIC S9(09).
000600     05  :PROG:-SOR-AJO.
000610         10  :PROG:-SOR-AJO-ID       PIC 9(09).
000620     05  FILLER                      PIC X(04).
