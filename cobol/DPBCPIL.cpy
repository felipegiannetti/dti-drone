000100*****************************************************************
000110*    DPBCPIL   -   BLOC DE PILOTAGE COMMUN
000120*    -------------------------------------------------------------
000130*    Parametres d'appel communs a tous les sous-programmes de la
000140*    couche physique (DPBPDRN1, DPBPORD1, DPBPTRP1, DPBPSTP1).
000150*    Repris de l'ancien bloc TLMCPIL (appareillage PROSPECT/
000160*    CONTACT) ; la fonction demandee tient maintenant sur 8
000170*    caracteres pour les libelles DRN-AJO, ORD-SUPPR, STP-DEPLAC,
000180*    etc.
000190*-----------------------------------------------------------------
000200*    MODIFICATIONS
000210*    1987-03-05 ODO  TICKET DRB-0001  Creation, repris de TLMCPIL.
000220*    1992-09-21 MLB  TICKET DRB-0114  Ajout 88 sur le code retour.
000230*****************************************************************
000240 01  DPB-PIL.
000250*        Fonction demandee par le programme appelant
000260     05  DPB-PIL-FCT              PIC X(08).
000270*        Code retour du sous-programme appele
000280     05  DPB-PIL-RC               PIC X(02).
000290         88  DPB-PIL-RC-OK                VALUE '00'.
000300         88  DPB-PIL-RC-ABSENT            VALUE '01'.
000310         88  DPB-PIL-RC-STATUT            VALUE '02'.
000320         88  DPB-PIL-RC-VALEUR            VALUE '03'.
000330*        Message retour (toujours tronque a 40, comme TLMCPIL)
000340     05  DPB-PIL-MSG              PIC X(40).
000350     05  FILLER                  PIC X(10).
