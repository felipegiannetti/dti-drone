000100*****************************************************************
000110*                   C O U C H E   P H Y S I Q U E
000120*                   -----------------------------
000130*    APPLICATION      : PLANIFICATION DE LIVRAISON PAR DRONE
000140*    PROGRAMME        : DPBPDRN1
000150*    OBJET            : ACCES AU FICHIER MAITRE DES DRONES
000160*                       (DRONE-MASTER) POUR COMPTE DE DPBBMNT1 -
000170*                       CHARGEMENT/SAUVEGARDE DE LA TABLE EN
000180*                       MEMOIRE (DPB-DRN-TAB), CONSULTATION,
000190*                       CREATION, MISE A JOUR, MAJ BATTERIE ET
000200*                       SUPPRESSION D'UN DRONE.
000210*    REPRIS DE        : TLMPPRO1 (couche physique PROSPECT).
000220*****************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.      DPBPDRN1.
000250 AUTHOR.          Olivier DOSSMANN.
000260 INSTALLATION.    TRAIN04.
000270 DATE-WRITTEN.    19870305.
000280 DATE-COMPILED.
000290 SECURITY.        DIFFUSION INTERNE.
000300*****************************************************************
000310*    HISTORIQUE DES MODIFICATIONS
000320*    -------------------------------------------------------------
000330*    DATE       AUTEUR TICKET     LIBELLE
000340*    ---------- ------ ---------- --------------------------------
000350*    1987-03-05 ODO    DRB-0001   Creation, repris de TLMPPRO1.   DRB-0001
000360*    1987-04-22 ODO    DRB-0004   Ecriture des bouchons AJOUT/MAJ/DRB-0004
000370*                                 SUPPRESSION (cf. TLMPPRO1).
000380*    1988-11-14 ODO    DRB-0032   Ajout gestion DRN-LOC-X/Y dans  DRB-0032
000390*                                 BUSCAR et AJOUT.
000400*    1991-06-18 ODO    DRB-0098   Abandon de la BDD TRAIN04 : le  DRB-0098
000410*                                 drone est desormais conserve sur
000420*                                 fichier sequentiel DRONE-MASTER,
000430*                                 charge en table DPB-DRN-TAB.
000440*    1992-09-21 MLB    DRB-0114   Ecriture des fonctions CARREGAR DRB-0114
000450*                                 et GRAVAR, pilotees par DPBBMNT1.
000460*    1994-04-08 MLB    DRB-0140   VALIDA-DRN : rejet AJOUT si nom DRB-0140
000470*                                 blanc, capacite, rayon ou
000480*                                 vitesse non superieurs a zero.
000490*    1996-01-15 MLB    DRB-0151   Ecriture de MAJBAT (mise a jour DRB-0151
000500*                                 ponctuelle de la batterie) avec
000510*                                 rejet strict hors bornes 0-100
000520*                                 (regle metier 9).
000530*    1998-11-30 MLB    DRB-0166   Revue an 2000 : ce programme ne DRB-0166
000540*                                 manipule aucune zone date, RAS.
000550*    1999-09-02 RGT    DRB-0179   SUPPRESSION refusee si le drone DRB-0179
000560*                                 n'est pas IDLE (regle metier 10).
000570*    2001-02-10 RGT    DRB-0188   AJOUT : batterie hors bornes a  DRB-0188
000580*                                 la creation forcee a 100.
000590*****************************************************************
000600      
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. ZIA.
000640 OBJECT-COMPUTER. VIRTEL.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS CLASSE-ALFA   IS 'A' THRU 'Z'
000680     UPSI-0 ON  STATUS   IS W-UPSI0-ON
000690     UPSI-0 OFF STATUS   IS W-UPSI0-OFF.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*    Fichier maitre des drones.
000730     SELECT DRN-MAST ASSIGN TO DRNMAST
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS W-DRN-FS.
000760      
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  DRN-MAST
000800     RECORDING MODE IS F.
000810 COPY DPBCDRNR REPLACING ==:PROG:== BY ==DRN==.
000820      
000830 WORKING-STORAGE SECTION.
000840*    Table de travail : parc de drones (cf. DPBCDRN1), chargee
000850*    au recu de CARREGAR, reecrite sur DRN-MAST au recu de GRAVAR.
000860     COPY DPBCDRN1.
000870      
000880 01  W-ZONES-FICHIER.
000890     05  W-DRN-FS                PIC X(02).
000900         88  W-DRN-FS-OK                VALUE '00'.
000910         88  W-DRN-FS-FIM               VALUE '10'.
000920     05  FILLER                  PIC X(02).
000930      
000940 01  W-COMPTEURS.
000950     05  W-IX-ACHADO             PIC 9(04) COMP.
000960     05  W-IX-TRAB               PIC 9(04) COMP.
000970     05  FILLER                  PIC X(02).
000980      
000990 01  W-INDICATEURS.
001000     05  W-FIM-FIC               PIC 9.
001010         88  W-FIM-FIC-OUI              VALUE 1.
001020         88  W-FIM-FIC-NAO              VALUE 0.
001030     05  W-ACHADO                PIC 9.
001040         88  W-ACHADO-SIM               VALUE 1.
001050         88  W-ACHADO-NAO               VALUE 0.
001060     05  W-UPSI0-ON              PIC 9.
001070     05  W-UPSI0-OFF             PIC 9.
001080     05  FILLER                  PIC X(02).
001090      
001100 77  W-ID-BUSCA                 PIC 9(09).
001105*    Reserve diagnostic, cf. SQLCODE-TXT/SQLERR-MSG de TLMPPRO1 -
001107*    non exploitee depuis l'abandon de la BDD TRAIN04 (DRB-0098).
001110 77  W-DRN-RC-TXT                PIC S9(03).
001115 77  W-DRN-ERR-MSG               PIC X(30).
001120*    Vue alternative de la cle de recherche, pour test de classe
001130*    alphabetique (cf. CLASS CLASSE-ALFA) sur un nom de drone.
001140 01  W-NOME-TRAB.
001150     05  W-NOME-TRAB-TXT         PIC X(80).
001160     05  FILLER                  PIC X(04).
001170 01  W-NOME-TRAB-ALT REDEFINES W-NOME-TRAB.
001180     05  W-NOME-TRAB-CAR OCCURS 80 TIMES
001190                                 PIC X(01).
001200     05  FILLER                  PIC X(04).
001210      
001220*    Horodatage systeme, pour construire un nom de drone par
001230*    defaut lorsque DRN-NAME est recu a blanc en creation.
001240 01  W-DATA-HORA-SISTEMA.
001250     05  W-DHS-AAAAMMJJ          PIC 9(08).
001260     05  W-DHS-HHMMSS            PIC 9(06).
001270 01  W-DATA-HORA-NUM REDEFINES W-DATA-HORA-SISTEMA.
001280     05  W-DHS-NUM               PIC 9(14).
001290      
001300 01  W-ZONES-AJOUT.
001310     05  W-BATTERIE-AJO          PIC 9(03).
001320     05  FILLER                  PIC X(02).
001330      
001340 LINKAGE SECTION.
001350     COPY DPBCPIL.
001360     COPY DPBCDRN1.
001370     COPY DPBCDRNX REPLACING ==:PROG:== BY ==DPBDRNX==.
001380      
001390 PROCEDURE DIVISION USING DPB-PIL DPB-DRN-TAB DPBDRNX-XCH.
001400*-----------------------------------------------------------
001410*    DEBUT : point d'entree unique, pilote par DPB-PIL-FCT.
001420*-----------------------------------------------------------
001430 DEBUT.
001440     PERFORM INIT-TRAITEMENT
001450     PERFORM TRAITEMENT
001460     GOBACK
001470     .
001480      
001490 INIT-TRAITEMENT.
001500     SET DPB-PIL-RC-OK             TO TRUE
001510     MOVE SPACES                   TO DPB-PIL-MSG
001520     .
001530      
001540 TRAITEMENT.
001550     EVALUATE DPB-PIL-FCT
001560       WHEN 'CARREGAR' PERFORM CARREGAR THRU CARREGAR-FIN
001570       WHEN 'GRAVAR'   PERFORM GRAVAR
001580       WHEN 'BUSCAR'   PERFORM BUSCAR
001590       WHEN 'AJOUT'    PERFORM AJOUT THRU AJOUT-FIN
001600       WHEN 'MAJ'      PERFORM MAJ THRU MAJ-FIN
001610       WHEN 'MAJBAT'   PERFORM MAJBAT THRU MAJBAT-FIN
001620       WHEN 'SUPPR'    PERFORM SUPPRESSION THRU SUPPRESSION-FIN
001630       WHEN OTHER
001640         SET DPB-PIL-RC-VALEUR     TO TRUE
001650         MOVE 'DPBPDRN1, FONCTION INCONNUE.' TO DPB-PIL-MSG
001660     END-EVALUATE
001670     .
001680      
001690*-----------------------------------------------------------
001700*    CARREGAR : lecture integrale de DRN-MAST dans la table.
001710*-----------------------------------------------------------
001720 CARREGAR.
001730     MOVE 0                       TO DPB-DRN-COUNT
001740     SET W-FIM-FIC-NAO             TO TRUE
001750     OPEN INPUT DRN-MAST
001760     IF NOT W-DRN-FS-OK
001770         SET DPB-PIL-RC-STATUT      TO TRUE
001780         MOVE 'DPBPDRN1, OUVERTURE DRN-MAST IMPOSSIBLE.'
001790                                    TO DPB-PIL-MSG
001800         GO TO CARREGAR-FIN
001810     END-IF
001820     PERFORM CARREGAR-BOUCLE THRU CARREGAR-BOUCLE-EXIT
001830         UNTIL W-FIM-FIC-OUI
001840     CLOSE DRN-MAST
001850     .
001860 CARREGAR-FIN.
001870     EXIT.
001880      
001890 CARREGAR-BOUCLE.
001900     READ DRN-MAST
001910         AT END
001920           SET W-FIM-FIC-OUI        TO TRUE
001930           GO TO CARREGAR-BOUCLE-EXIT
001940     END-READ
001950     ADD 1                         TO DPB-DRN-COUNT
001960     SET DRN-IX                   TO DPB-DRN-COUNT
001970     MOVE DRN-ID                   TO E-DRN-ID(DRN-IX)
001980     MOVE DRN-NAME                 TO E-DRN-NAME(DRN-IX)
001990     MOVE DRN-CAPACITY             TO E-DRN-CAPACITY(DRN-IX)
002000     MOVE DRN-RANGE                TO E-DRN-RANGE(DRN-IX)
002010     MOVE DRN-SPEED                TO E-DRN-SPEED(DRN-IX)
002020     MOVE DRN-BATTERY              TO E-DRN-BATTERY(DRN-IX)
002030     MOVE DRN-STATUS               TO E-DRN-STATUS(DRN-IX)
002040     MOVE DRN-LOC-X                TO E-DRN-LOC-X(DRN-IX)
002050     MOVE DRN-LOC-Y                TO E-DRN-LOC-Y(DRN-IX)
002060     .
002070 CARREGAR-BOUCLE-EXIT.
002080     EXIT.
002090      
002100*-----------------------------------------------------------
002110*    GRAVAR : reecriture integrale de la table sur DRN-MAST.
002120*-----------------------------------------------------------
002130 GRAVAR.
002140     OPEN OUTPUT DRN-MAST
002150     IF DPB-DRN-COUNT > 0
002160         PERFORM GRAVAR-BOUCLE THRU GRAVAR-BOUCLE-EXIT
002170             VARYING DRN-IX FROM 1 BY 1
002180             UNTIL DRN-IX > DPB-DRN-COUNT
002190     END-IF
002200     CLOSE DRN-MAST
002210     .
002220      
002230 GRAVAR-BOUCLE.
002240     MOVE E-DRN-ID(DRN-IX)         TO DRN-ID
002250     MOVE E-DRN-NAME(DRN-IX)       TO DRN-NAME
002260     MOVE E-DRN-CAPACITY(DRN-IX)   TO DRN-CAPACITY
002270     MOVE E-DRN-RANGE(DRN-IX)      TO DRN-RANGE
002280     MOVE E-DRN-SPEED(DRN-IX)      TO DRN-SPEED
002290     MOVE E-DRN-BATTERY(DRN-IX)    TO DRN-BATTERY
002300     MOVE E-DRN-STATUS(DRN-IX)     TO DRN-STATUS
002310     MOVE E-DRN-LOC-X(DRN-IX)      TO DRN-LOC-X
002320     MOVE E-DRN-LOC-Y(DRN-IX)      TO DRN-LOC-Y
002330     WRITE DRN-REC
002340     .
002350 GRAVAR-BOUCLE-EXIT.
002360     EXIT.
002370      
002380*-----------------------------------------------------------
002390*    LOCALIZA-DRN : recherche sequentielle de W-ID-BUSCA dans
002400*    la table. Laisse W-ACHADO-SIM/NAO et W-IX-ACHADO.
002410*-----------------------------------------------------------
002420 LOCALIZA-DRN.
002430     SET W-ACHADO-NAO              TO TRUE
002440     MOVE 0                        TO W-IX-ACHADO
002450     SET DRN-IX                   TO 1
002460     PERFORM LOCALIZA-DRN-BOUCLE THRU LOCALIZA-DRN-BOUCLE-EXIT
002470         UNTIL DRN-IX > DPB-DRN-COUNT
002480     .
002490 LOCALIZA-DRN-FIN.
002500     EXIT.
002510      
002520 LOCALIZA-DRN-BOUCLE.
002530     IF E-DRN-ID(DRN-IX) = W-ID-BUSCA
002540         SET W-ACHADO-SIM           TO TRUE
002550         SET W-IX-ACHADO           TO DRN-IX
002560         GO TO LOCALIZA-DRN-BOUCLE-EXIT
002570     END-IF
002580     SET DRN-IX UP BY 1
002590     .
002600 LOCALIZA-DRN-BOUCLE-EXIT.
002610     EXIT.
002620      
002630*-----------------------------------------------------------
002640*    BUSCAR : consultation d'un drone (DroneService.getById).
002650*-----------------------------------------------------------
002660 BUSCAR.
002670     MOVE DPBDRNX-ENT-LEC-ID       TO W-ID-BUSCA
002680     PERFORM LOCALIZA-DRN THRU LOCALIZA-DRN-FIN
002690     IF W-ACHADO-NAO
002700         SET DPB-PIL-RC-ABSENT      TO TRUE
002710         MOVE 'DPBPDRN1, DRONE INEXISTANT.' TO DPB-PIL-MSG
002720     ELSE
002730         MOVE E-DRN-NAME(W-IX-ACHADO)
002740                                    TO DPBDRNX-SOR-LEC-NAME
002750         MOVE E-DRN-CAPACITY(W-IX-ACHADO)
002760                                    TO DPBDRNX-SOR-LEC-CAPACITY
002770         MOVE E-DRN-RANGE(W-IX-ACHADO)
002780                                    TO DPBDRNX-SOR-LEC-RANGE
002790         MOVE E-DRN-SPEED(W-IX-ACHADO)
002800                                    TO DPBDRNX-SOR-LEC-SPEED
002810         MOVE E-DRN-BATTERY(W-IX-ACHADO)
002820                                    TO DPBDRNX-SOR-LEC-BATTERY
002830         MOVE E-DRN-STATUS(W-IX-ACHADO)
002840                                    TO DPBDRNX-SOR-LEC-STATUS
002850         MOVE E-DRN-LOC-X(W-IX-ACHADO)
002860                                    TO DPBDRNX-SOR-LEC-LOC-X
002870         MOVE E-DRN-LOC-Y(W-IX-ACHADO)
002880                                    TO DPBDRNX-SOR-LEC-LOC-Y
002890     END-IF
002900     .
002910      
002920*-----------------------------------------------------------
002930*    AJOUT : creation d'un drone (DroneService.create) avec
002940*    les valeurs par defaut de la regle metier 9.
002950*-----------------------------------------------------------
002960 AJOUT.
002970     IF DPB-DRN-COUNT >= 300
002980         SET DPB-PIL-RC-STATUT      TO TRUE
002990         MOVE 'DPBPDRN1, PARC DE DRONES SATURE.' TO DPB-PIL-MSG
003000         GO TO AJOUT-FIN
003010     END-IF
003020      
003030     ADD 1                         TO DPB-DRN-COUNT
003040     SET DRN-IX                   TO DPB-DRN-COUNT
003050     MOVE DPBDRNX-ENT-AJO-ID       TO E-DRN-ID(DRN-IX)
003060      
003070     IF DPBDRNX-ENT-AJO-NAME = SPACES
003080         ACCEPT W-DATA-HORA-SISTEMA FROM DATE YYYYMMDD
003090         ACCEPT W-DHS-HHMMSS       FROM TIME
003100         MOVE SPACES               TO W-NOME-TRAB
003110         STRING 'Drone-' W-DHS-NUM DELIMITED BY SIZE
003120             INTO W-NOME-TRAB-TXT
003130         MOVE W-NOME-TRAB-TXT       TO E-DRN-NAME(DRN-IX)
003140     ELSE
003150         MOVE DPBDRNX-ENT-AJO-NAME  TO E-DRN-NAME(DRN-IX)
003160     END-IF
003170      
003180     IF DPBDRNX-ENT-AJO-CAPACITY NOT > 0
003190         MOVE 5.00                 TO E-DRN-CAPACITY(DRN-IX)
003200     ELSE
003210         MOVE DPBDRNX-ENT-AJO-CAPACITY
003220                                    TO E-DRN-CAPACITY(DRN-IX)
003230     END-IF
003240      
003250     IF DPBDRNX-ENT-AJO-RANGE NOT > 0
003260         MOVE 10.00                TO E-DRN-RANGE(DRN-IX)
003270     ELSE
003280         MOVE DPBDRNX-ENT-AJO-RANGE TO E-DRN-RANGE(DRN-IX)
003290     END-IF
003300      
003310     IF DPBDRNX-ENT-AJO-SPEED NOT > 0
003320         MOVE 30.00                TO E-DRN-SPEED(DRN-IX)
003330     ELSE
003340         MOVE DPBDRNX-ENT-AJO-SPEED TO E-DRN-SPEED(DRN-IX)
003350     END-IF
003360      
003370     MOVE DPBDRNX-ENT-AJO-BATTERY  TO W-BATTERIE-AJO
003380     IF W-BATTERIE-AJO < 0 OR W-BATTERIE-AJO > 100
003390         MOVE 100                  TO E-DRN-BATTERY(DRN-IX)
003400     ELSE
003410         MOVE W-BATTERIE-AJO        TO E-DRN-BATTERY(DRN-IX)
003420     END-IF
003430      
003440     IF DPBDRNX-ENT-AJO-STATUS = SPACES
003450         MOVE 'IDLE'               TO E-DRN-STATUS(DRN-IX)
003460     ELSE
003470         MOVE DPBDRNX-ENT-AJO-STATUS
003480                                    TO E-DRN-STATUS(DRN-IX)
003490     END-IF
003500      
003510     MOVE DPBDRNX-ENT-AJO-LOC-X    TO E-DRN-LOC-X(DRN-IX)
003520     MOVE DPBDRNX-ENT-AJO-LOC-Y    TO E-DRN-LOC-Y(DRN-IX)
003530      
003540     MOVE E-DRN-ID(DRN-IX)         TO DPBDRNX-SOR-AJO-ID
003550     .
003560 AJOUT-FIN.
003570     EXIT.
003580      
003590*-----------------------------------------------------------
003600*    MAJ : mise a jour d'un drone (DroneService.update). La
003610*    batterie ne transite pas par MAJ : voir MAJBAT.
003611*    2001-06-04 RGT TICKET DRB-0199 : NAME/CAPACITY/RANGE/
003612*    SPEED blanc ou <= 0 rejettent desormais toute l'operation
003613*    (regle 9) - plus de conservation silencieuse de l'ancienne
003614*    valeur, meme esprit que le rejet deja en place sur MAJBAT
003615*    et SUPPRESSION.
003620*-----------------------------------------------------------
003630 MAJ.
003640     MOVE DPBDRNX-ENT-MAJ-ID       TO W-ID-BUSCA
003650     PERFORM LOCALIZA-DRN THRU LOCALIZA-DRN-FIN
003660     IF W-ACHADO-NAO
003670         SET DPB-PIL-RC-ABSENT      TO TRUE
003680         MOVE 'DPBPDRN1, DRONE INEXISTANT.' TO DPB-PIL-MSG
003690         GO TO MAJ-FIN
003700     END-IF
003710     IF DPBDRNX-ENT-MAJ-NAME = SPACES
003712         SET DPB-PIL-RC-VALEUR      TO TRUE
003714         MOVE 'DPBPDRN1, NOM DRONE ABSENT.' TO DPB-PIL-MSG
003716         GO TO MAJ-FIN
003718     END-IF
003720     IF DPBDRNX-ENT-MAJ-CAPACITY NOT > 0
003722         SET DPB-PIL-RC-VALEUR      TO TRUE
003724         MOVE 'DPBPDRN1, CAPACITE DRONE <= 0.' TO DPB-PIL-MSG
003726         GO TO MAJ-FIN
003728     END-IF
003730     IF DPBDRNX-ENT-MAJ-RANGE NOT > 0
003732         SET DPB-PIL-RC-VALEUR      TO TRUE
003734         MOVE 'DPBPDRN1, AUTONOMIE DRONE <= 0.' TO DPB-PIL-MSG
003736         GO TO MAJ-FIN
003738     END-IF
003740     IF DPBDRNX-ENT-MAJ-SPEED NOT > 0
003742         SET DPB-PIL-RC-VALEUR      TO TRUE
003744         MOVE 'DPBPDRN1, VITESSE DRONE <= 0.' TO DPB-PIL-MSG
003746         GO TO MAJ-FIN
003748     END-IF
003750     MOVE DPBDRNX-ENT-MAJ-NAME     TO E-DRN-NAME(W-IX-ACHADO)
003760     MOVE DPBDRNX-ENT-MAJ-CAPACITY
003770                                    TO E-DRN-CAPACITY(W-IX-ACHADO)
003780     MOVE DPBDRNX-ENT-MAJ-RANGE
003790                                    TO E-DRN-RANGE(W-IX-ACHADO)
003800     MOVE DPBDRNX-ENT-MAJ-SPEED
003810                                    TO E-DRN-SPEED(W-IX-ACHADO)
003820     IF DPBDRNX-ENT-MAJ-STATUS NOT = SPACES
003830         MOVE DPBDRNX-ENT-MAJ-STATUS
003840                                    TO E-DRN-STATUS(W-IX-ACHADO)
003850     END-IF
003860     MOVE DPBDRNX-ENT-MAJ-LOC-X    TO E-DRN-LOC-X(W-IX-ACHADO)
003870     MOVE DPBDRNX-ENT-MAJ-LOC-Y    TO E-DRN-LOC-Y(W-IX-ACHADO)
003880     .
003890 MAJ-FIN.
003900     EXIT.
003960      
003970*-----------------------------------------------------------
003980*    MAJBAT : mise a jour ponctuelle de la batterie, avec
003990*    rejet strict hors bornes 0-100 (regle metier 9, pas de
004000*    recadrage comme a la creation).
004010*-----------------------------------------------------------
004020 MAJBAT.
004030     MOVE DPBDRNX-ENT-BAT-ID       TO W-ID-BUSCA
004040     PERFORM LOCALIZA-DRN THRU LOCALIZA-DRN-FIN
004050     IF W-ACHADO-NAO
004060         SET DPB-PIL-RC-ABSENT      TO TRUE
004070         MOVE 'DPBPDRN1, DRONE INEXISTANT.' TO DPB-PIL-MSG
004080         GO TO MAJBAT-FIN
004090     END-IF
004100     IF DPBDRNX-ENT-BAT-VALEUR < 0 OR
004110         DPBDRNX-ENT-BAT-VALEUR > 100
004120         SET DPB-PIL-RC-VALEUR      TO TRUE
004130         MOVE 'DPBPDRN1, BATTERIE HORS BORNES 0-100.'
004140                                    TO DPB-PIL-MSG
004150         GO TO MAJBAT-FIN
004160     END-IF
004170     MOVE DPBDRNX-ENT-BAT-VALEUR
004180                                    TO E-DRN-BATTERY(W-IX-ACHADO)
004190     .
004200 MAJBAT-FIN.
004210     EXIT.
004220      
004230*-----------------------------------------------------------
004240*    SUPPRESSION : suppression d'un drone (DroneService.
004250*    delete) - refusee si le drone n'est pas IDLE (regle 10).
004260*-----------------------------------------------------------
004270 SUPPRESSION.
004280     MOVE DPBDRNX-ENT-SUP-ID       TO W-ID-BUSCA
004290     PERFORM LOCALIZA-DRN THRU LOCALIZA-DRN-FIN
004300     IF W-ACHADO-NAO
004310         SET DPB-PIL-RC-ABSENT      TO TRUE
004320         MOVE 'DPBPDRN1, DRONE INEXISTANT.' TO DPB-PIL-MSG
004330         GO TO SUPPRESSION-FIN
004340     END-IF
004350     IF E-DRN-STATUS(W-IX-ACHADO) NOT = 'IDLE'
004360         SET DPB-PIL-RC-STATUT      TO TRUE
004370         MOVE 'DPBPDRN1, DRONE NON IDLE, SUPPR REFUSEE.'
004380                                    TO DPB-PIL-MSG
004390         GO TO SUPPRESSION-FIN
004400     END-IF
004410     SET W-IX-TRAB TO W-IX-ACHADO
004420     PERFORM DESLOC-SUPPR-DRN THRU DESLOC-SUPPR-DRN-EXIT
004430         UNTIL W-IX-TRAB >= DPB-DRN-COUNT
004440     SUBTRACT 1 FROM DPB-DRN-COUNT
004450     .
004460 SUPPRESSION-FIN.
004470     EXIT.
004480      
004490 DESLOC-SUPPR-DRN.
004500     MOVE DPB-DRN-ENTRY(W-IX-TRAB + 1) TO DPB-DRN-ENTRY(W-IX-TRAB)
004510     SET W-IX-TRAB UP BY 1
004520     .
004530 DESLOC-SUPPR-DRN-EXIT.
004540     EXIT.
