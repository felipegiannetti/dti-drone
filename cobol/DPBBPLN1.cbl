000100*****************************************************************
000110*                    C O U C H E  M E T I E R
000120*                    ------------------------
000130*****************************************************************
000140* APPLICATION      : PLANIFICATION DE LIVRAISON PAR DRONE
000150* NOM DU PROGRAMME : DPBBPLN1
000160* DESCRIPTION      : PROGRAMME BATCH DE PLANIFICATION. CONSTITUE
000170*    LE LOT DES COMMANDES EN ATTENTE (PENDING), LES REPARTIT SUR
000180*    LES DRONES DISPONIBLES PAR EMPAQUETAGE/SEQUENCEMENT, CREE
000190*    LES VIAGENS (TRIP) ET LEURS ESCALES (TRIP-STOP) QUI EN
000200*    RESULTENT, ET REECRIT LES FICHIERS MAITRES CONCERNES. REPRIS
000210*    DE TLMBPGM2 (STRUCTURE DE RAPPORT ET IDEE DU MATCH DE DEUX
000220*    FICHIERS, ICI LE PARC DE DRONES CONTRE LE CARNET DE
000230*    COMMANDES).
000240*-----------------------------------------------------------------
000250*    Ce programme est autonome : il ouvre lui-meme ses quatre
000260*    fichiers maitres (DRONE, ORDER, TRIP, TRIP-STOP) et ne fait
000270*    appel a aucun des accesseurs physiques DPBPxxx1 - le volume
000280*    de donnees par run nocturne ne le justifie pas, et la
000290*    planification manipule les quatre tables simultanement
000300*    (cf. note FILES du cahier des charges).
000310*****************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.      DPBBPLN1.
000340 AUTHOR.          Marie LE BRETON.
000350 INSTALLATION.    TRAIN04.
000360 DATE-WRITTEN.    19870313.
000370 DATE-COMPILED.
000380 SECURITY.        DIFFUSION INTERNE.
000390*****************************************************************
000400*    HISTORIQUE DES MODIFICATIONS
000410*    -------------------------------------------------------------
000420*    DATE       AUTEUR TICKET     LIBELLE
000430*    ---------- ------ ---------- --------------------------------
000440*    1987-03-13 MLB    DRB-0008   Creation, sur le modele de      DRB-0008
000450*                                 TLMBPGM2 (chargement des quatre
000460*                                 tables, boucle de planification,
000470*                                 compte-rendu).
000480*    1987-03-20 MLB    DRB-0009   Tri du carnet de commandes en   DRB-0009
000490*                                 attente par priorite puis
000500*                                 distance au hub (regle 2).
000510*    1987-04-10 MLB    DRB-0011   Empaquetage glouton par drone   DRB-0011
000520*                                 (regle 3) : priorite croissante,
000530*                                 poids decroissant.
000540*    1988-02-17 ODO    DRB-0027   Sequencement par bande de       DRB-0027
000550*                                 priorite HIGH/MEDIUM/LOW, plus
000560*                                 proche voisin dans chaque bande
000570*                                 (regle 4).
000580*    1989-05-22 MLB    DRB-0041   Verification du rayon d'action  DRB-0041
000590*                                 (regle 5) - calcul seulement,
000600*                                 aucun recadrage de la liste.
000610*    1990-08-09 MLB    DRB-0055   Calcul de la duree de chaque    DRB-0055
000620*                                 trajet par AVANCA-SEGUNDOS,
000630*                                 vitesse effective MAX(1,
000640*                                 DRN-SPEED) (regle 6).
000650*    1992-11-03 ODO    DRB-0117   Un drone peut recevoir plusieursDRB-0117
000660*                                 viagens dans le meme run tant
000670*                                 que le carnet n'est pas vide
000680*                                 (regle 7/8).
000690*    1994-04-08 MLB    DRB-0140   Reprise des viagens et escales  DRB-0140
000700*                                 deja presentes sur les fichiers
000710*                                 maitres (creees par pilotage)
000720*                                 avant ajout des nouvelles.
000730*    1996-01-15 ODO    DRB-0151   Passage de la commande planifieeDRB-0151
000740*                                 au statut PLANNED et retrait du
000750*                                 lot des commandes en attente
000760*                                 (regle 9).
000770*    1998-11-30 MLB    DRB-0166   Revue an 2000 : l'heure systeme DRB-0166
000780*                                 (ACCEPT FROM DATE/TIME) est deja
000790*                                 relue sur 8 positions AAAAMMJJ,
000800*                                 RAS.
000810*    1999-09-02 RGT    DRB-0182   Compte-rendu : ajout du nombre  DRB-0182
000820*                                 de commandes laissees en
000830*                                 attente (aucun drone ne les a
000840*                                 acceptees) en fin de run.
000850*    2001-02-10 RGT    DRB-0190   Fichiers maitres TRIP et        DRB-0190
000860*                                 TRIP-STOP absents au premier
000870*                                 run toleres (demarrage a vide).
000872*    2001-05-14 RGT    DRB-0196   CALC-DURACAO : retrait de       DRB-0196
000874*                                 ROUNDED sur COMPUTE W-CD-
000876*                                 SEGUNDOS - la regle 6 exige des
000878*                                 secondes tronquees, pas
000879*                                 arrondies.
000880*****************************************************************
000890      
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER. ZIA.
000930 OBJECT-COMPUTER. VIRTEL.
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM
000960     CLASS CLASSE-NUMERIQUE IS '0' THRU '9'
000970     UPSI-0 ON  STATUS   IS W-UPSI0-ON
000980     UPSI-0 OFF STATUS   IS W-UPSI0-OFF.
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010*    Parc de drones - lecture seule.
001020     SELECT DRN-MAST ASSIGN TO DRNMAST
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS W-DRN-FS.
001050*    Carnet de commandes - relu, puis entierement reecrit (les
001060*    commandes empaquetees passent au statut PLANNED).
001070     SELECT ORD-MAST ASSIGN TO ORDMAST
001080         ORGANIZATION IS LINE SEQUENTIAL
001090         FILE STATUS IS W-ORD-FS.
001100*    Viagens - relues (pilotage) puis reecrites, augmentees des
001110*    viagens creees par ce run.
001120     SELECT TRP-MAST ASSIGN TO TRPMAST
001130         ORGANIZATION IS LINE SEQUENTIAL
001140         FILE STATUS IS W-TRP-FS.
001150*    Escales - idem TRP-MAST.
001160     SELECT STP-MAST ASSIGN TO STPMAST
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS W-STP-FS.
001190*    Compte-rendu d'execution (cf. TLMBPGM2/COMPTE-RENDU-EXECUTION).
001200     SELECT RELAT    ASSIGN TO RELATORIO
001210         ORGANIZATION IS LINE SEQUENTIAL
001220         FILE STATUS IS W-RELAT-FS.
001230      
001240 DATA DIVISION.
001250 FILE SECTION.
001260 FD  DRN-MAST
001270     RECORDING MODE IS F.
001280 COPY DPBCDRNR REPLACING ==:PROG:== BY ==DRN==.
001290      
001300 FD  ORD-MAST
001310     RECORDING MODE IS F.
001320 COPY DPBCORDR REPLACING ==:PROG:== BY ==ORD==.
001330      
001340 FD  TRP-MAST
001350     RECORDING MODE IS F.
001360 COPY DPBCTRPR REPLACING ==:PROG:== BY ==TRP==.
001370      
001380 FD  STP-MAST
001390     RECORDING MODE IS F.
001400 COPY DPBCSTPR REPLACING ==:PROG:== BY ==STP==.
001410      
001420 FD  RELAT
001430     RECORDING MODE IS F.
001440 01  F-RELAT-LIGNE               PIC X(132).
001450      
001460 WORKING-STORAGE SECTION.
001470*    Tables de travail des quatre entites (cf. DPBCdrn1/ord1/
001480*    trp1/stp1, partagees avec les accesseurs physiques).
001490     COPY DPBCDRN1.
001500     COPY DPBCORD1.
001510     COPY DPBCTRP1.
001520     COPY DPBCSTP1.
001530      
001540 01  W-ZONES-FICHIER.
001550     05  W-DRN-FS                PIC X(02).
001560         88  W-DRN-FS-OK                VALUE '00'.
001570         88  W-DRN-FS-FIM               VALUE '10'.
001580     05  W-ORD-FS                PIC X(02).
001590         88  W-ORD-FS-OK                VALUE '00'.
001600         88  W-ORD-FS-FIM               VALUE '10'.
001610     05  W-TRP-FS                PIC X(02).
001620         88  W-TRP-FS-OK                VALUE '00'.
001630         88  W-TRP-FS-FIM               VALUE '10'.
001640     05  W-STP-FS                PIC X(02).
001650         88  W-STP-FS-OK                VALUE '00'.
001660         88  W-STP-FS-FIM               VALUE '10'.
001670     05  W-RELAT-FS              PIC X(02).
001680     05  FILLER                  PIC X(02).
001690      
001700 01  W-INDICATEURS.
001710     05  W-FIM-FIC               PIC 9.
001720         88  W-FIM-FIC-OUI              VALUE 1.
001730         88  W-FIM-FIC-NAO              VALUE 0.
001740     05  W-PACOTE-VAZIO          PIC 9.
001750         88  W-PACOTE-VAZIO-SIM         VALUE 1.
001760         88  W-PACOTE-VAZIO-NAO         VALUE 0.
001770     05  W-ACHOU-PROXIMO         PIC 9.
001780         88  W-ACHOU-PROXIMO-SIM        VALUE 1.
001790         88  W-ACHOU-PROXIMO-NAO        VALUE 0.
001800     05  W-UPSI0-ON              PIC 9.
001810     05  W-UPSI0-OFF             PIC 9.
001820     05  FILLER                  PIC X(02).
001830      
001840*    Compteurs du compte-rendu (regle 8/9 - commandes planifiees
001850*    ou laissees en attente, viagens et escales creees).
001860 01  W-COMPTEURS.
001870     05  W-CPT-ORD-LUS           PIC 9(05) COMP.
001880     05  W-CPT-ORD-PEND          PIC 9(05) COMP.
001890     05  W-CPT-ORD-PLAN          PIC 9(05) COMP.
001900     05  W-CPT-VIAGENS           PIC 9(05) COMP.
001910     05  W-CPT-ESCALAS           PIC 9(05) COMP.
001920     05  W-TRP-PROX-ID           PIC 9(09) COMP.
001930     05  W-STP-PROX-SEQ          PIC 9(04) COMP.
001940     05  FILLER                  PIC X(02).
001950 01  W-COMPTEURS-EDIT REDEFINES W-COMPTEURS.
001960     05  W-CPT-ORD-LUS-E         PIC ZZZZ9.
001970     05  W-CPT-ORD-PEND-E        PIC ZZZZ9.
001980     05  W-CPT-ORD-PLAN-E        PIC ZZZZ9.
001990     05  W-CPT-VIAGENS-E         PIC ZZZZ9.
002000     05  W-CPT-ESCALAS-E         PIC ZZZZ9.
002010     05  FILLER                  PIC X(03).
002020      
002030*-----------------------------------------------------------------
002040*    Lot des commandes en attente (regle 2) : un pointeur vers
002050*    DPB-ORD-ENTRY, un rang de priorite et une distance au hub,
002060*    calcules une fois a la constitution du lot.
002070*-----------------------------------------------------------------
002080 01  W-POOL-TAB.
002090     05  W-POOL-COUNT            PIC 9(05) COMP.
002100     05  W-POOL-ENTRY OCCURS 2000 TIMES INDEXED BY W-POOL-IX
002110                                                    W-POOL-IX2
002120                                                    W-POOL-MENOR-IX.
002130         10  W-POOL-ORD-IX       PIC 9(05) COMP.
002140         10  W-POOL-ATIVO        PIC 9.
002150         10  W-POOL-RANK         PIC 9.
002160         10  W-POOL-DIST         PIC 9(09) COMP.
002170     05  FILLER                  PIC X(04).
002180 01  W-POOL-ATIVOS               PIC 9(05) COMP.
002190*    Zone-miroir de W-POOL-ENTRY (permutation du tri par
002200*    selection) - pas de FILLER : meme coupe que l'entree de la
002210*    table, qui n'en porte pas non plus (cf. DPBCDRN1).
002220 01  W-POOL-TEMP.
002230     05  W-POOL-TEMP-ORD-IX      PIC 9(05) COMP.
002240     05  W-POOL-TEMP-ATIVO       PIC 9.
002250     05  W-POOL-TEMP-RANK        PIC 9.
002260     05  W-POOL-TEMP-DIST        PIC 9(09) COMP.
002270      
002280*-----------------------------------------------------------------
002290*    Candidats pour l'empaquetage de la viagem en cours (regle 3) -
002300*    reconstitue a chaque tentative, trie priorite croissante/
002310*    poids decroissant.
002320*-----------------------------------------------------------------
002330 01  W-CAND-TAB.
002340     05  W-CAND-COUNT            PIC 9(05) COMP.
002350     05  W-CAND-ENTRY OCCURS 2000 TIMES INDEXED BY W-CAND-IX
002360                                                    W-CAND-IX2
002370                                                    W-CAND-MAIOR-IX.
002380         10  W-CAND-ORD-IX       PIC 9(05) COMP.
002390         10  W-CAND-POOL-IX      PIC 9(05) COMP.
002400         10  W-CAND-RANK         PIC 9.
002410         10  W-CAND-PESO         PIC 9(05)V9(02).
002420     05  FILLER                  PIC X(04).
002430 01  W-CAND-TEMP.
002440     05  W-CAND-TEMP-ORD-IX      PIC 9(05) COMP.
002450     05  W-CAND-TEMP-POOL-IX     PIC 9(05) COMP.
002460     05  W-CAND-TEMP-RANK        PIC 9.
002470     05  W-CAND-TEMP-PESO        PIC 9(05)V9(02).
002480      
002490*-----------------------------------------------------------------
002500*    Commandes retenues pour la viagem en cours (regle 3), avec
002510*    indicateur "deja sequencee" pose par SEQUENCIA.
002520*-----------------------------------------------------------------
002530 01  W-PACK-TAB.
002540     05  W-PACK-COUNT            PIC 9(05) COMP.
002550     05  W-PACK-ENTRY OCCURS 2000 TIMES INDEXED BY W-PACK-IX.
002560         10  W-PACK-ORD-IX       PIC 9(05) COMP.
002570         10  W-PACK-RANK         PIC 9.
002580         10  W-PACK-USADO        PIC 9.
002590     05  FILLER                  PIC X(04).
002600 01  W-PACOTE-PESO                PIC 9(06)V9(02) COMP.    
002610 01  W-PACOTE-TESTE                PIC 9(06)V9(02) COMP.    
002620      
002630*-----------------------------------------------------------------
002640*    Ordre de visite retenu pour la viagem en cours (regle 4).
002650*-----------------------------------------------------------------
002660 01  W-SEQ-TAB.
002670     05  W-SEQ-COUNT             PIC 9(05) COMP.
002680     05  W-SEQ-ENTRY OCCURS 2000 TIMES INDEXED BY W-SEQ-IX.
002690         10  W-SEQ-ORD-IX        PIC 9(05) COMP.
002700     05  FILLER                  PIC X(04).
002710 01  W-RANK-ATUAL                PIC 9 COMP.
002720 01  W-MAIS-PROXIMO-IX           PIC 9(05) COMP.
002730 01  W-MENOR-DIST                PIC 9(09) COMP.
002740      
002750*-----------------------------------------------------------------
002760*    Zones de calcul de distance de Manhattan (pas de FUNCTION
002770*    ABS - report, negation manuelle selon le signe).
002780*-----------------------------------------------------------------
002790 01  W-CALC-DIST-MANHATTAN.
002800     05  W-CDM-X1                PIC S9(09) COMP.
002810     05  W-CDM-Y1                PIC S9(09) COMP.
002820     05  W-CDM-X2                PIC S9(09) COMP.
002830     05  W-CDM-Y2                PIC S9(09) COMP.
002840     05  W-CDM-DX                PIC 9(09) COMP.
002850     05  W-CDM-DY                PIC 9(09) COMP.
002860     05  W-CDM-DIST              PIC 9(09) COMP.
002870     05  FILLER                  PIC X(02).
002880      
002890*    Position courante pendant le sequencement/la creation des
002900*    escales (repere hub = 0,0).
002910 01  W-CURSOR-POS.
002920     05  W-CURSOR-X              PIC S9(09) COMP.
002930     05  W-CURSOR-Y              PIC S9(09) COMP.
002940     05  FILLER                  PIC X(02).
002950      
002960*    Caracteristiques du drone en cours de traitement.
002970 01  W-DRONE-TRAB.
002980     05  W-DRN-CAP               PIC 9(05)V9(02).
002990     05  W-DRN-RNG               PIC 9(05)V9(02).
003000     05  W-DRN-SPD               PIC 9(05)V9(02).
003010     05  FILLER                  PIC X(02).
003020      
003030*    Distance et poids totaux de la viagem en cours (regle 5/8).
003040 01  W-TOTAIS-VIAGEM.
003050     05  W-TOT-DIST              PIC 9(07)V9(02) COMP.    
003060     05  FILLER                  PIC X(02).
003070      
003080*    Heure systeme au depart de chaque viagem (regle 15).
003090 01  W-DATA-HORA-SISTEMA.
003100     05  W-DHS-AAAAMMJJ          PIC 9(08).
003110     05  W-DHS-HHMMSS            PIC 9(06).
003120 01  W-DATA-HORA-NUM REDEFINES W-DATA-HORA-SISTEMA.
003130     05  W-DHS-NUM               PIC 9(14).
003140      
003150*    Table des jours par mois, pour AVANCA-1-DIA (annee non
003160*    bissextile - fevrier corrige a la volee si besoin).
003170 01  W-DIAS-MES-INIC.
003180     05  FILLER                  PIC 9(02) VALUE 31.
003190     05  FILLER                  PIC 9(02) VALUE 28.
003200     05  FILLER                  PIC 9(02) VALUE 31.
003210     05  FILLER                  PIC 9(02) VALUE 30.
003220     05  FILLER                  PIC 9(02) VALUE 31.
003230     05  FILLER                  PIC 9(02) VALUE 30.
003240     05  FILLER                  PIC 9(02) VALUE 31.
003250     05  FILLER                  PIC 9(02) VALUE 31.
003260     05  FILLER                  PIC 9(02) VALUE 30.
003270     05  FILLER                  PIC 9(02) VALUE 31.
003280     05  FILLER                  PIC 9(02) VALUE 30.
003290     05  FILLER                  PIC 9(02) VALUE 31.
003300 01  W-DIAS-MES REDEFINES W-DIAS-MES-INIC.
003310     05  W-DIAS-MES-TAB          PIC 9(02) OCCURS 12 TIMES.
003320      
003330*    Zone de travail pour AVANCA-SEGUNDOS (avance d'un cursor
003340*    date+heure d'un nombre de secondes - regle metier 6),
003350*    reprise telle quelle de DPBPTRP1 (regle metier 16).
003360 01  W-AVANCO-TEMPO.
003370     05  W-AVT-ANO               PIC 9(04).
003380     05  W-AVT-MES               PIC 9(02).
003390     05  W-AVT-DIA               PIC 9(02).
003400     05  W-AVT-HOR               PIC 9(02).
003410     05  W-AVT-MIN               PIC 9(02).
003420     05  W-AVT-SEG               PIC 9(02).
003430     05  FILLER                  PIC X(02).
003440      
003450 01  W-AVANCO-CALC.
003460     05  W-AVT-SEG-ADD           PIC 9(07) COMP.
003470     05  W-AVT-SEG-TOTAL         PIC 9(09) COMP.
003480     05  W-AVT-DIAS-EXTRA        PIC 9(05) COMP.
003490     05  W-AVT-QUOC              PIC 9(09) COMP.
003500     05  W-AVT-REM4              PIC 9(03) COMP.
003510     05  W-AVT-REM100            PIC 9(03) COMP.
003520     05  W-AVT-REM400            PIC 9(03) COMP.
003530     05  W-AVT-DIAS-MES-COR      PIC 9(02) COMP.
003540     05  FILLER                  PIC X(02).
003550      
003560 01  W-BISSEXTO-SW               PIC 9.
003570     88  W-BISSEXTO-SIM                 VALUE 1.
003580     88  W-BISSEXTO-NAO                 VALUE 0.
003590      
003600*    Zones pour le calcul de duree de trajet (regle 6) : vitesse
003610*    effective plancher a 1, duree en secondes tronquee.
003620 01  W-CALC-DURACAO.
003630     05  W-VELOC-EFET            PIC 9(05)V9(02).
003640     05  W-CD-SEGUNDOS           PIC 9(07)V9(09) COMP.    
003650     05  FILLER                  PIC X(02).
003660      
003670*    Zone-tampon heritee de w-enr-log (TLMBPGM2) - prevue pour un
003672*    journal detaille des commandes non affectees, jamais
003674*    alimentee par COMPTE-RENDU qui ecrit directement F-RELAT-LIGNE.
003676 77  W-LIGNE-RAPPORT              PIC X(132).
003680
003690 PROCEDURE DIVISION.
003700*-----------------------------------------------------------------
003710 DEBUT.
003720     DISPLAY 'DPBBPLN1 - DEBUT PLANIFICATION DE LIVRAISON'
003730     PERFORM INIT THRU INIT-EXIT
003740     PERFORM MONTA-POOL THRU MONTA-POOL-EXIT
003750     IF W-POOL-ATIVOS > 0
003760         PERFORM PLANEJA-TUDO THRU PLANEJA-TUDO-EXIT
003770     END-IF
003780     PERFORM FIN THRU FIN-EXIT
003790     DISPLAY 'DPBBPLN1 - FIN PLANIFICATION DE LIVRAISON'
003800     GOBACK
003810     .
003820      
003830*-----------------------------------------------------------------
003840*    INIT : charge les quatre tables. TRP-MAST/STP-MAST peuvent
003850*    etre absents au tout premier run (aucune viagem pilotee
003860*    encore creee) - demarrage a vide tolere dans ce seul cas.
003870*-----------------------------------------------------------------
003880 INIT.
003890     MOVE 0 TO W-CPT-ORD-LUS W-CPT-ORD-PEND W-CPT-ORD-PLAN
003900               W-CPT-VIAGENS W-CPT-ESCALAS
003910     MOVE 1 TO W-TRP-PROX-ID
003920     OPEN INPUT DRN-MAST
003930     PERFORM CARREGAR-DRN THRU CARREGAR-DRN-EXIT
003940     CLOSE DRN-MAST
003950     OPEN INPUT ORD-MAST
003960     PERFORM CARREGAR-ORD THRU CARREGAR-ORD-EXIT
003970     CLOSE ORD-MAST
003980     MOVE 0 TO DPB-TRP-COUNT
003990     OPEN INPUT TRP-MAST
004000     IF W-TRP-FS-OK
004010         PERFORM CARREGAR-TRP THRU CARREGAR-TRP-EXIT
004020         CLOSE TRP-MAST
004030     ELSE
004040         DISPLAY 'DPBBPLN1 - TRP-MAST ABSENT, DEMARRAGE A VIDE'
004050     END-IF
004060     MOVE 0 TO DPB-STP-COUNT
004070     OPEN INPUT STP-MAST
004080     IF W-STP-FS-OK
004090         PERFORM CARREGAR-STP THRU CARREGAR-STP-EXIT
004100         CLOSE STP-MAST
004110     ELSE
004120         DISPLAY 'DPBBPLN1 - STP-MAST ABSENT, DEMARRAGE A VIDE'
004130     END-IF
004140     OPEN OUTPUT RELAT
004150     .
004160 INIT-EXIT.
004170     EXIT.
004180      
004190 CARREGAR-DRN.
004200     MOVE 0 TO DPB-DRN-COUNT
004210     READ DRN-MAST
004220         AT END SET W-FIM-FIC-OUI TO TRUE
004230         NOT AT END SET W-FIM-FIC-NAO TO TRUE
004240     END-READ
004250     PERFORM CARREGAR-DRN-BOUCLE THRU CARREGAR-DRN-BOUCLE-EXIT
004260         UNTIL W-FIM-FIC-OUI
004270     .
004280 CARREGAR-DRN-EXIT.
004290     EXIT.
004300 CARREGAR-DRN-BOUCLE.
004310     ADD 1 TO DPB-DRN-COUNT
004320     SET DRN-IX TO DPB-DRN-COUNT
004330     MOVE DRN-ID                  TO E-DRN-ID(DRN-IX)
004340     MOVE DRN-NAME                TO E-DRN-NAME(DRN-IX)
004350     MOVE DRN-CAPACITY            TO E-DRN-CAPACITY(DRN-IX)
004360     MOVE DRN-RANGE               TO E-DRN-RANGE(DRN-IX)
004370     MOVE DRN-SPEED               TO E-DRN-SPEED(DRN-IX)
004380     MOVE DRN-BATTERY             TO E-DRN-BATTERY(DRN-IX)
004390     MOVE DRN-STATUS              TO E-DRN-STATUS(DRN-IX)
004400     MOVE DRN-LOC-X               TO E-DRN-LOC-X(DRN-IX)
004410     MOVE DRN-LOC-Y               TO E-DRN-LOC-Y(DRN-IX)
004420     READ DRN-MAST
004430         AT END SET W-FIM-FIC-OUI TO TRUE
004440         NOT AT END SET W-FIM-FIC-NAO TO TRUE
004450     END-READ
004460     .
004470 CARREGAR-DRN-BOUCLE-EXIT.
004480     EXIT.
004490      
004500 CARREGAR-ORD.
004510     MOVE 0 TO DPB-ORD-COUNT
004520     READ ORD-MAST
004530         AT END SET W-FIM-FIC-OUI TO TRUE
004540         NOT AT END SET W-FIM-FIC-NAO TO TRUE
004550     END-READ
004560     PERFORM CARREGAR-ORD-BOUCLE THRU CARREGAR-ORD-BOUCLE-EXIT
004570         UNTIL W-FIM-FIC-OUI
004580     .
004590 CARREGAR-ORD-EXIT.
004600     EXIT.
004610 CARREGAR-ORD-BOUCLE.
004620     ADD 1 TO DPB-ORD-COUNT
004630     SET ORD-IX TO DPB-ORD-COUNT
004640     ADD 1 TO W-CPT-ORD-LUS
004650     MOVE ORD-ID                  TO E-ORD-ID(ORD-IX)
004660     MOVE ORD-CUST-X              TO E-ORD-CUST-X(ORD-IX)
004670     MOVE ORD-CUST-Y              TO E-ORD-CUST-Y(ORD-IX)
004680     MOVE ORD-WEIGHT              TO E-ORD-WEIGHT(ORD-IX)
004690     MOVE ORD-PRIORITY            TO E-ORD-PRIORITY(ORD-IX)
004700     MOVE ORD-STATUS              TO E-ORD-STATUS(ORD-IX)
004710     READ ORD-MAST
004720         AT END SET W-FIM-FIC-OUI TO TRUE
004730         NOT AT END SET W-FIM-FIC-NAO TO TRUE
004740     END-READ
004750     .
004760 CARREGAR-ORD-BOUCLE-EXIT.
004770     EXIT.
004780      
004790*    CARREGAR-TRP reprend aussi au passage l'identifiant maximum
004800*    deja attribue, pour que les viagens de ce run poursuivent la
004810*    numerotation (meme idee que DPBPTRP1/CARREGAR).
004820 CARREGAR-TRP.
004830     SET W-FIM-FIC-NAO TO TRUE
004840     READ TRP-MAST
004850         AT END SET W-FIM-FIC-OUI TO TRUE
004860         NOT AT END SET W-FIM-FIC-NAO TO TRUE
004870     END-READ
004880     PERFORM CARREGAR-TRP-BOUCLE THRU CARREGAR-TRP-BOUCLE-EXIT
004890         UNTIL W-FIM-FIC-OUI
004900     .
004910 CARREGAR-TRP-EXIT.
004920     EXIT.
004930 CARREGAR-TRP-BOUCLE.
004940     ADD 1 TO DPB-TRP-COUNT
004950     SET TRP-IX TO DPB-TRP-COUNT
004960     MOVE TRP-ID                  TO E-TRP-ID(TRP-IX)
004970     MOVE TRP-DRONE-ID            TO E-TRP-DRONE-ID(TRP-IX)
004980     MOVE TRP-TOT-WGT             TO E-TRP-TOT-WGT(TRP-IX)
004990     MOVE TRP-TOT-DIST            TO E-TRP-TOT-DIST(TRP-IX)
005000     MOVE TRP-START-AT            TO E-TRP-START-AT(TRP-IX)
005010     MOVE TRP-FINISH-AT           TO E-TRP-FINISH-AT(TRP-IX)
005020     MOVE TRP-STATUS              TO E-TRP-STATUS(TRP-IX)
005030     IF TRP-ID >= W-TRP-PROX-ID
005040         COMPUTE W-TRP-PROX-ID = TRP-ID + 1
005050     END-IF
005060     READ TRP-MAST
005070         AT END SET W-FIM-FIC-OUI TO TRUE
005080         NOT AT END SET W-FIM-FIC-NAO TO TRUE
005090     END-READ
005100     .
005110 CARREGAR-TRP-BOUCLE-EXIT.
005120     EXIT.
005130      
005140 CARREGAR-STP.
005150     SET W-FIM-FIC-NAO TO TRUE
005160     READ STP-MAST
005170         AT END SET W-FIM-FIC-OUI TO TRUE
005180         NOT AT END SET W-FIM-FIC-NAO TO TRUE
005190     END-READ
005200     PERFORM CARREGAR-STP-BOUCLE THRU CARREGAR-STP-BOUCLE-EXIT
005210         UNTIL W-FIM-FIC-OUI
005220     .
005230 CARREGAR-STP-EXIT.
005240     EXIT.
005250 CARREGAR-STP-BOUCLE.
005260     ADD 1 TO DPB-STP-COUNT
005270     SET STP-IX TO DPB-STP-COUNT
005280     MOVE STP-TRIP-ID             TO E-STP-TRIP-ID(STP-IX)
005290     MOVE STP-ORDER-ID            TO E-STP-ORDER-ID(STP-IX)
005300     MOVE STP-SEQ                 TO E-STP-SEQ(STP-IX)
005310     MOVE STP-X                   TO E-STP-X(STP-IX)
005320     MOVE STP-Y                   TO E-STP-Y(STP-IX)
005330     MOVE STP-EST-ARR             TO E-STP-EST-ARR(STP-IX)
005340     MOVE STP-EST-DEP             TO E-STP-EST-DEP(STP-IX)
005350     MOVE STP-DELIVERED           TO E-STP-DELIVERED(STP-IX)
005360     READ STP-MAST
005370         AT END SET W-FIM-FIC-OUI TO TRUE
005380         NOT AT END SET W-FIM-FIC-NAO TO TRUE
005390     END-READ
005400     .
005410 CARREGAR-STP-BOUCLE-EXIT.
005420     EXIT.
005430      
005440*-----------------------------------------------------------------
005450*    MONTA-POOL : constitue le lot des commandes PENDING (regle
005460*    1/2) avec rang de priorite et distance au hub, puis le trie.
005470*-----------------------------------------------------------------
005480 MONTA-POOL.
005490     MOVE 0 TO W-POOL-COUNT
005500     MOVE 0 TO W-POOL-ATIVOS
005510     IF DPB-ORD-COUNT > 0
005520         SET ORD-IX TO 1
005530         PERFORM MONTA-POOL-ITEM THRU MONTA-POOL-ITEM-EXIT
005540             UNTIL ORD-IX > DPB-ORD-COUNT
005550     END-IF
005560     PERFORM ORDENA-POOL THRU ORDENA-POOL-EXIT
005570     .
005580 MONTA-POOL-EXIT.
005590     EXIT.
005600 MONTA-POOL-ITEM.
005610     IF E-ORD-STATUS(ORD-IX) = 'PENDING'
005620         ADD 1 TO W-POOL-COUNT
005630         ADD 1 TO W-POOL-ATIVOS
005640         ADD 1 TO W-CPT-ORD-PEND
005650         SET W-POOL-IX TO W-POOL-COUNT
005660         SET W-POOL-ORD-IX(W-POOL-IX) TO ORD-IX
005670         MOVE 1                   TO W-POOL-ATIVO(W-POOL-IX)
005680         PERFORM CALC-PRIO-RANK THRU CALC-PRIO-RANK-EXIT
005690         MOVE W-RANK-ATUAL        TO W-POOL-RANK(W-POOL-IX)
005700         MOVE 0                  TO W-CDM-X1
005710         MOVE 0                  TO W-CDM-Y1
005720         MOVE E-ORD-CUST-X(ORD-IX) TO W-CDM-X2
005730         MOVE E-ORD-CUST-Y(ORD-IX) TO W-CDM-Y2
005740         PERFORM CALC-DIST-MANHATTAN THRU CALC-DIST-MANHATTAN-EXIT
005750         MOVE W-CDM-DIST          TO W-POOL-DIST(W-POOL-IX)
005760     END-IF
005770     SET ORD-IX UP BY 1
005780     .
005790 MONTA-POOL-ITEM-EXIT.
005800     EXIT.
005810      
005820*    CALC-PRIO-RANK : HIGH=0, MEDIUM=1, LOW=2 - utilise pour le
005830*    tri du lot (regle 2) et pour le groupement du sequencement
005840*    (regle 4). L'indice en cours (ORD-IX) porte la commande a
005850*    classer.
005860 CALC-PRIO-RANK.
005870     EVALUATE E-ORD-PRIORITY(ORD-IX)
005880         WHEN 'HIGH'
005890             MOVE 0 TO W-RANK-ATUAL
005900         WHEN 'MEDIUM'
005910             MOVE 1 TO W-RANK-ATUAL
005920         WHEN OTHER
005930             MOVE 2 TO W-RANK-ATUAL
005940     END-EVALUATE
005950     .
005960 CALC-PRIO-RANK-EXIT.
005970     EXIT.
005980      
005990*    ORDENA-POOL : tri par selection, cle (W-POOL-RANK croissant,
006000*    W-POOL-DIST croissant) - pas de verbe SORT sur table dans ce
006010*    compilateur, tri manuel comme le veut la maison.
006020 ORDENA-POOL.
006030     IF W-POOL-COUNT > 1
006040         SET W-POOL-IX TO 1
006050         PERFORM ORDENA-POOL-EXT THRU ORDENA-POOL-EXT-EXIT
006060             UNTIL W-POOL-IX >= W-POOL-COUNT
006070     END-IF
006080     .
006090 ORDENA-POOL-EXIT.
006100     EXIT.
006110 ORDENA-POOL-EXT.
006120     SET W-POOL-MENOR-IX TO W-POOL-IX
006130     SET W-POOL-IX2      TO W-POOL-IX
006140     SET W-POOL-IX2      UP BY 1
006150     PERFORM ORDENA-POOL-INT THRU ORDENA-POOL-INT-EXIT
006160         UNTIL W-POOL-IX2 > W-POOL-COUNT
006170     IF W-POOL-MENOR-IX NOT = W-POOL-IX
006180         PERFORM TROCA-POOL THRU TROCA-POOL-EXIT
006190     END-IF
006200     SET W-POOL-IX UP BY 1
006210     .
006220 ORDENA-POOL-EXT-EXIT.
006230     EXIT.
006240 ORDENA-POOL-INT.
006250     IF W-POOL-RANK(W-POOL-IX2) < W-POOL-RANK(W-POOL-MENOR-IX)
006260         SET W-POOL-MENOR-IX TO W-POOL-IX2
006270     ELSE
006280         IF W-POOL-RANK(W-POOL-IX2) = W-POOL-RANK(W-POOL-MENOR-IX)
006290             AND W-POOL-DIST(W-POOL-IX2) < W-POOL-DIST(W-POOL-MENOR-IX)
006300             SET W-POOL-MENOR-IX TO W-POOL-IX2
006310         END-IF
006320     END-IF
006330     SET W-POOL-IX2 UP BY 1
006340     .
006350 ORDENA-POOL-INT-EXIT.
006360     EXIT.
006370 TROCA-POOL.
006380     MOVE W-POOL-ENTRY(W-POOL-IX)       TO W-POOL-TEMP
006390     MOVE W-POOL-ENTRY(W-POOL-MENOR-IX) TO W-POOL-ENTRY(W-POOL-IX)
006400     MOVE W-POOL-TEMP                    TO W-POOL-ENTRY(W-POOL-MENOR-IX)
006410     .
006420 TROCA-POOL-EXIT.
006430     EXIT.
006440      
006450*-----------------------------------------------------------------
006460*    CALC-DIST-MANHATTAN : |x1-x2| + |y1-y2|, sans FUNCTION ABS.
006470*-----------------------------------------------------------------
006480 CALC-DIST-MANHATTAN.
006490     IF W-CDM-X1 >= W-CDM-X2
006500         COMPUTE W-CDM-DX = W-CDM-X1 - W-CDM-X2
006510     ELSE
006520         COMPUTE W-CDM-DX = W-CDM-X2 - W-CDM-X1
006530     END-IF
006540     IF W-CDM-Y1 >= W-CDM-Y2
006550         COMPUTE W-CDM-DY = W-CDM-Y1 - W-CDM-Y2
006560     ELSE
006570         COMPUTE W-CDM-DY = W-CDM-Y2 - W-CDM-Y1
006580     END-IF
006590     COMPUTE W-CDM-DIST = W-CDM-DX + W-CDM-DY
006600     .
006610 CALC-DIST-MANHATTAN-EXIT.
006620     EXIT.
006630      
006640*-----------------------------------------------------------------
006650*    PLANEJA-TUDO : boucle externe sur les drones (regle 7/8) -
006660*    s'arrete si le parc est epuise ou si le lot est vide.
006670*-----------------------------------------------------------------
006680 PLANEJA-TUDO.
006690     SET DRN-IX TO 1
006700     PERFORM PLANEJA-DRONE THRU PLANEJA-DRONE-EXIT
006710         UNTIL DRN-IX > DPB-DRN-COUNT OR W-POOL-ATIVOS = 0
006720     .
006730 PLANEJA-TUDO-EXIT.
006740     EXIT.
006750      
006760*    PLANEJA-DRONE : un meme drone peut recevoir plusieurs
006770*    viagens successives tant que l'empaquetage n'est pas vide.
006780 PLANEJA-DRONE.
006790     MOVE E-DRN-CAPACITY(DRN-IX) TO W-DRN-CAP
006800     MOVE E-DRN-RANGE(DRN-IX)    TO W-DRN-RNG
006810     MOVE E-DRN-SPEED(DRN-IX)    TO W-DRN-SPD
006820     SET W-PACOTE-VAZIO-NAO      TO TRUE
006830     PERFORM MONTA-E-CRIA-VIAGEM THRU MONTA-E-CRIA-VIAGEM-EXIT
006840         UNTIL W-PACOTE-VAZIO-SIM OR W-POOL-ATIVOS = 0
006850     SET DRN-IX UP BY 1
006860     .
006870 PLANEJA-DRONE-EXIT.
006880     EXIT.
006890      
006900*    MONTA-E-CRIA-VIAGEM : une tentative d'empaquetage pour le
006910*    drone en cours ; si elle reussit, sequencement, calcul de
006920*    distance/duree et creation de la viagem et de ses escales.
006930 MONTA-E-CRIA-VIAGEM.
006940     PERFORM MONTA-CANDIDATOS THRU MONTA-CANDIDATOS-EXIT
006950     PERFORM EMPACOTA THRU EMPACOTA-EXIT
006960     IF W-PACK-COUNT = 0
006970         SET W-PACOTE-VAZIO-SIM TO TRUE
006980     ELSE
006990         PERFORM SEQUENCIA THRU SEQUENCIA-EXIT
007000         PERFORM CALC-DIST-TOTAL THRU CALC-DIST-TOTAL-EXIT
007010         PERFORM VERIFICA-ALCANCE THRU VERIFICA-ALCANCE-EXIT
007020         PERFORM CRIA-VIAGEM-E-ESCALAS
007030             THRU CRIA-VIAGEM-E-ESCALAS-EXIT
007040     END-IF
007050     .
007060 MONTA-E-CRIA-VIAGEM-EXIT.
007070     EXIT.
007080      
007090*-----------------------------------------------------------------
007100*    MONTA-CANDIDATOS : reprend les commandes encore actives du
007110*    lot et les trie priorite croissante / poids decroissant
007120*    (regle 3) - liste neuve a chaque tentative d'empaquetage.
007130*-----------------------------------------------------------------
007140 MONTA-CANDIDATOS.
007150     MOVE 0 TO W-CAND-COUNT
007160     IF W-POOL-COUNT > 0
007170         SET W-POOL-IX TO 1
007180         PERFORM MONTA-CANDIDATOS-ITEM
007190             THRU MONTA-CANDIDATOS-ITEM-EXIT
007200             UNTIL W-POOL-IX > W-POOL-COUNT
007210     END-IF
007220     PERFORM ORDENA-CAND THRU ORDENA-CAND-EXIT
007230     .
007240 MONTA-CANDIDATOS-EXIT.
007250     EXIT.
007260 MONTA-CANDIDATOS-ITEM.
007270     IF W-POOL-ATIVO(W-POOL-IX) = 1
007280         ADD 1 TO W-CAND-COUNT
007290         SET W-CAND-IX TO W-CAND-COUNT
007300         MOVE W-POOL-ORD-IX(W-POOL-IX) TO W-CAND-ORD-IX(W-CAND-IX)
007310         SET W-CAND-POOL-IX(W-CAND-IX) TO W-POOL-IX
007320         MOVE W-POOL-RANK(W-POOL-IX)   TO W-CAND-RANK(W-CAND-IX)
007330         MOVE E-ORD-WEIGHT(W-POOL-ORD-IX(W-POOL-IX))
007340                                       TO W-CAND-PESO(W-CAND-IX)
007350     END-IF
007360     SET W-POOL-IX UP BY 1
007370     .
007380 MONTA-CANDIDATOS-ITEM-EXIT.
007390     EXIT.
007400      
007410*    ORDENA-CAND : tri par selection, cle (W-CAND-RANK croissant,
007420*    W-CAND-PESO decroissant).
007430 ORDENA-CAND.
007440     IF W-CAND-COUNT > 1
007450         SET W-CAND-IX TO 1
007460         PERFORM ORDENA-CAND-EXT THRU ORDENA-CAND-EXT-EXIT
007470             UNTIL W-CAND-IX >= W-CAND-COUNT
007480     END-IF
007490     .
007500 ORDENA-CAND-EXIT.
007510     EXIT.
007520 ORDENA-CAND-EXT.
007530     SET W-CAND-MAIOR-IX TO W-CAND-IX
007540     SET W-CAND-IX2      TO W-CAND-IX
007550     SET W-CAND-IX2      UP BY 1
007560     PERFORM ORDENA-CAND-INT THRU ORDENA-CAND-INT-EXIT
007570         UNTIL W-CAND-IX2 > W-CAND-COUNT
007580     IF W-CAND-MAIOR-IX NOT = W-CAND-IX
007590         PERFORM TROCA-CAND THRU TROCA-CAND-EXIT
007600     END-IF
007610     SET W-CAND-IX UP BY 1
007620     .
007630 ORDENA-CAND-EXT-EXIT.
007640     EXIT.
007650 ORDENA-CAND-INT.
007660     IF W-CAND-RANK(W-CAND-IX2) < W-CAND-RANK(W-CAND-MAIOR-IX)
007670         SET W-CAND-MAIOR-IX TO W-CAND-IX2
007680     ELSE
007690         IF W-CAND-RANK(W-CAND-IX2) = W-CAND-RANK(W-CAND-MAIOR-IX)
007700             AND W-CAND-PESO(W-CAND-IX2) > W-CAND-PESO(W-CAND-MAIOR-IX)
007710             SET W-CAND-MAIOR-IX TO W-CAND-IX2
007720         END-IF
007730     END-IF
007740     SET W-CAND-IX2 UP BY 1
007750     .
007760 ORDENA-CAND-INT-EXIT.
007770     EXIT.
007780 TROCA-CAND.
007790     MOVE W-CAND-ENTRY(W-CAND-IX)       TO W-CAND-TEMP
007800     MOVE W-CAND-ENTRY(W-CAND-MAIOR-IX) TO W-CAND-ENTRY(W-CAND-IX)
007810     MOVE W-CAND-TEMP                    TO W-CAND-ENTRY(W-CAND-MAIOR-IX)
007820     .
007830 TROCA-CAND-EXIT.
007840     EXIT.
007850      
007860*-----------------------------------------------------------------
007870*    EMPACOTA : empaquetage glouton (regle 3) - accepte chaque
007880*    candidat tant que le poids cumule ne depasse pas la
007890*    capacite du drone ; retire du lot ce qui est accepte, laisse
007900*    le reste actif pour une prochaine tentative/un autre drone.
007910*-----------------------------------------------------------------
007920 EMPACOTA.
007930     MOVE 0 TO W-PACK-COUNT
007940     MOVE 0 TO W-PACOTE-PESO
007950     IF W-CAND-COUNT > 0
007960         SET W-CAND-IX TO 1
007970         PERFORM EMPACOTA-ITEM THRU EMPACOTA-ITEM-EXIT
007980             UNTIL W-CAND-IX > W-CAND-COUNT
007990     END-IF
008000     .
008010 EMPACOTA-EXIT.
008020     EXIT.
008030 EMPACOTA-ITEM.
008040     COMPUTE W-PACOTE-TESTE = W-PACOTE-PESO + W-CAND-PESO(W-CAND-IX)
008050     IF W-PACOTE-TESTE <= W-DRN-CAP
008060         ADD 1 TO W-PACK-COUNT
008070         SET W-PACK-IX TO W-PACK-COUNT
008080         MOVE W-CAND-ORD-IX(W-CAND-IX) TO W-PACK-ORD-IX(W-PACK-IX)
008090         MOVE W-CAND-RANK(W-CAND-IX)   TO W-PACK-RANK(W-PACK-IX)
008100         MOVE 0                        TO W-PACK-USADO(W-PACK-IX)
008110         MOVE W-PACOTE-TESTE            TO W-PACOTE-PESO
008120         MOVE 0                         TO
008130             W-POOL-ATIVO(W-CAND-POOL-IX(W-CAND-IX))
008140         SUBTRACT 1 FROM W-POOL-ATIVOS
008150     END-IF
008160     SET W-CAND-IX UP BY 1
008170     .
008180 EMPACOTA-ITEM-EXIT.
008190     EXIT.
008200      
008210*-----------------------------------------------------------------
008220*    SEQUENCIA : ordre de visite par bande de priorite HIGH puis
008230*    MEDIUM puis LOW (regle 4), plus proche voisin au sein de
008240*    chaque bande a partir de la position courante (hub au
008250*    depart de la bande HIGH).
008260*-----------------------------------------------------------------
008270 SEQUENCIA.
008280     MOVE 0 TO W-SEQ-COUNT
008290     MOVE 0 TO W-CURSOR-X
008300     MOVE 0 TO W-CURSOR-Y
008310     MOVE 0 TO W-RANK-ATUAL
008320     PERFORM SEQUENCIA-GRUPO THRU SEQUENCIA-GRUPO-EXIT
008330         VARYING W-RANK-ATUAL FROM 0 BY 1 UNTIL W-RANK-ATUAL > 2
008340     .
008350 SEQUENCIA-EXIT.
008360     EXIT.
008370 SEQUENCIA-GRUPO.
008380     SET W-ACHOU-PROXIMO-SIM TO TRUE
008390     PERFORM SEQUENCIA-GRUPO-BOUCLE THRU SEQUENCIA-GRUPO-BOUCLE-EXIT
008400         UNTIL W-ACHOU-PROXIMO-NAO
008410     .
008420 SEQUENCIA-GRUPO-EXIT.
008430     EXIT.
008440 SEQUENCIA-GRUPO-BOUCLE.
008450     PERFORM ACHA-MAIS-PROXIMO THRU ACHA-MAIS-PROXIMO-EXIT
008460     IF W-ACHOU-PROXIMO-SIM
008470         ADD 1 TO W-SEQ-COUNT
008480         SET W-SEQ-IX TO W-SEQ-COUNT
008490         MOVE W-PACK-ORD-IX(W-MAIS-PROXIMO-IX)
008500                                       TO W-SEQ-ORD-IX(W-SEQ-IX)
008510         MOVE 1 TO W-PACK-USADO(W-MAIS-PROXIMO-IX)
008520         MOVE E-ORD-CUST-X(W-PACK-ORD-IX(W-MAIS-PROXIMO-IX))
008530                                       TO W-CURSOR-X
008540         MOVE E-ORD-CUST-Y(W-PACK-ORD-IX(W-MAIS-PROXIMO-IX))
008550                                       TO W-CURSOR-Y
008560     END-IF
008570     .
008580 SEQUENCIA-GRUPO-BOUCLE-EXIT.
008590     EXIT.
008600      
008610*    ACHA-MAIS-PROXIMO : la commande non encore sequencee de la
008620*    bande W-RANK-ATUAL la plus proche de la position courante.
008630 ACHA-MAIS-PROXIMO.
008640     SET W-ACHOU-PROXIMO-NAO TO TRUE
008650     MOVE 999999999 TO W-MENOR-DIST
008660     IF W-PACK-COUNT > 0
008670         SET W-PACK-IX TO 1
008680         PERFORM ACHA-MAIS-PROXIMO-ITEM
008690             THRU ACHA-MAIS-PROXIMO-ITEM-EXIT
008700             UNTIL W-PACK-IX > W-PACK-COUNT
008710     END-IF
008720     .
008730 ACHA-MAIS-PROXIMO-EXIT.
008740     EXIT.
008750 ACHA-MAIS-PROXIMO-ITEM.
008760     IF W-PACK-RANK(W-PACK-IX) = W-RANK-ATUAL
008770         AND W-PACK-USADO(W-PACK-IX) = 0
008780         MOVE W-CURSOR-X TO W-CDM-X1
008790         MOVE W-CURSOR-Y TO W-CDM-Y1
008800         MOVE E-ORD-CUST-X(W-PACK-ORD-IX(W-PACK-IX)) TO W-CDM-X2
008810         MOVE E-ORD-CUST-Y(W-PACK-ORD-IX(W-PACK-IX)) TO W-CDM-Y2
008820         PERFORM CALC-DIST-MANHATTAN THRU CALC-DIST-MANHATTAN-EXIT
008830         IF W-CDM-DIST < W-MENOR-DIST
008840             MOVE W-CDM-DIST         TO W-MENOR-DIST
008850             SET W-MAIS-PROXIMO-IX   TO W-PACK-IX
008860             SET W-ACHOU-PROXIMO-SIM TO TRUE
008870         END-IF
008880     END-IF
008890     SET W-PACK-IX UP BY 1
008900     .
008910 ACHA-MAIS-PROXIMO-ITEM-EXIT.
008920     EXIT.
008930      
008940*-----------------------------------------------------------------
008950*    CALC-DIST-TOTAL : distance hub -> premiere escale -> ... ->
008960*    derniere escale -> hub (regle 5/8), au fil de W-SEQ-TAB.
008970*-----------------------------------------------------------------
008980 CALC-DIST-TOTAL.
008990     MOVE 0 TO W-TOT-DIST
009000     MOVE 0 TO W-CDM-X1
009010     MOVE 0 TO W-CDM-Y1
009020     IF W-SEQ-COUNT > 0
009030         SET W-SEQ-IX TO 1
009040         PERFORM CALC-DIST-TOTAL-LEG THRU CALC-DIST-TOTAL-LEG-EXIT
009050             UNTIL W-SEQ-IX > W-SEQ-COUNT
009060     END-IF
009070     MOVE 0 TO W-CDM-X2
009080     MOVE 0 TO W-CDM-Y2
009090     PERFORM CALC-DIST-MANHATTAN THRU CALC-DIST-MANHATTAN-EXIT
009100     ADD W-CDM-DIST TO W-TOT-DIST
009110     .
009120 CALC-DIST-TOTAL-EXIT.
009130     EXIT.
009140 CALC-DIST-TOTAL-LEG.
009150     MOVE E-ORD-CUST-X(W-SEQ-ORD-IX(W-SEQ-IX)) TO W-CDM-X2
009160     MOVE E-ORD-CUST-Y(W-SEQ-ORD-IX(W-SEQ-IX)) TO W-CDM-Y2
009170     PERFORM CALC-DIST-MANHATTAN THRU CALC-DIST-MANHATTAN-EXIT
009180     ADD W-CDM-DIST TO W-TOT-DIST
009190     MOVE W-CDM-X2 TO W-CDM-X1
009200     MOVE W-CDM-Y2 TO W-CDM-Y1
009210     SET W-SEQ-IX UP BY 1
009220     .
009230 CALC-DIST-TOTAL-LEG-EXIT.
009240     EXIT.
009250      
009260*-----------------------------------------------------------------
009270*    VERIFICA-ALCANCE : controle du rayon d'action du drone
009280*    (regle 5). Le cahier des charges precise que ce controle
009290*    n'ecarte rien de la liste deja constituee - aucun
009300*    recadrage n'est donc effectue ici, seule la comparaison est
009310*    conservee pour une exploitation future (alerte pupitre).
009320*-----------------------------------------------------------------
009330 VERIFICA-ALCANCE.
009340     IF W-TOT-DIST > W-DRN-RNG
009350         DISPLAY 'DPBBPLN1 - RAYON DEPASSE POUR LE DRONE '
009360             E-DRN-ID(DRN-IX)
009370     END-IF
009380     .
009390 VERIFICA-ALCANCE-EXIT.
009400     EXIT.
009410      
009420*-----------------------------------------------------------------
009430*    CRIA-VIAGEM-E-ESCALAS : cree l'enregistrement TRIP (regle 8)
009440*    et, en parcourant W-SEQ-TAB, les enregistrements TRIP-STOP
009450*    avec leurs heures estimees (regle 6), puis passe les
009460*    commandes livrees au statut PLANNED (regle 9).
009470*-----------------------------------------------------------------
009480 CRIA-VIAGEM-E-ESCALAS.
009490     IF DPB-TRP-COUNT >= 2000
009500         DISPLAY 'DPBBPLN1 - TABLE TRIP SATUREE, VIAGEM IGNOREE'
009510         SET W-PACOTE-VAZIO-SIM TO TRUE
009520     ELSE
009530         ADD 1 TO DPB-TRP-COUNT
009540         SET TRP-IX TO DPB-TRP-COUNT
009550         MOVE W-TRP-PROX-ID            TO E-TRP-ID(TRP-IX)
009560         ADD 1 TO W-TRP-PROX-ID
009570         MOVE E-DRN-ID(DRN-IX)         TO E-TRP-DRONE-ID(TRP-IX)
009580         MOVE W-PACOTE-PESO            TO E-TRP-TOT-WGT(TRP-IX)
009590         MOVE W-TOT-DIST               TO E-TRP-TOT-DIST(TRP-IX)
009600         ACCEPT W-DHS-AAAAMMJJ         FROM DATE YYYYMMDD
009610         ACCEPT W-DHS-HHMMSS           FROM TIME
009620         MOVE W-DHS-NUM                TO E-TRP-START-AT(TRP-IX)
009630         MOVE 0                        TO E-TRP-FINISH-AT(TRP-IX)
009640         MOVE 'PLANNED'                TO E-TRP-STATUS(TRP-IX)
009650         ADD 1 TO W-CPT-VIAGENS
009660         MOVE 0                        TO W-CURSOR-X
009670         MOVE 0                        TO W-CURSOR-Y
009680         MOVE 1                        TO W-STP-PROX-SEQ
009690         IF W-SEQ-COUNT > 0
009700             SET W-SEQ-IX TO 1
009710             PERFORM CRIA-ESCALA THRU CRIA-ESCALA-EXIT
009720                 UNTIL W-SEQ-IX > W-SEQ-COUNT
009730         END-IF
009740         MOVE W-CURSOR-X TO W-CDM-X1
009750         MOVE W-CURSOR-Y TO W-CDM-Y1
009760         MOVE 0          TO W-CDM-X2
009770         MOVE 0          TO W-CDM-Y2
009780         PERFORM CALC-DIST-MANHATTAN THRU CALC-DIST-MANHATTAN-EXIT
009790         PERFORM CALC-DURACAO THRU CALC-DURACAO-EXIT
009800         MOVE W-DHS-NUM TO E-TRP-FINISH-AT(TRP-IX)
009810     END-IF
009820     .
009830 CRIA-VIAGEM-E-ESCALAS-EXIT.
009840     EXIT.
009850      
009860*    CRIA-ESCALA : une escale de la viagem en cours, dans l'ordre
009870*    de W-SEQ-TAB - heure d'arrivee = heure de depart, l'attente
009880*    au sol n'est pas modelisee par le cahier des charges.
009890 CRIA-ESCALA.
009900     MOVE W-CURSOR-X TO W-CDM-X1
009910     MOVE W-CURSOR-Y TO W-CDM-Y1
009920     MOVE E-ORD-CUST-X(W-SEQ-ORD-IX(W-SEQ-IX)) TO W-CDM-X2
009930     MOVE E-ORD-CUST-Y(W-SEQ-ORD-IX(W-SEQ-IX)) TO W-CDM-Y2
009940     PERFORM CALC-DIST-MANHATTAN THRU CALC-DIST-MANHATTAN-EXIT
009950     PERFORM CALC-DURACAO THRU CALC-DURACAO-EXIT
009960     IF DPB-STP-COUNT < 10000
009970         ADD 1 TO DPB-STP-COUNT
009980         SET STP-IX TO DPB-STP-COUNT
009990         MOVE E-TRP-ID(TRP-IX)        TO E-STP-TRIP-ID(STP-IX)
010000         MOVE E-ORD-ID(W-SEQ-ORD-IX(W-SEQ-IX))
010010                                      TO E-STP-ORDER-ID(STP-IX)
010020         MOVE W-STP-PROX-SEQ          TO E-STP-SEQ(STP-IX)
010030         MOVE W-CDM-X2                TO E-STP-X(STP-IX)
010040         MOVE W-CDM-Y2                TO E-STP-Y(STP-IX)
010050         MOVE W-DHS-NUM               TO E-STP-EST-ARR(STP-IX)
010060         MOVE W-DHS-NUM               TO E-STP-EST-DEP(STP-IX)
010070         MOVE 'N'                     TO E-STP-DELIVERED(STP-IX)
010080         ADD 1 TO W-CPT-ESCALAS
010090     ELSE
010100         DISPLAY 'DPBBPLN1 - TABLE TRIP-STOP SATUREE, ESCALE IGNOREE'
010110     END-IF
010120     ADD 1 TO W-STP-PROX-SEQ
010130     MOVE 'PLANNED' TO E-ORD-STATUS(W-SEQ-ORD-IX(W-SEQ-IX))
010140     ADD 1 TO W-CPT-ORD-PLAN
010150     MOVE W-CDM-X2 TO W-CURSOR-X
010160     MOVE W-CDM-Y2 TO W-CURSOR-Y
010170     SET W-SEQ-IX UP BY 1
010180     .
010190 CRIA-ESCALA-EXIT.
010200     EXIT.
010210      
010220*-----------------------------------------------------------------
010230*    CALC-DURACAO : avance le cursor date+heure W-DHS-NUM de la
010240*    duree du trajet W-CDM-DIST a la vitesse effective du drone
010250*    (regle 6 - MAX(1,vitesse), secondes tronquees).
010260*-----------------------------------------------------------------
010270 CALC-DURACAO.
010280     IF W-DRN-SPD < 1
010290         MOVE 1 TO W-VELOC-EFET
010300     ELSE
010310         MOVE W-DRN-SPD TO W-VELOC-EFET
010320     END-IF
010330     COMPUTE W-CD-SEGUNDOS =
010340         (W-CDM-DIST / W-VELOC-EFET) * 3600
010350     MOVE W-CD-SEGUNDOS              TO W-AVT-SEG-ADD
010360     MOVE W-DHS-AAAAMMJJ(1:4)         TO W-AVT-ANO
010370     MOVE W-DHS-AAAAMMJJ(5:2)         TO W-AVT-MES
010380     MOVE W-DHS-AAAAMMJJ(7:2)         TO W-AVT-DIA
010390     MOVE W-DHS-HHMMSS(1:2)           TO W-AVT-HOR
010400     MOVE W-DHS-HHMMSS(3:2)           TO W-AVT-MIN
010410     MOVE W-DHS-HHMMSS(5:2)           TO W-AVT-SEG
010420     PERFORM AVANCA-SEGUNDOS THRU AVANCA-SEGUNDOS-EXIT
010430     MOVE W-AVT-ANO                   TO W-DHS-AAAAMMJJ(1:4)
010440     MOVE W-AVT-MES                   TO W-DHS-AAAAMMJJ(5:2)
010450     MOVE W-AVT-DIA                   TO W-DHS-AAAAMMJJ(7:2)
010460     MOVE W-AVT-HOR                   TO W-DHS-HHMMSS(1:2)
010470     MOVE W-AVT-MIN                   TO W-DHS-HHMMSS(3:2)
010480     MOVE W-AVT-SEG                   TO W-DHS-HHMMSS(5:2)
010490     .
010500 CALC-DURACAO-EXIT.
010510     EXIT.
010520      
010530*-----------------------------------------------------------------
010540*    AVANCA-SEGUNDOS : avance le cursor W-AVANCO-TEMPO de
010550*    W-AVT-SEG-ADD secondes, avec report de jour/mois/annee -
010560*    reprise telle quelle de DPBPTRP1 (regle metier 16).
010570*-----------------------------------------------------------------
010580 AVANCA-SEGUNDOS.
010590     COMPUTE W-AVT-SEG-TOTAL =
010600         W-AVT-HOR * 3600 + W-AVT-MIN * 60 + W-AVT-SEG
010610             + W-AVT-SEG-ADD
010620     DIVIDE W-AVT-SEG-TOTAL BY 86400
010630         GIVING W-AVT-DIAS-EXTRA REMAINDER W-AVT-SEG-TOTAL
010640     DIVIDE W-AVT-SEG-TOTAL BY 3600
010650         GIVING W-AVT-HOR REMAINDER W-AVT-SEG-TOTAL
010660     DIVIDE W-AVT-SEG-TOTAL BY 60
010670         GIVING W-AVT-MIN REMAINDER W-AVT-SEG
010680     IF W-AVT-DIAS-EXTRA > 0
010690         PERFORM AVANCA-1-DIA
010700             W-AVT-DIAS-EXTRA TIMES
010710     END-IF
010720     .
010730 AVANCA-SEGUNDOS-EXIT.
010740     EXIT.
010750      
010760 AVANCA-1-DIA.
010770     PERFORM CALC-BISSEXTO THRU CALC-BISSEXTO-EXIT
010780     ADD 1                         TO W-AVT-DIA
010790     MOVE W-DIAS-MES-TAB(W-AVT-MES) TO W-AVT-DIAS-MES-COR
010800     IF W-AVT-MES = 2 AND W-BISSEXTO-SIM
010810         MOVE 29                   TO W-AVT-DIAS-MES-COR
010820     END-IF
010830     IF W-AVT-DIA > W-AVT-DIAS-MES-COR
010840         MOVE 1                    TO W-AVT-DIA
010850         ADD 1                     TO W-AVT-MES
010860         IF W-AVT-MES > 12
010870             MOVE 1                TO W-AVT-MES
010880             ADD 1                 TO W-AVT-ANO
010890         END-IF
010900     END-IF
010910     .
010920      
010930 CALC-BISSEXTO.
010940     DIVIDE W-AVT-ANO BY 4   GIVING W-AVT-QUOC REMAINDER W-AVT-REM4
010950     DIVIDE W-AVT-ANO BY 100 GIVING W-AVT-QUOC REMAINDER W-AVT-REM100
010960     DIVIDE W-AVT-ANO BY 400 GIVING W-AVT-QUOC REMAINDER W-AVT-REM400
010970     SET W-BISSEXTO-NAO             TO TRUE
010980     IF W-AVT-REM4 = 0 AND
010990         (W-AVT-REM100 NOT = 0 OR W-AVT-REM400 = 0)
011000         SET W-BISSEXTO-SIM          TO TRUE
011010     END-IF
011020     .
011030 CALC-BISSEXTO-EXIT.
011040     EXIT.
011050      
011060*-----------------------------------------------------------------
011070*    FIN : reecrit ORDER/TRIP/TRIP-STOP (DRONE-MASTER n'est pas
011080*    modifie par la planification), produit le compte-rendu et
011090*    ferme les fichiers.
011100*-----------------------------------------------------------------
011110 FIN.
011120     OPEN OUTPUT ORD-MAST
011130     PERFORM GRAVAR-ORD THRU GRAVAR-ORD-EXIT
011140     CLOSE ORD-MAST
011150     OPEN OUTPUT TRP-MAST
011160     PERFORM GRAVAR-TRP THRU GRAVAR-TRP-EXIT
011170     CLOSE TRP-MAST
011180     OPEN OUTPUT STP-MAST
011190     PERFORM GRAVAR-STP THRU GRAVAR-STP-EXIT
011200     CLOSE STP-MAST
011210     PERFORM COMPTE-RENDU THRU COMPTE-RENDU-EXIT
011220     CLOSE RELAT
011230     .
011240 FIN-EXIT.
011250     EXIT.
011260      
011270 GRAVAR-ORD.
011280     IF DPB-ORD-COUNT > 0
011290         SET ORD-IX TO 1
011300         PERFORM GRAVAR-ORD-BOUCLE THRU GRAVAR-ORD-BOUCLE-EXIT
011310             UNTIL ORD-IX > DPB-ORD-COUNT
011320     END-IF
011330     .
011340 GRAVAR-ORD-EXIT.
011350     EXIT.
011360 GRAVAR-ORD-BOUCLE.
011370     MOVE E-ORD-ID(ORD-IX)        TO ORD-ID
011380     MOVE E-ORD-CUST-X(ORD-IX)    TO ORD-CUST-X
011390     MOVE E-ORD-CUST-Y(ORD-IX)    TO ORD-CUST-Y
011400     MOVE E-ORD-WEIGHT(ORD-IX)    TO ORD-WEIGHT
011410     MOVE E-ORD-PRIORITY(ORD-IX)  TO ORD-PRIORITY
011420     MOVE E-ORD-STATUS(ORD-IX)    TO ORD-STATUS
011430     WRITE ORD-REC
011440     SET ORD-IX UP BY 1
011450     .
011460 GRAVAR-ORD-BOUCLE-EXIT.
011470     EXIT.
011480      
011490 GRAVAR-TRP.
011500     IF DPB-TRP-COUNT > 0
011510         SET TRP-IX TO 1
011520         PERFORM GRAVAR-TRP-BOUCLE THRU GRAVAR-TRP-BOUCLE-EXIT
011530             UNTIL TRP-IX > DPB-TRP-COUNT
011540     END-IF
011550     .
011560 GRAVAR-TRP-EXIT.
011570     EXIT.
011580 GRAVAR-TRP-BOUCLE.
011590     MOVE E-TRP-ID(TRP-IX)         TO TRP-ID
011600     MOVE E-TRP-DRONE-ID(TRP-IX)   TO TRP-DRONE-ID
011610     MOVE E-TRP-TOT-WGT(TRP-IX)    TO TRP-TOT-WGT
011620     MOVE E-TRP-TOT-DIST(TRP-IX)   TO TRP-TOT-DIST
011630     MOVE E-TRP-START-AT(TRP-IX)   TO TRP-START-AT
011640     MOVE E-TRP-FINISH-AT(TRP-IX)  TO TRP-FINISH-AT
011650     MOVE E-TRP-STATUS(TRP-IX)     TO TRP-STATUS
011660     WRITE TRP-REC
011670     SET TRP-IX UP BY 1
011680     .
011690 GRAVAR-TRP-BOUCLE-EXIT.
011700     EXIT.
011710      
011720 GRAVAR-STP.
011730     IF DPB-STP-COUNT > 0
011740         SET STP-IX TO 1
011750         PERFORM GRAVAR-STP-BOUCLE THRU GRAVAR-STP-BOUCLE-EXIT
011760             UNTIL STP-IX > DPB-STP-COUNT
011770     END-IF
011780     .
011790 GRAVAR-STP-EXIT.
011800     EXIT.
011810 GRAVAR-STP-BOUCLE.
011820     MOVE E-STP-TRIP-ID(STP-IX)    TO STP-TRIP-ID
011830     MOVE E-STP-ORDER-ID(STP-IX)   TO STP-ORDER-ID
011840     MOVE E-STP-SEQ(STP-IX)        TO STP-SEQ
011850     MOVE E-STP-X(STP-IX)          TO STP-X
011860     MOVE E-STP-Y(STP-IX)          TO STP-Y
011870     MOVE E-STP-EST-ARR(STP-IX)    TO STP-EST-ARR
011880     MOVE E-STP-EST-DEP(STP-IX)    TO STP-EST-DEP
011890     MOVE E-STP-DELIVERED(STP-IX)  TO STP-DELIVERED
011900     WRITE STP-REC
011910     SET STP-IX UP BY 1
011920     .
011930 GRAVAR-STP-BOUCLE-EXIT.
011940     EXIT.
011950      
011960*-----------------------------------------------------------------
011970*    COMPTE-RENDU : banniere et compteurs, meme idee que
011980*    TLMBPGM2/COMPTE-RENDU-EXECUTION, reprise pour la
011990*    planification de livraison.
012000*-----------------------------------------------------------------
012010 COMPTE-RENDU.
012020     MOVE SPACES TO F-RELAT-LIGNE
012030     MOVE '*********************************************'
012040         TO F-RELAT-LIGNE
012050     WRITE F-RELAT-LIGNE AFTER ADVANCING C01
012060     MOVE '*   DPBBPLN1 - COMPTE-RENDU DE PLANIFICATION  *'
012070         TO F-RELAT-LIGNE
012080     WRITE F-RELAT-LIGNE
012090     MOVE '*********************************************'
012100         TO F-RELAT-LIGNE
012110     WRITE F-RELAT-LIGNE
012120     MOVE W-CPT-ORD-LUS   TO W-CPT-ORD-LUS-E
012130     MOVE W-CPT-ORD-PEND  TO W-CPT-ORD-PEND-E
012140     MOVE W-CPT-ORD-PLAN  TO W-CPT-ORD-PLAN-E
012150     MOVE W-CPT-VIAGENS   TO W-CPT-VIAGENS-E
012160     MOVE W-CPT-ESCALAS   TO W-CPT-ESCALAS-E
012170     STRING 'COMMANDES LUES        : ' W-CPT-ORD-LUS-E
012180         DELIMITED BY SIZE INTO F-RELAT-LIGNE
012190     WRITE F-RELAT-LIGNE AFTER ADVANCING 2
012200     STRING 'COMMANDES EN ATTENTE   : ' W-CPT-ORD-PEND-E
012210         DELIMITED BY SIZE INTO F-RELAT-LIGNE
012220     WRITE F-RELAT-LIGNE
012230     STRING 'COMMANDES PLANIFIEES   : ' W-CPT-ORD-PLAN-E
012240         DELIMITED BY SIZE INTO F-RELAT-LIGNE
012250     WRITE F-RELAT-LIGNE
012260     COMPUTE W-CPT-ORD-PEND = W-CPT-ORD-PEND - W-CPT-ORD-PLAN
012270     MOVE W-CPT-ORD-PEND  TO W-CPT-ORD-PEND-E
012280     STRING 'COMMANDES NON AFFECTEES: ' W-CPT-ORD-PEND-E
012290         DELIMITED BY SIZE INTO F-RELAT-LIGNE
012300     WRITE F-RELAT-LIGNE
012310     STRING 'VIAGENS CREEES         : ' W-CPT-VIAGENS-E
012320         DELIMITED BY SIZE INTO F-RELAT-LIGNE
012330     WRITE F-RELAT-LIGNE
012340     STRING 'ESCALES CREEES         : ' W-CPT-ESCALAS-E
012350         DELIMITED BY SIZE INTO F-RELAT-LIGNE
012360     WRITE F-RELAT-LIGNE
012370     MOVE '*********************************************'
012380         TO F-RELAT-LIGNE
012390     WRITE F-RELAT-LIGNE
012400     .
012410 COMPTE-RENDU-EXIT.
012420     EXIT.
