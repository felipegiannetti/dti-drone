000100*****************************************************************
000110*                    C O U C H E  M E T I E R
000120*                    ------------------------
000130*****************************************************************
000140* APPLICATION      : MAJ DRONE/ORDER/TRIP/TRIP-STOP DEPUIS FIC.
000150*                    PILOTE.
000160* NOM DU PROGRAMME : DPBBMNT1
000170* DESCRIPTION      : PROGRAMME BATCH DE MISE A JOUR DES TABLES
000180*    DRONE, ORDER, TRIP ET TRIP-STOP DEPUIS UN FICHIER DE
000190*    PILOTAGE (TRANSACTIONS MANUELLES DU DISPATCHEUR), REPRIS DE
000200*    TLMBPGM3.
000210*-----------------------------------------------------------------
000220*    Chaque table est chargee une fois en debut de run (CARREGAR)
000230*    et reecrite une fois en fin de run (GRAVAR). Quand une
000240*    transaction a besoin d'une donnee qui n'appartient pas a la
000250*    table visee (vitesse du drone pour le recalcul d'heure de
000260*    fin d'une viagem, statut de la viagem avant creation/
000270*    suppression/deplacement d'une escale, cascade commande +
000280*    viagem au moment d'une livraison d'escale), ce programme
000290*    enchaine les appels necessaires : chaque accesseur physique
000300*    ne connait que sa propre table.
000310*****************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.      DPBBMNT1.
000340 AUTHOR.          Olivier DOSSMANN.
000350 INSTALLATION.    TRAIN04.
000360 DATE-WRITTEN.    19870319.
000370 DATE-COMPILED.
000380 SECURITY.        DIFFUSION INTERNE.
000390*****************************************************************
000400*    HISTORIQUE DES MODIFICATIONS
000410*    -------------------------------------------------------------
000420*    DATE       AUTEUR TICKET     LIBELLE
000430*    ---------- ------ ---------- --------------------------------
000440*    1987-03-19 ODO    DRB-0012   Creation, sur le modele de      DRB-0012
000450*                                 TLMBPGM3 (pilotage DRONE et
000460*                                 ORDER seulement).
000470*    1987-04-02 ODO    DRB-0015   Ajout du chargement/sauvegarde  DRB-0015
000480*                                 (CARREGAR/GRAVAR) en debut et
000490*                                 fin de run.
000500*    1991-06-18 ODO    DRB-0098   Ajout des transactions DRN-BAT  DRB-0098
000510*                                 (MAJ batterie isolee).
000520*    1992-09-21 MLB    DRB-0114   Ajout des transactions TRIP     DRB-0114
000530*                                 (TRP-AJO/TRP-INIC/TRP-TOT/
000540*                                 TRP-SUP).
000550*    1993-02-11 MLB    DRB-0122   TRP-AJO : verification de       DRB-0122
000560*                                 l'existence du drone avant
000570*                                 creation de la viagem (regle
000580*                                 metier 13), par CALL a DPBPDRN1.
000590*    1994-04-08 MLB    DRB-0140   TRP-INIC/TRP-TOT : transmission DRB-0140
000600*                                 de la vitesse du drone a
000610*                                 DPBPTRP1 pour le recalcul de
000620*                                 l'heure de fin (regle metier
000630*                                 16) - lecture prealable du
000640*                                 drone par CALL a DPBPDRN1.
000650*    1996-01-15 MLB    DRB-0151   Ajout des transactions TRIP-    DRB-0151
000660*                                 STOP (STP-CRIA/STP-SUP/STP-MOV/
000670*                                 STP-ENTR/STP-AJU). Verification
000680*                                 du statut PLANNED de la viagem
000690*                                 avant CRIA/SUP/MOV (regle 22),
000700*                                 par CALL a DPBPTRP1/BUSCAR.
000710*    1997-05-30 RGT    DRB-0159   STP-ENTR : cascade sur DPBPORD1 DRB-0159
000720*                                 (ENTREGA) et DPBPTRP1 (FINALIZA)
000730*                                 quand la derniere escale d'une
000740*                                 viagem est livree (regle 20).
000750*    1998-11-30 MLB    DRB-0166   Revue an 2000 : les zones date  DRB-0166
000760*                                 du fichier de pilotage sont
000770*                                 deja sur 8 positions AAAAMMJJ,
000780*                                 RAS.
000790*    1999-09-02 RGT    DRB-0182   Compte-rendu : ajout du total   DRB-0182
000800*                                 des transactions rejetees par
000810*                                 type d'erreur.
000820*    2001-02-10 RGT    DRB-0190   Passage de la purge du fichier  DRB-0190
000830*                                 de pilotage traite a une
000840*                                 ouverture EXTEND sur le journal
000850*                                 des rejets.
000860*****************************************************************
000870      
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SOURCE-COMPUTER. ZIA.
000910 OBJECT-COMPUTER. VIRTEL.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM
000940     CLASS CLASSE-ALFA IS 'A' THRU 'Z'
000950     UPSI-0 ON  STATUS   IS W-UPSI0-ON
000960     UPSI-0 OFF STATUS   IS W-UPSI0-OFF.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990*    Fichier de pilotage contenant les transactions de
001000*    maintenance manuelle.
001010     SELECT PILOTE  ASSIGN TO PILOTAGE
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS  IS W-PIL-FS.
001040*    Journal des rejets et des operations effectuees.
001050     SELECT JOURNAL ASSIGN TO JOURNAUX
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS  IS W-JRN-FS.
001080      
001090 DATA DIVISION.
001100 FILE SECTION.
001110 FD  PILOTE
001120     RECORDING MODE IS F.
001130 COPY DPBCMNT1.
001140      
001150 FD  JOURNAL
001160     RECORDING MODE IS F.
001170 01  F-JOURNAL-LIGNE             PIC X(132).
001180      
001190 WORKING-STORAGE SECTION.
001200 01  W-ZONES-FICHIER.
001210     05  W-PIL-FS                PIC X(02).
001220         88  W-PIL-FS-OK                VALUE '00'.
001230     05  W-JRN-FS                PIC X(02).
001240         88  W-JRN-FS-OK                VALUE '00'.
001250     05  FILLER                  PIC X(02).
001260      
001270 01  W-INDICATEURS.
001280     05  W-FIM-FIC               PIC 9.
001290         88  W-FIM-FIC-OUI              VALUE 1.
001300         88  W-FIM-FIC-NAO              VALUE 0.
001310     05  W-DRN-ABS               PIC 9.
001320         88  W-DRN-PRESENT              VALUE 0.
001330         88  W-DRN-AUSENTE              VALUE 1.
001340     05  W-TRP-OK-PARA-ESCALA    PIC 9.
001350         88  W-TRP-ABERTA               VALUE 1.
001360         88  W-TRP-FECHADA              VALUE 0.
001370     05  W-UPSI0-ON              PIC 9.
001380     05  W-UPSI0-OFF             PIC 9.
001390     05  FILLER                  PIC X(02).
001400      
001410 01  W-COMPTEURS.
001420     05  W-CPT-LUS               PIC 9(07) COMP.
001430     05  W-CPT-OK                PIC 9(07) COMP.
001440     05  W-CPT-REJ               PIC 9(07) COMP.
001450     05  FILLER                  PIC X(04).
001460      
001470*    Vue numerique combinee des compteurs, pour l'edition du
001480*    bilan final (cf. FIN-RAPPORT).
001490 01  W-COMPTEURS-ALT REDEFINES W-COMPTEURS.
001500     05  W-CPT-LUS-EDIT          PIC 9(07).
001510     05  W-CPT-OK-EDIT           PIC 9(07).
001520     05  W-CPT-REJ-EDIT          PIC 9(07).
001530     05  FILLER                  PIC X(04).
001540      
001550*    Vitesse du drone recuperee sur DPBPDRN1/BUSCAR, transmise a
001560*    DPBPTRP1 lors de TRP-AJO/TRP-INIC/TRP-TOT. Redefinie en vue
001570*    alphanumerique pour le message de rejet (vitesse nulle).
001580 01  W-DRN-SPEED-TRAB            PIC 9(05)V9(02).
001590 01  W-DRN-SPEED-TRAB-ALT REDEFINES W-DRN-SPEED-TRAB.
001600     05  W-DRN-SPEED-TRAB-TXT    PIC X(07).
001610      
001620 01  W-LIGNE-RAPPORT             PIC X(132).
001630      
001640*    Cle viagem+escale utilisee par VERIF-TRP-PLANNED et par les
001650*    messages de rejet STP-*, vue combinee pour simplifier les
001660*    comparaisons de cle.
001670 01  W-CHAVE-STP.
001680     05  W-CHAVE-STP-TRIP        PIC 9(09).
001690     05  W-CHAVE-STP-SEQ         PIC 9(04).
001700     05  FILLER                  PIC X(02).
001710 01  W-CHAVE-STP-ALT REDEFINES W-CHAVE-STP.
001720     05  W-CHAVE-STP-NUM         PIC 9(13).
001730     05  FILLER                  PIC X(02).
001740      
001750*****************************************************************
001760* DONNEES D'ECHANGE AVEC LES ACCESSEURS PHYSIQUES
001770*****************************************************************
001780     COPY DPBCPIL.
001790     COPY DPBCDRN1.
001800     COPY DPBCORD1.
001810     COPY DPBCTRP1.
001820     COPY DPBCSTP1.
001830     COPY DPBCDRNX REPLACING ==:PROG:== BY ==DPBDRNX==.
001840     COPY DPBCORDX REPLACING ==:PROG:== BY ==DPBORDX==.
001850     COPY DPBCTRPX REPLACING ==:PROG:== BY ==DPBTRPX==.
001860     COPY DPBCSTPX REPLACING ==:PROG:== BY ==DPBSTPX==.
001870*****************************************************************
001880 PROCEDURE DIVISION.
001890 DEBUT.
001900     DISPLAY 'DPBBMNT1, DEBUT MAINTENANCE DRONE/ORDER/TRIP'
001910     PERFORM INIT
001920     PERFORM TRT UNTIL W-FIM-FIC-OUI
001930     PERFORM FIN
001940     GOBACK
001950     .
001960      
001970 INIT.
001980     SET W-FIM-FIC-NAO              TO TRUE
001990     MOVE 0                         TO W-CPT-LUS
002000     MOVE 0                         TO W-CPT-OK
002010     MOVE 0                         TO W-CPT-REJ
002020     OPEN INPUT  PILOTE
002030     OPEN EXTEND JOURNAL
002040     MOVE 'CARREGAR'                TO DPB-PIL-FCT
002050     CALL 'DPBPDRN1'                USING DPB-PIL DPB-DRN-TAB
002060                                           DPBDRNX-XCH
002070     CALL 'DPBPORD1'                USING DPB-PIL DPB-ORD-TAB
002080                                           DPBORDX-XCH
002090     CALL 'DPBPTRP1'                USING DPB-PIL DPB-TRP-TAB
002100                                           DPBTRPX-XCH
002110     CALL 'DPBPSTP1'                USING DPB-PIL DPB-STP-TAB
002120                                           DPBSTPX-XCH
002130     .
002140      
002150*****************************************************************
002160* Lecture du fichier de pilotage : traitement sur chaque ligne.
002170*****************************************************************
002180 TRT.
002190     READ PILOTE INTO DPB-MNT-REC
002200         AT END SET W-FIM-FIC-OUI    TO TRUE
002210         NOT AT END
002220           ADD 1                      TO W-CPT-LUS
002230           PERFORM TRT-ENR
002240     END-READ
002250     .
002260      
002270*****************************************************************
002280* Aiguillage selon MNT-CMD - seize transactions possibles, une
002290* par verbe metier des quatre entites.
002300*****************************************************************
002310 TRT-ENR.
002320     EVALUATE TRUE
002330       WHEN MNT-CMD-DRN-AJO     PERFORM TRT-DRN-AJO
002340       WHEN MNT-CMD-DRN-MAJ     PERFORM TRT-DRN-MAJ
002350       WHEN MNT-CMD-DRN-BAT     PERFORM TRT-DRN-BAT
002360       WHEN MNT-CMD-DRN-SUP     PERFORM TRT-DRN-SUP
002370       WHEN MNT-CMD-ORD-AJO     PERFORM TRT-ORD-AJO
002380       WHEN MNT-CMD-ORD-MAJ     PERFORM TRT-ORD-MAJ
002390       WHEN MNT-CMD-ORD-SUP     PERFORM TRT-ORD-SUP
002400       WHEN MNT-CMD-TRP-AJO     PERFORM TRT-TRP-AJO
002410       WHEN MNT-CMD-TRP-INICIO  PERFORM TRT-TRP-INICIO
002420       WHEN MNT-CMD-TRP-TOTAIS  PERFORM TRT-TRP-TOTAIS
002430       WHEN MNT-CMD-TRP-SUP     PERFORM TRT-TRP-SUP
002440       WHEN MNT-CMD-STP-CRIA    PERFORM TRT-STP-CRIA
002450       WHEN MNT-CMD-STP-SUP     PERFORM TRT-STP-SUP
002460       WHEN MNT-CMD-STP-MOV     PERFORM TRT-STP-MOV
002470       WHEN MNT-CMD-STP-ENTREGA PERFORM TRT-STP-ENTREGA
002480       WHEN MNT-CMD-STP-AJUSTE  PERFORM TRT-STP-AJUSTE
002490       WHEN OTHER
002500         ADD 1                       TO W-CPT-REJ
002510         STRING 'REJET, COMMANDE INCONNUE <' MNT-CMD '>'
002520             DELIMITED BY SIZE       INTO W-LIGNE-RAPPORT
002530         PERFORM ECRIT-JOURNAL
002540     END-EVALUATE
002550     .
002560      
002570*-----------------------------------------------------------
002580*    DRN-AJO : creation d'un drone (DroneService.create).
002590*-----------------------------------------------------------
002600 TRT-DRN-AJO.
002610     MOVE MNT-DRN-ID                TO DPBDRNX-ENT-AJO-ID
002620     MOVE MNT-DRN-NAME               TO DPBDRNX-ENT-AJO-NAME
002630     MOVE MNT-DRN-CAPACITY           TO DPBDRNX-ENT-AJO-CAPACITY
002640     MOVE MNT-DRN-RANGE              TO DPBDRNX-ENT-AJO-RANGE
002650     MOVE MNT-DRN-SPEED              TO DPBDRNX-ENT-AJO-SPEED
002660     MOVE MNT-DRN-BATTERY            TO DPBDRNX-ENT-AJO-BATTERY
002670     MOVE MNT-DRN-STATUS             TO DPBDRNX-ENT-AJO-STATUS
002680     MOVE MNT-DRN-LOC-X              TO DPBDRNX-ENT-AJO-LOC-X
002690     MOVE MNT-DRN-LOC-Y              TO DPBDRNX-ENT-AJO-LOC-Y
002700     MOVE 'AJOUT'                    TO DPB-PIL-FCT
002710     CALL 'DPBPDRN1'                 USING DPB-PIL DPB-DRN-TAB
002720                                            DPBDRNX-XCH
002730     PERFORM VRF-COD-RET
002740     .
002750      
002760*-----------------------------------------------------------
002770*    DRN-MAJ : mise a jour des champs de base d'un drone.
002780*-----------------------------------------------------------
002790 TRT-DRN-MAJ.
002800     MOVE MNT-DRN-ID                 TO DPBDRNX-ENT-MAJ-ID
002810     MOVE MNT-DRN-NAME                TO DPBDRNX-ENT-MAJ-NAME
002820     MOVE MNT-DRN-CAPACITY            TO DPBDRNX-ENT-MAJ-CAPACITY
002830     MOVE MNT-DRN-RANGE               TO DPBDRNX-ENT-MAJ-RANGE
002840     MOVE MNT-DRN-SPEED               TO DPBDRNX-ENT-MAJ-SPEED
002850     MOVE MNT-DRN-STATUS              TO DPBDRNX-ENT-MAJ-STATUS
002860     MOVE MNT-DRN-LOC-X               TO DPBDRNX-ENT-MAJ-LOC-X
002870     MOVE MNT-DRN-LOC-Y               TO DPBDRNX-ENT-MAJ-LOC-Y
002880     MOVE 'MAJ'                       TO DPB-PIL-FCT
002890     CALL 'DPBPDRN1'                  USING DPB-PIL DPB-DRN-TAB
002900                                             DPBDRNX-XCH
002910     PERFORM VRF-COD-RET
002920     .
002930      
002940*-----------------------------------------------------------
002950*    DRN-BAT : mise a jour isolee de la batterie (rejet strict
002960*    si hors 0-100, regle metier 9).
002970*-----------------------------------------------------------
002980 TRT-DRN-BAT.
002990     MOVE MNT-DRN-ID                  TO DPBDRNX-ENT-BAT-ID
003000     MOVE MNT-DRN-BATTERY              TO DPBDRNX-ENT-BAT-VALEUR
003010     MOVE 'MAJBAT'                     TO DPB-PIL-FCT
003020     CALL 'DPBPDRN1'                   USING DPB-PIL DPB-DRN-TAB
003030                                              DPBDRNX-XCH
003040     PERFORM VRF-COD-RET
003050     .
003060      
003070*-----------------------------------------------------------
003080*    DRN-SUP : suppression d'un drone (rejet si non IDLE,
003090*    regle metier 10).
003100*-----------------------------------------------------------
003110 TRT-DRN-SUP.
003120     MOVE MNT-DRN-ID                   TO DPBDRNX-ENT-SUP-ID
003130     MOVE 'SUPPR'                       TO DPB-PIL-FCT
003140     CALL 'DPBPDRN1'                    USING DPB-PIL DPB-DRN-TAB
003150                                               DPBDRNX-XCH
003160     PERFORM VRF-COD-RET
003170     .
003180      
003190*-----------------------------------------------------------
003200*    ORD-AJO : creation d'une commande (regle metier 11).
003210*-----------------------------------------------------------
003220 TRT-ORD-AJO.
003230     MOVE MNT-ORD-ID                    TO DPBORDX-ENT-AJO-ID
003240     MOVE MNT-ORD-CUST-X                TO DPBORDX-ENT-AJO-CUST-X
003250     MOVE MNT-ORD-CUST-Y                TO DPBORDX-ENT-AJO-CUST-Y
003260     MOVE MNT-ORD-WEIGHT                TO DPBORDX-ENT-AJO-WEIGHT
003270     MOVE MNT-ORD-PRIORITY               TO
003280                                         DPBORDX-ENT-AJO-PRIORITY
003290     MOVE 'AJOUT'                        TO DPB-PIL-FCT
003300     CALL 'DPBPORD1'                     USING DPB-PIL
003310                                           DPB-ORD-TAB
003320                                           DPBORDX-XCH
003330     PERFORM VRF-COD-RET
003340     .
003350      
003360*-----------------------------------------------------------
003370*    ORD-MAJ : mise a jour d'une commande.
003380*-----------------------------------------------------------
003390 TRT-ORD-MAJ.
003400     MOVE MNT-ORD-ID                     TO DPBORDX-ENT-MAJ-ID
003410     MOVE MNT-ORD-CUST-X                TO DPBORDX-ENT-MAJ-CUST-X
003420     MOVE MNT-ORD-CUST-Y                TO DPBORDX-ENT-MAJ-CUST-Y
003430     MOVE MNT-ORD-WEIGHT                TO DPBORDX-ENT-MAJ-WEIGHT
003440     MOVE MNT-ORD-PRIORITY               TO
003450                                         DPBORDX-ENT-MAJ-PRIORITY
003460     MOVE 'MAJ'                          TO DPB-PIL-FCT
003470     CALL 'DPBPORD1'                     USING DPB-PIL
003480                                           DPB-ORD-TAB
003490                                           DPBORDX-XCH
003500     PERFORM VRF-COD-RET
003510     .
003520      
003530*-----------------------------------------------------------
003540*    ORD-SUP : suppression d'une commande (rejet si non
003550*    PENDING, regle metier 12).
003560*-----------------------------------------------------------
003570 TRT-ORD-SUP.
003580     MOVE MNT-ORD-ID                     TO DPBORDX-ENT-SUP-ID
003590     MOVE 'SUPPR'                         TO DPB-PIL-FCT
003600     CALL 'DPBPORD1'                      USING DPB-PIL
003610                                            DPB-ORD-TAB
003620                                            DPBORDX-XCH
003630     PERFORM VRF-COD-RET
003640     .
003650      
003660*-----------------------------------------------------------
003670*    TRP-AJO : creation d'une viagem (regle metier 13) -
003680*    l'existence du drone est d'abord verifiee sur DPBPDRN1,
003690*    sa vitesse est transmise a DPBPTRP1 (non utilisee a la
003700*    creation, mais lue par coherence avec TRP-INIC/TRP-TOT).
003710*-----------------------------------------------------------
003720 TRT-TRP-AJO.
003730     PERFORM LIT-DRN-ET-VERIF
003740     IF W-DRN-AUSENTE
003750         ADD 1                            TO W-CPT-REJ
003760         STRING 'REJET TRP-AJO, DRONE INEXISTANT <'
003770             MNT-TRP-DRONE-ID DELIMITED BY SIZE '>'
003780             DELIMITED BY SIZE             INTO W-LIGNE-RAPPORT
003790         PERFORM ECRIT-JOURNAL
003800         GO TO TRT-TRP-AJO-FIN
003810     END-IF
003820     MOVE MNT-TRP-DRONE-ID               TO
003830                                         DPBTRPX-ENT-AJO-DRONE-ID
003840     MOVE W-DRN-SPEED-TRAB               TO
003850                                         DPBTRPX-ENT-AJO-DRN-SPEED
003860     MOVE MNT-TRP-TOT-WGT                TO
003870                                         DPBTRPX-ENT-AJO-TOT-WGT
003880     MOVE MNT-TRP-TOT-DIST               TO
003890                                         DPBTRPX-ENT-AJO-TOT-DIST
003900     MOVE MNT-TRP-START-AT               TO
003910                                         DPBTRPX-ENT-AJO-START-AT
003920     MOVE MNT-TRP-STATUS                 TO
003930                                         DPBTRPX-ENT-AJO-STATUS
003940     MOVE 'AJOUT'                         TO DPB-PIL-FCT
003950     CALL 'DPBPTRP1'                      USING DPB-PIL
003960                                            DPB-TRP-TAB
003970                                            DPBTRPX-XCH
003980     PERFORM VRF-COD-RET
003990     .
004000 TRT-TRP-AJO-FIN.
004010     EXIT.
004020      
004030*-----------------------------------------------------------
004040*    TRP-INIC : mise a jour de l'heure de depart - la vitesse
004050*    du drone de la viagem doit etre relue sur DPBPDRN1 pour
004060*    que DPBPTRP1 puisse recalculer l'heure de fin (regle 16).
004070*-----------------------------------------------------------
004080 TRT-TRP-INICIO.
004090     MOVE MNT-TRP-ID                      TO DPBTRPX-ENT-LEC-ID
004100     MOVE 'BUSCAR'                         TO DPB-PIL-FCT
004110     CALL 'DPBPTRP1'                       USING DPB-PIL
004120                                             DPB-TRP-TAB
004130                                             DPBTRPX-XCH
004140     IF NOT DPB-PIL-RC-OK
004150         PERFORM VRF-COD-RET
004160         GO TO TRT-TRP-INICIO-FIN
004170     END-IF
004180     MOVE DPBTRPX-SOR-LEC-DRONE-ID        TO MNT-DRN-ID
004190     PERFORM LIT-DRN-ET-VERIF
004200     MOVE MNT-TRP-ID                      TO DPBTRPX-ENT-INICIO-ID
004210     MOVE MNT-TRP-START-AT                TO
004220                                        DPBTRPX-ENT-INICIO-START
004230     MOVE W-DRN-SPEED-TRAB                TO
004240                                        DPBTRPX-ENT-INICIO-SPEED
004250     MOVE 'INICIO'                        TO DPB-PIL-FCT
004260     CALL 'DPBPTRP1'                       USING DPB-PIL
004270                                             DPB-TRP-TAB
004280                                             DPBTRPX-XCH
004290     PERFORM VRF-COD-RET
004300     .
004310 TRT-TRP-INICIO-FIN.
004320     EXIT.
004330      
004340*-----------------------------------------------------------
004350*    TRP-TOT : mise a jour des totaux, meme besoin de vitesse
004360*    que TRP-INIC (regle metier 16).
004370*-----------------------------------------------------------
004380 TRT-TRP-TOTAIS.
004390     MOVE MNT-TRP-ID                      TO DPBTRPX-ENT-LEC-ID
004400     MOVE 'BUSCAR'                         TO DPB-PIL-FCT
004410     CALL 'DPBPTRP1'                       USING DPB-PIL
004420                                             DPB-TRP-TAB
004430                                             DPBTRPX-XCH
004440     IF NOT DPB-PIL-RC-OK
004450         PERFORM VRF-COD-RET
004460         GO TO TRT-TRP-TOTAIS-FIN
004470     END-IF
004480     MOVE DPBTRPX-SOR-LEC-DRONE-ID        TO MNT-DRN-ID
004490     PERFORM LIT-DRN-ET-VERIF
004500     MOVE MNT-TRP-ID                      TO DPBTRPX-ENT-TOTAIS-ID
004510     MOVE MNT-TRP-TOT-WGT                 TO
004520                                        DPBTRPX-ENT-TOTAIS-WGT
004530     MOVE MNT-TRP-TOT-DIST                TO
004540                                        DPBTRPX-ENT-TOTAIS-DIST
004550     MOVE W-DRN-SPEED-TRAB                TO
004560                                        DPBTRPX-ENT-TOTAIS-SPEED
004570     MOVE 'TOTAIS'                        TO DPB-PIL-FCT
004580     CALL 'DPBPTRP1'                       USING DPB-PIL
004590                                             DPB-TRP-TAB
004600                                             DPBTRPX-XCH
004610     PERFORM VRF-COD-RET
004620     .
004630 TRT-TRP-TOTAIS-FIN.
004640     EXIT.
004650      
004660*-----------------------------------------------------------
004670*    TRP-SUP : suppression d'une viagem (rejet si non
004680*    PLANNED, regle metier 14).
004690*-----------------------------------------------------------
004700 TRT-TRP-SUP.
004710     MOVE MNT-TRP-ID                      TO DPBTRPX-ENT-SUP-ID
004720     MOVE 'SUPPR'                          TO DPB-PIL-FCT
004730     CALL 'DPBPTRP1'                       USING DPB-PIL
004740                                             DPB-TRP-TAB
004750                                             DPBTRPX-XCH
004760     PERFORM VRF-COD-RET
004770     .
004780      
004790*-----------------------------------------------------------
004800*    STP-CRIA : creation d'une escale - la viagem doit etre
004810*    PLANNED (regle metier 22), verifiee par DPBPTRP1/BUSCAR ;
004820*    les coordonnees de l'escale sont celles de la commande,
004830*    relues sur DPBPORD1/BUSCAR (seul le numero de commande
004840*    figure sur la ligne de pilotage STP-CRIA).
004850*-----------------------------------------------------------
004860 TRT-STP-CRIA.
004870     PERFORM VERIF-TRP-PLANNED
004880     IF W-TRP-FECHADA
004890         GO TO TRT-STP-CRIA-FIN
004900     END-IF
004910     MOVE MNT-STP-ORDER-ID                TO DPBORDX-ENT-LEC-ID
004920     MOVE 'BUSCAR'                         TO DPB-PIL-FCT
004930     CALL 'DPBPORD1'                       USING DPB-PIL
004940                                             DPB-ORD-TAB
004950                                             DPBORDX-XCH
004960     IF NOT DPB-PIL-RC-OK
004970         PERFORM VRF-COD-RET
004980         GO TO TRT-STP-CRIA-FIN
004990     END-IF
005000     MOVE MNT-STP-TRIP-ID                TO
005010                                         DPBSTPX-ENT-CRIA-TRIP-ID
005020     MOVE MNT-STP-ORDER-ID                TO
005030                                         DPBSTPX-ENT-CRIA-ORDER-ID
005040     MOVE MNT-STP-SEQ                     TO DPBSTPX-ENT-CRIA-SEQ
005050     MOVE DPBORDX-SOR-LEC-CUST-X          TO DPBSTPX-ENT-CRIA-X
005060     MOVE DPBORDX-SOR-LEC-CUST-Y          TO DPBSTPX-ENT-CRIA-Y
005070     MOVE 'AJOUT'                          TO DPB-PIL-FCT
005080     CALL 'DPBPSTP1'                       USING DPB-PIL
005090                                             DPB-STP-TAB
005100                                             DPBSTPX-XCH
005110     PERFORM VRF-COD-RET
005120     .
005130 TRT-STP-CRIA-FIN.
005140     EXIT.
005150      
005160*-----------------------------------------------------------
005170*    STP-SUP : suppression d'une escale, meme garde (regle 22).
005180*-----------------------------------------------------------
005190 TRT-STP-SUP.
005200     PERFORM VERIF-TRP-PLANNED
005210     IF W-TRP-FECHADA
005220         GO TO TRT-STP-SUP-FIN
005230     END-IF
005240     MOVE MNT-STP-TRIP-ID                 TO
005250                                         DPBSTPX-ENT-SUP-TRIP-ID
005260     MOVE MNT-STP-SEQ                     TO DPBSTPX-ENT-SUP-SEQ
005270     MOVE 'SUPPR'                          TO DPB-PIL-FCT
005280     CALL 'DPBPSTP1'                       USING DPB-PIL
005290                                             DPB-STP-TAB
005300                                             DPBSTPX-XCH
005310     PERFORM VRF-COD-RET
005320     .
005330 TRT-STP-SUP-FIN.
005340     EXIT.
005350      
005360*-----------------------------------------------------------
005370*    STP-MOV : deplacement d'une escale, meme garde (regle 22).
005380*-----------------------------------------------------------
005390 TRT-STP-MOV.
005400     PERFORM VERIF-TRP-PLANNED
005410     IF W-TRP-FECHADA
005420         GO TO TRT-STP-MOV-FIN
005430     END-IF
005440     MOVE MNT-STP-TRIP-ID                 TO
005450                                         DPBSTPX-ENT-MOV-TRIP-ID
005460     MOVE MNT-STP-SEQ                     TO DPBSTPX-ENT-MOV-DE-SEQ
005470     MOVE MNT-STP-SEQ-DEST                TO
005480                                         DPBSTPX-ENT-MOV-PARA-SEQ
005490     MOVE 'DESLOC'                         TO DPB-PIL-FCT
005500     CALL 'DPBPSTP1'                       USING DPB-PIL
005510                                             DPB-STP-TAB
005520                                             DPBSTPX-XCH
005530     PERFORM VRF-COD-RET
005540     .
005550 TRT-STP-MOV-FIN.
005560     EXIT.
005570      
005580*-----------------------------------------------------------
005590*    STP-ENTR : marquage d'une escale comme livree. En cascade
005600*    (regle metier 20) : si DPBPSTP1 signale la viagem complete,
005610*    la commande passe DELIVERED (DPBPORD1/ENTREGA) et la
005620*    viagem passe FINISHED (DPBPTRP1/FINALIZA).
005630*-----------------------------------------------------------
005640 TRT-STP-ENTREGA.
005650     MOVE MNT-STP-TRIP-ID                 TO
005660                                         DPBSTPX-ENT-ENTREGA-TRIP
005670     MOVE MNT-STP-SEQ                     TO
005680                                         DPBSTPX-ENT-ENTREGA-SEQ
005690     MOVE 'ENTREGA'                        TO DPB-PIL-FCT
005700     CALL 'DPBPSTP1'                       USING DPB-PIL
005710                                             DPB-STP-TAB
005720                                             DPBSTPX-XCH
005730     PERFORM VRF-COD-RET
005740     IF NOT DPB-PIL-RC-OK
005750         GO TO TRT-STP-ENTREGA-FIN
005760     END-IF
005770      
005780     MOVE MNT-STP-ORDER-ID                 TO
005790                                         DPBORDX-ENT-ENTREGA-ID
005800     MOVE 'ENTREGA'                        TO DPB-PIL-FCT
005810     CALL 'DPBPORD1'                       USING DPB-PIL
005820                                             DPB-ORD-TAB
005830                                             DPBORDX-XCH
005840      
005850     IF DPBSTPX-SOR-ENTR-COMPLETO-SIM
005860         MOVE MNT-STP-TRIP-ID               TO
005870                                         DPBTRPX-ENT-FINALIZA-ID
005880         MOVE 'FINALIZA'                     TO DPB-PIL-FCT
005890         CALL 'DPBPTRP1'                     USING DPB-PIL
005900                                               DPB-TRP-TAB
005910                                               DPBTRPX-XCH
005920     END-IF
005930     .
005940 TRT-STP-ENTREGA-FIN.
005950     EXIT.
005960      
005970*-----------------------------------------------------------
005980*    STP-AJU : correction manuelle des horaires estimes.
005990*-----------------------------------------------------------
006000 TRT-STP-AJUSTE.
006010     MOVE MNT-STP-TRIP-ID                 TO
006020                                         DPBSTPX-ENT-AJUSTE-TRIP
006030     MOVE MNT-STP-SEQ                     TO
006040                                         DPBSTPX-ENT-AJUSTE-SEQ
006050     MOVE MNT-STP-EST-ARR                 TO
006060                                         DPBSTPX-ENT-AJUSTE-ARR
006070     MOVE MNT-STP-EST-DEP                 TO
006080                                         DPBSTPX-ENT-AJUSTE-DEP
006090     MOVE 'AJUSTE'                         TO DPB-PIL-FCT
006100     CALL 'DPBPSTP1'                       USING DPB-PIL
006110                                             DPB-STP-TAB
006120                                             DPBSTPX-XCH
006130     PERFORM VRF-COD-RET
006140     .
006150      
006160*-----------------------------------------------------------
006170*    LIT-DRN-ET-VERIF : consulte DPBPDRN1 pour le drone
006180*    MNT-DRN-ID, remonte sa vitesse dans W-DRN-SPEED-TRAB et
006190*    positionne W-DRN-ABS (regle metier 13).
006200*-----------------------------------------------------------
006210 LIT-DRN-ET-VERIF.
006220     MOVE MNT-DRN-ID                      TO DPBDRNX-ENT-LEC-ID
006230     MOVE 'BUSCAR'                         TO DPB-PIL-FCT
006240     CALL 'DPBPDRN1'                       USING DPB-PIL
006250                                             DPB-DRN-TAB
006260                                             DPBDRNX-XCH
006270     IF DPB-PIL-RC-OK
006280         SET W-DRN-PRESENT                  TO TRUE
006290         MOVE DPBDRNX-SOR-LEC-SPEED          TO W-DRN-SPEED-TRAB
006300     ELSE
006310         SET W-DRN-AUSENTE                   TO TRUE
006320         MOVE 0                              TO W-DRN-SPEED-TRAB
006330     END-IF
006340     .
006350      
006360*-----------------------------------------------------------
006370*    VERIF-TRP-PLANNED : consulte DPBPTRP1 pour la viagem
006380*    MNT-STP-TRIP-ID, positionne W-TRP-OK-PARA-ESCALA selon
006390*    que son statut est PLANNED (regle metier 22).
006400*-----------------------------------------------------------
006410 VERIF-TRP-PLANNED.
006420     MOVE MNT-STP-TRIP-ID                 TO DPBTRPX-ENT-LEC-ID
006430     MOVE 'BUSCAR'                         TO DPB-PIL-FCT
006440     CALL 'DPBPTRP1'                       USING DPB-PIL
006450                                             DPB-TRP-TAB
006460                                             DPBTRPX-XCH
006470     IF NOT DPB-PIL-RC-OK
006480         SET W-TRP-FECHADA                  TO TRUE
006490         ADD 1                               TO W-CPT-REJ
006500         STRING 'REJET ESCALE, VIAGEM INEXISTANTE <'
006510             MNT-STP-TRIP-ID DELIMITED BY SIZE '>'
006520             DELIMITED BY SIZE              INTO W-LIGNE-RAPPORT
006530         PERFORM ECRIT-JOURNAL
006540     ELSE
006550         IF DPBTRPX-SOR-LEC-STATUS = 'PLANNED'
006560             SET W-TRP-ABERTA                TO TRUE
006570         ELSE
006580             SET W-TRP-FECHADA               TO TRUE
006590             ADD 1                            TO W-CPT-REJ
006600             STRING 'REJET ESCALE, VIAGEM NON PLANNED <'
006610                 MNT-STP-TRIP-ID DELIMITED BY SIZE '>'
006620                 DELIMITED BY SIZE          INTO W-LIGNE-RAPPORT
006630             PERFORM ECRIT-JOURNAL
006640         END-IF
006650     END-IF
006660     .
006670      
006680*-----------------------------------------------------------
006690*    VRF-COD-RET : verifie le code retour de l'accesseur
006700*    physique venant d'etre appele et alimente le journal.
006710*-----------------------------------------------------------
006720 VRF-COD-RET.
006730     IF DPB-PIL-RC-OK
006740         ADD 1                               TO W-CPT-OK
006750     ELSE
006760         ADD 1                               TO W-CPT-REJ
006770         STRING 'REJET <' DPB-PIL-FCT '><' DPB-PIL-RC '> '
006780             DPB-PIL-MSG DELIMITED BY SIZE    INTO
006790                                             W-LIGNE-RAPPORT
006800         PERFORM ECRIT-JOURNAL
006810     END-IF
006820     .
006830      
006840 ECRIT-JOURNAL.
006850     MOVE W-LIGNE-RAPPORT                  TO F-JOURNAL-LIGNE
006860     WRITE F-JOURNAL-LIGNE
006870     MOVE SPACES                           TO W-LIGNE-RAPPORT
006880     .
006890      
006900*****************************************************************
006910* Sauvegarde des tables et compte-rendu final.
006920*****************************************************************
006930 FIN.
006940     MOVE 'GRAVAR'                          TO DPB-PIL-FCT
006950     CALL 'DPBPDRN1'                        USING DPB-PIL
006960                                              DPB-DRN-TAB
006970                                              DPBDRNX-XCH
006980     CALL 'DPBPORD1'                        USING DPB-PIL
006990                                              DPB-ORD-TAB
007000                                              DPBORDX-XCH
007010     CALL 'DPBPTRP1'                        USING DPB-PIL
007020                                              DPB-TRP-TAB
007030                                              DPBTRPX-XCH
007040     CALL 'DPBPSTP1'                        USING DPB-PIL
007050                                              DPB-STP-TAB
007060                                              DPBSTPX-XCH
007070     PERFORM FIN-RAPPORT
007080     CLOSE PILOTE
007090     CLOSE JOURNAL
007100     .
007110      
007120 FIN-RAPPORT.
007130     MOVE W-CPT-LUS                          TO W-CPT-LUS-EDIT
007140     MOVE W-CPT-OK                            TO W-CPT-OK-EDIT
007150     MOVE W-CPT-REJ                           TO W-CPT-REJ-EDIT
007160     STRING 'DPBBMNT1, LUES=' W-CPT-LUS-EDIT
007170         ' OK=' W-CPT-OK-EDIT ' REJETEES=' W-CPT-REJ-EDIT
007180         DELIMITED BY SIZE                    INTO
007190                                              W-LIGNE-RAPPORT
007200     PERFORM ECRIT-JOURNAL
007210     .
007220      
007230 END PROGRAM DPBBMNT1.
