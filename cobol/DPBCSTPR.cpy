000100*****************************************************************
000110*    DPBCSTPR  -  ESCALA (TRIP-STOP) : ENREGISTREMENT MAITRE
000120*                  (zone FD), repris via REPLACING comme l'ancien
000130*                  TLMCENR1.
000140*    -------------------------------------------------------------
000150*    STP-SEQ : rang 1,2,3... de l'escale dans la viagem (unique
000160*    par STP-TRIP-ID). STP-DELIVERED : 'Y'/'N'.
000170*-----------------------------------------------------------------
000180*    MODIFICATIONS
000190*    1987-03-12 ODO  TICKET DRB-0007  Creation.
000195*    1989-07-04 ODO  TICKET DRB-0038  Ajout STP-SIGNATURE-CODE -
000197*                    emargement papier du client a la livraison,
000199*                    avant le protocole applicatif.
000201*    1992-09-21 MLB  TICKET DRB-0114  Ajout STP-OLD-ZONE-CODE et
000203*                    STP-ATTEMPT-COUNT (nombre de passages avant
000205*                    livraison effective).
000207*    1996-01-15 MLB  TICKET DRB-0151  Ajout DESLOC (deplacement
000210*                                     d'une escale) et ses zones.
000212*                    STP-SIGNATURE-CODE, STP-OLD-ZONE-CODE et
000214*                    STP-ATTEMPT-COUNT retires du traitement -
000216*                    zones conservees pour compatibilite
000218*                    fichier, remises a blanc par GRAVAR.
000220*    1998-11-30 MLB  TICKET DRB-0166  Revue an 2000 : STP-EST-ARR
000222*                    et STP-EST-DEP deja en AAAAMMJJHHMMSS, RAS.
000224*    2001-05-14 RGT  TICKET DRB-0198  TIME-VIEW : FILLER de tete
000226*                    corrige (40 et non 31) - il chevauchait
000228*                    STP-ARR-DATE sur STP-Y.
000230*****************************************************************
000240 01  :PROG:-REC.
000250     05  STP-TRIP-ID             PIC 9(09).
000260     05  STP-ORDER-ID            PIC 9(09).
000270     05  STP-SEQ                 PIC 9(04).
000280     05  STP-X                   PIC S9(09).
000290     05  STP-Y                   PIC S9(09).
000300     05  STP-EST-ARR             PIC 9(14).
000310     05  STP-EST-DEP             PIC 9(14).
000320     05  STP-DELIVERED           PIC X(01).
000330         88  STP-DELIVERED-YES          VALUE 'Y'.
000340         88  STP-DELIVERED-NO           VALUE 'N'.
000350         88  STP-DELIVERED-PARTIAL       VALUE 'P'.
000360*    Zones historiques (cf. DRB-0038/DRB-0114), non alimentees
000370*    par DPBPSTP1 - conservees pour compatibilite de fichier.
000380     05  STP-OLD-ZONE-CODE       PIC X(04).
000390     05  STP-ATTEMPT-COUNT       PIC 9(02).
000400     05  STP-SIGNATURE-CODE      PIC X(10).
000410     05  FILLER                  PIC X(10).
000420
000430*    Vue alternative : AAAAMMJJ / HHMMSS separes pour l'arrivee
000440*    et le depart estimes (CALC-TEMPO-VIAGEM).
000450 01  :PROG:-TIME-VIEW REDEFINES :PROG:-REC.
000460     05  FILLER                  PIC X(40).
000470     05  STP-ARR-DATE            PIC 9(08).
000480     05  STP-ARR-TIME            PIC 9(06).
000490     05  STP-DEP-DATE            PIC 9(08).
000500     05  STP-DEP-TIME            PIC 9(06).
000510     05  FILLER                  PIC X(27).
