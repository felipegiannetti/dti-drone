000100*****************************************************************
000110*    DPBCSTP1  -  ESCALA (TRIP-STOP) : TABLE DE TRAVAIL EN
000120*                  MEMOIRE
000130*    -------------------------------------------------------------
000140*    DPB-STP-TAB : escalas de la viagem en cours de traitement
000150*    (re-sequencees a chaque AJOUT/SUPPRESSION/DESLOC). Chargee
000160*    par DPBPSTP1 au recu de CARREGAR, reecrite sur TRIP-STOP-
000170*    MASTER au recu de GRAVAR.
000180*-----------------------------------------------------------------
000190*    MODIFICATIONS
000200*    1987-03-12 ODO  TICKET DRB-0007  Creation.
000210*    1996-01-15 MLB  TICKET DRB-0151  Ajout DESLOC (deplacement
000220*                                     d'une escale) et ses zones.
000230*****************************************************************
000240 01  DPB-STP-TAB.
000250     05  DPB-STP-COUNT           PIC 9(05) COMP.
000260     05  DPB-STP-ENTRY OCCURS 10000 TIMES INDEXED BY STP-IX.
000270         10  E-STP-TRIP-ID       PIC 9(09).
000280         10  E-STP-ORDER-ID      PIC 9(09).
000290         10  E-STP-SEQ           PIC 9(04).
000300         10  E-STP-X             PIC S9(09).
000310         10  E-STP-Y             PIC S9(09).
000320         10  E-STP-EST-ARR       PIC 9(14).
000330         10  E-STP-EST-DEP       PIC 9(14).
000340         10  E-STP-DELIVERED     PIC X(01).
000350     05  FILLER                  PIC X(04).
