000100*****************************************************************
000110*    DPBCMNT1  -  ENREGISTREMENT DU FICHIER DE PILOTAGE DES
000120*                  OPERATIONS DE MAINTENANCE (DRONE/ORDER/TRIP/
000130*                  TRIP-STOP), LU PAR DPBBMNT1.
000140*    -------------------------------------------------------------
000150*    Remplace l'ancien TLMCPIL3 (pilotage prospect/contact) :
000160*    MNT-CMD joue le role de f-pil-cmd, un champ par entite plutot
000170*    que par table (4 entites au lieu de 2).
000180*-----------------------------------------------------------------
000190*    MODIFICATIONS
000200*    1987-03-19 ODO  TICKET DRB-0012  Creation, repris de TLMCPIL3.
000210*    1996-01-15 MLB  TICKET DRB-0151  Ajout MNT-STP-SEQ-DEST pour
000220*                                     le deplacement d'escale.
000230*****************************************************************
000240 01  DPB-MNT-REC.
000250     05  MNT-CMD                 PIC X(08).
000260         88  MNT-CMD-DRN-AJO            VALUE 'DRN-AJO '.
000270         88  MNT-CMD-DRN-MAJ            VALUE 'DRN-MAJ '.
000280         88  MNT-CMD-DRN-BAT            VALUE 'DRN-BAT '.
000290         88  MNT-CMD-DRN-SUP            VALUE 'DRN-SUP '.
000300         88  MNT-CMD-ORD-AJO            VALUE 'ORD-AJO '.
000310         88  MNT-CMD-ORD-MAJ            VALUE 'ORD-MAJ '.
000320         88  MNT-CMD-ORD-SUP            VALUE 'ORD-SUP '.
000330         88  MNT-CMD-TRP-AJO            VALUE 'TRP-AJO '.
000340         88  MNT-CMD-TRP-INICIO         VALUE 'TRP-INIC'.
000350         88  MNT-CMD-TRP-TOTAIS         VALUE 'TRP-TOT '.
000360         88  MNT-CMD-TRP-SUP            VALUE 'TRP-SUP '.
000370         88  MNT-CMD-STP-CRIA           VALUE 'STP-CRIA'.
000380         88  MNT-CMD-STP-SUP            VALUE 'STP-SUP '.
000390         88  MNT-CMD-STP-MOV            VALUE 'STP-MOV '.
000400         88  MNT-CMD-STP-ENTREGA        VALUE 'STP-ENTR'.
000410         88  MNT-CMD-STP-AJUSTE         VALUE 'STP-AJU '.
000420*        Zone DRONE
000430     05  MNT-DRN-ID               PIC 9(09).
000440     05  MNT-DRN-NAME             PIC X(80).
000450     05  MNT-DRN-CAPACITY         PIC 9(05)V9(02).
000460     05  MNT-DRN-RANGE            PIC 9(05)V9(02).
000470     05  MNT-DRN-SPEED            PIC 9(05)V9(02).
000480     05  MNT-DRN-BATTERY          PIC 9(03).
000490     05  MNT-DRN-STATUS           PIC X(20).
000500     05  MNT-DRN-LOC-X            PIC S9(09).
000510     05  MNT-DRN-LOC-Y            PIC S9(09).
000520*        Zone ORDER
000530     05  MNT-ORD-ID               PIC 9(09).
000540     05  MNT-ORD-CUST-X           PIC S9(09).
000550     05  MNT-ORD-CUST-Y           PIC S9(09).
000560     05  MNT-ORD-WEIGHT           PIC 9(05)V9(02).
000570     05  MNT-ORD-PRIORITY         PIC X(06).
000580*        Zone TRIP
000590     05  MNT-TRP-ID               PIC 9(09).
000600     05  MNT-TRP-DRONE-ID         PIC 9(09).
000610     05  MNT-TRP-TOT-WGT          PIC 9(06)V9(02).
000620     05  MNT-TRP-TOT-DIST         PIC 9(07)V9(02).
000630     05  MNT-TRP-START-AT         PIC 9(14).
000640     05  MNT-TRP-STATUS           PIC X(16).
000650*        Zone TRIP-STOP
000660     05  MNT-STP-TRIP-ID          PIC 9(09).
000670     05  MNT-STP-ORDER-ID         PIC 9(09).
000680     05  MNT-STP-SEQ              PIC 9(04).
000690     05  MNT-STP-SEQ-DEST         PIC 9(04).
000700     05  MNT-STP-EST-ARR          PIC 9(14).
000710     05  MNT-STP-EST-DEP          PIC 9(14).
000720     05  FILLER                   PIC X(12).
