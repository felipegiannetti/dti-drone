000100*****************************************************************
000110*    DPBCORD1  -  COMMANDE : TABLE DE TRAVAIL EN MEMOIRE
000120*    -------------------------------------------------------------
000130*    DPB-ORD-TAB : carnet de commandes charge en memoire pour la
000140*    duree du run (fichier petit, balayage sequentiel - cf. note
000150*    FILES du cahier des charges). Chargee par DPBPORD1 au recu
000160*    de CARREGAR, reecrite sur ORDER-MASTER au recu de GRAVAR ;
000170*    servie directement a DPBBPLN1 pour la planification.
000180*-----------------------------------------------------------------
000190*    MODIFICATIONS
000200*    1987-03-05 ODO  TICKET DRB-0001  Creation.
000210*    1998-11-30 MLB  TICKET DRB-0166  Table portee a 2000 cdes.
000220*****************************************************************
000230 01  DPB-ORD-TAB.
000240     05  DPB-ORD-COUNT           PIC 9(04) COMP.
000250     05  DPB-ORD-ENTRY OCCURS 2000 TIMES INDEXED BY ORD-IX.
000260         10  E-ORD-ID            PIC 9(09).
000270         10  E-ORD-CUST-X        PIC S9(09).
000280         10  E-ORD-CUST-Y        PIC S9(09).
000290         10  E-ORD-WEIGHT        PIC 9(05)V9(02).
000300         10  E-ORD-PRIORITY      PIC X(06).
000310         10  E-ORD-STATUS        PIC X(12).
000320     05  FILLER                  PIC X(04).
