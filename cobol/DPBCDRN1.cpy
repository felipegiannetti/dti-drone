000100*****************************************************************
000110*    DPBCDRN1  -  DRONE : TABLE DE TRAVAIL EN MEMOIRE
000120*    -------------------------------------------------------------
000130*    DPB-DRN-TAB : parc de drones charge en memoire pour la duree
000140*    du run (fichier petit, balayage sequentiel - cf. note FILES
000150*    du cahier des charges). Chargee par DPBPDRN1 au recu de la
000160*    fonction CARREGAR, reecrite sur DRONE-MASTER au recu de
000170*    GRAVAR ; servie directement (sans CALL) a DPBBPLN1 pour le
000180*    traitement de planification.
000190*-----------------------------------------------------------------
000200*    MODIFICATIONS
000210*    1987-03-05 ODO  TICKET DRB-0001  Creation.
000220*    1998-11-30 MLB  TICKET DRB-0166  Table portee a 300 drones.
000230*****************************************************************
000240 01  DPB-DRN-TAB.
000250     05  DPB-DRN-COUNT           PIC 9(04) COMP.
000260     05  DPB-DRN-ENTRY OCCURS 300 TIMES INDEXED BY DRN-IX.
000270         10  E-DRN-ID            PIC 9(09).
000280         10  E-DRN-NAME          PIC X(80).
000290         10  E-DRN-CAPACITY      PIC 9(05)V9(02).
000300         10  E-DRN-RANGE         PIC 9(05)V9(02).
000310         10  E-DRN-SPEED         PIC 9(05)V9(02).
000320         10  E-DRN-BATTERY       PIC 9(03).
000330         10  E-DRN-STATUS        PIC X(20).
000340         10  E-DRN-LOC-X         PIC S9(09).
000350         10  E-DRN-LOC-Y         PIC S9(09).
000360     05  FILLER                  PIC X(04).
