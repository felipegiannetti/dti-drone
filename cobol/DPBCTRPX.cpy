000100*****************************************************************
000110*    DPBCTRPX  -  VIAGEM (TRIP) : ZONE D'ECHANGE COUCHE METIER /
000120*                  COUCHE PHYSIQUE (DPBPTRP1), reprise via
000130*                  REPLACING comme l'ancien TLMCPRO1.
000140*    -------------------------------------------------------------
000150*    ENT-INICIO : MAJ de l'heure de depart seule (recalcul de
000160*    TRP-FINISH-AT - regle metier 16). ENT-TOTAIS : MAJ des
000170*    totaux poids/distance (meme recalcul).
000180*-----------------------------------------------------------------
000190*    MODIFICATIONS
000200*    1987-03-12 ODO  TICKET DRB-0007  Creation.
000210*    1994-04-08 MLB  TICKET DRB-0140  Ajout ENT-INICIO/ENT-TOTAIS.
000220*****************************************************************
000230 01  :PROG:-XCH.
000240     05  :PROG:-ENT-LEC.
000250         10  :PROG:-ENT-LEC-ID       PIC 9(09).
000260     05  :PROG:-ENT-AJO.
000270         10  :PROG:-ENT-AJO-DRONE-ID PIC 9(09).
000280         10  :PROG:-ENT-AJO-DRN-SPEED PIC 9(05)V9(02).
000290         10  :PROG:-ENT-AJO-TOT-WGT  PIC 9(06)V9(02).
000300         10  :PROG:-ENT-AJO-TOT-DIST PIC 9(07)V9(02).
000310         10  :PROG:-ENT-AJO-START-AT PIC 9(14).
000320         10  :PROG:-ENT-AJO-STATUS   PIC X(16).
000330*        ENT-INICIO/ENT-TOTAIS transportent la vitesse du
000340*        drone (fournie par DPBBMNT1, via DPBPDRN1) : ce
000350*        programme n'accede pas au fichier des drones, le
000360*        recalcul de l'heure de fin (regle 16) en a besoin.
000370     05  :PROG:-ENT-INICIO.
000380         10  :PROG:-ENT-INICIO-ID      PIC 9(09).
000390         10  :PROG:-ENT-INICIO-START   PIC 9(14).
000400         10  :PROG:-ENT-INICIO-SPEED   PIC 9(05)V9(02).
000410     05  :PROG:-ENT-TOTAIS.
000420         10  :PROG:-ENT-TOTAIS-ID      PIC 9(09).
000430         10  :PROG:-ENT-TOTAIS-WGT     PIC 9(06)V9(02).
000440         10  :PROG:-ENT-TOTAIS-DIST    PIC 9(07)V9(02).
000450         10  :PROG:-ENT-TOTAIS-SPEED   PIC 9(05)V9(02).
000460     05  :PROG:-ENT-SUP.
000470         10  :PROG:-ENT-SUP-ID       PIC 9(09).
000480*        ENT-FINALIZA : cloture de viagem sur derniere escale
000490*        livree (regle metier 20), appelee par DPBBMNT1 apres
000500*        un SOR-ENTREGA-COMPLETO = 'Y' de DPBPSTP1.
000510     05  :PROG:-ENT-FINALIZA.
000520         10  :PROG:-ENT-FINALIZA-ID  PIC 9(09).
000530     05  :PROG:-SOR-LEC.
000540         10  :PROG:-SOR-LEC-DRONE-ID PIC 9(09).
000550         10  :PROG:-SOR-LEC-TOT-WGT  PIC 9(06)V9(02).
000560         10  :PROG:-SOR-LEC-TOT-DIST PIC 9(07)V9(02).
000570         10  :PROG:-SOR-LEC-START-AT PIC 9(14).
000580         10  :PROG:-SOR-LEC-FINISH-AT PIC 9(14).
000590         10  :PROG:-SOR-LEC-STATUS   PIC X(16).
000600     05  :PROG:-SOR-AJO.
000610         10  :PROG:-SOR-AJO-ID       PIC 9(09).
000620     05  FILLER                      PIC X(04).
