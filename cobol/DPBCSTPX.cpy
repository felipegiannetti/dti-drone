000100*****************************************************************
000110*    DPBCSTPX  -  ESCALA (TRIP-STOP) : ZONE D'ECHANGE COUCHE
000120*                  METIER / COUCHE PHYSIQUE (DPBPSTP1), reprise
000130*                  via REPLACING comme l'ancien TLMCPRO1.
000140*-----------------------------------------------------------------
000150*    MODIFICATIONS
000160*    1987-03-12 ODO  TICKET DRB-0007  Creation.
000170*    1996-01-15 MLB  TICKET DRB-0151  Ajout ENT-MOV (DESLOC) et
000180*                                     ENT-AJUSTE.
000190*****************************************************************
000200 01  :PROG:-XCH.
000210     05  :PROG:-ENT-CRIA.
000220         10  :PROG:-ENT-CRIA-TRIP-ID PIC 9(09).
000230         10  :PROG:-ENT-CRIA-ORDER-ID PIC 9(09).
000240         10  :PROG:-ENT-CRIA-SEQ     PIC 9(04).
000250         10  :PROG:-ENT-CRIA-X       PIC S9(09).
000260         10  :PROG:-ENT-CRIA-Y       PIC S9(09).
000270     05  :PROG:-ENT-SUP.
000280         10  :PROG:-ENT-SUP-TRIP-ID  PIC 9(09).
000290         10  :PROG:-ENT-SUP-SEQ      PIC 9(04).
000300     05  :PROG:-ENT-MOV.
000310         10  :PROG:-ENT-MOV-TRIP-ID  PIC 9(09).
000320         10  :PROG:-ENT-MOV-DE-SEQ   PIC 9(04).
000330         10  :PROG:-ENT-MOV-PARA-SEQ PIC 9(04).
000340     05  :PROG:-ENT-ENTREGA.
000350         10  :PROG:-ENT-ENTREGA-TRIP PIC 9(09).
000360         10  :PROG:-ENT-ENTREGA-SEQ  PIC 9(04).
000370         10  :PROG:-ENT-ENTREGA-HOJE PIC 9(14).
000380     05  :PROG:-ENT-AJUSTE.
000390         10  :PROG:-ENT-AJUSTE-TRIP  PIC 9(09).
000400         10  :PROG:-ENT-AJUSTE-SEQ   PIC 9(04).
000410         10  :PROG:-ENT-AJUSTE-ARR   PIC 9(14).
000420         10  :PROG:-ENT-AJUSTE-DEP   PIC 9(14).
000430     05  :PROG:-SOR-AJO.
000440         10  :PROG:-SOR-AJO-SEQ      PIC 9(04).
000450*        SOR-ENTREGA-COMPLETO : 'Y' si, apres la livraison
000460*        demandee, plus aucune escale de la viagem n'est en
000470*        attente - signal a DPBBMNT1 pour qu'il appelle
000480*        DPBPTRP1/FINALIZA (regle metier 20).
000490     05  :PROG:-SOR-ENTREGA.
000500         10  :PROG:-SOR-ENTREGA-COMPLETO PIC X(01).
000510             88  :PROG:-SOR-ENTR-COMPLETO-SIM VALUE 'Y'.
000520             88  :PROG:-SOR-ENTR-COMPLETO-NAO VALUE 'N'.
000530     05  :PROG:-SOR-LEC.
000540         10  :PROG:-SOR-LEC-ORDER-ID PIC 9(09).
000550         10  :PROG:-SOR-LEC-X        PIC S9(09).
000560         10  :PROG:-SOR-LEC-Y        PIC S9(09).
000570         10  :PROG:-SOR-LEC-EST-ARR  PIC 9(14).
000580         10  :PROG:-SOR-LEC-EST-DEP  PIC 9(14).
000590         10  :PROG:-SOR-LEC-DELIVERED PIC X(01).
000600     05  FILLER                      PIC X(04).
