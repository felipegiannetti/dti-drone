000100*****************************************************************
000110*    DPBCTRPR  -  VIAGEM (TRIP) : ENREGISTREMENT MAITRE (zone FD),
000120*                  repris via REPLACING comme l'ancien TLMCENR1.
000130*    -------------------------------------------------------------
000140*    TRP-START-AT/TRP-FINISH-AT : AAAAMMJJHHMMSS (8+6). Zero =
000150*    "non renseigne" (TRP-FINISH-AT est toujours a zero tant que
000160*    la viagem n'est pas terminee).
000170*-----------------------------------------------------------------
000180*    MODIFICATIONS
000190*    1987-03-12 ODO  TICKET DRB-0007  Creation.
000195*    1989-07-04 ODO  TICKET DRB-0038  Ajout TRP-PILOT-ID et
000197*                    TRP-WEATHER-CODE - viagem encore pilotee a
000199*                    distance par un operateur (avant le pilote
000201*                    automatique introduit en DRB-0055).
000203*    1990-08-09 MLB  TICKET DRB-0055  Vol autonome : TRP-PILOT-ID
000205*                    et TRP-WEATHER-CODE retires du traitement,
000207*                    zones conservees pour compatibilite
000209*                    fichier, remises a blanc par GRAVAR.
000211*    1994-04-08 MLB  TICKET DRB-0140  Recalcul heure de fin sur
000220*                                     MAJ-INICIO et MAJ-TOTAIS.
000225*    1996-01-15 MLB  TICKET DRB-0151  Etats ABORTED et ON_HOLD
000227*                    ajoutes a TRP-STATUS (reprise manuelle) -
000229*                    jamais positionnes par le batch courant.
000231*    1998-11-30 MLB  TICKET DRB-0166  Revue an 2000 : aucune zone
000233*                    date hors START-AT/FINISH-AT deja en
000235*                    AAAAMMJJHHMMSS, RAS.
000237*    2001-05-14 RGT  TICKET DRB-0197  TIME-VIEW : FILLER de tete
000239*                    corrige (35 et non 18) - il chevauchait
000241*                    TRP-START-DATE sur TRP-TOT-WGT/TOT-DIST.
000243*****************************************************************
000250 01  :PROG:-REC.
000260     05  TRP-ID                  PIC 9(09).
000270     05  TRP-DRONE-ID            PIC 9(09).
000280     05  TRP-TOT-WGT             PIC 9(06)V9(02).
000290     05  TRP-TOT-DIST            PIC 9(07)V9(02).
000300     05  TRP-START-AT            PIC 9(14).
000310     05  TRP-FINISH-AT           PIC 9(14).
000320         88  TRP-FINISH-NOT-SET         VALUE ZEROS.
000330     05  TRP-STATUS              PIC X(16).
000340         88  TRP-STATUS-PLANNED         VALUE 'PLANNED'.
000350         88  TRP-STATUS-IN-PROGRESS     VALUE 'IN_PROGRESS'.
000360         88  TRP-STATUS-FINISHED        VALUE 'FINISHED'.
000370         88  TRP-STATUS-ABORTED         VALUE 'ABORTED'.
000380         88  TRP-STATUS-ON-HOLD         VALUE 'ON_HOLD'.
000390*    Zones historiques (cf. DRB-0038/DRB-0055), non alimentees
000400*    par DPBPTRP1 - conservees pour compatibilite de fichier.
000410     05  TRP-OLD-ROUTE-CODE      PIC X(04).
000420     05  TRP-PILOT-ID            PIC 9(05).
000430     05  TRP-WEATHER-CODE        PIC X(02).
000440     05  FILLER                  PIC X(10).
000450
000460*    Vue alternative : AAAAMMJJ / HHMMSS separes, pour les
000470*    COMPUTE d'heure de fin (CALC-FIM).
000480 01  :PROG:-TIME-VIEW REDEFINES :PROG:-REC.
000490     05  FILLER                  PIC X(35).
000500     05  TRP-START-DATE          PIC 9(08).
000510     05  TRP-START-TIME          PIC 9(06).
000520     05  TRP-FINISH-DATE         PIC 9(08).
000530     05  TRP-FINISH-TIME         PIC 9(06).
000540     05  FILLER                  PIC X(37).
