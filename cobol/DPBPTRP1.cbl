000100*****************************************************************
000110*                   C O U C H E   P H Y S I Q U E
000120*                   -----------------------------
000130*    APPLICATION      : PLANIFICATION DE LIVRAISON PAR DRONE
000140*    PROGRAMME        : DPBPTRP1
000150*    OBJET            : ACCES AU FICHIER MAITRE DES VIAGENS
000160*                       (TRIP-MASTER) POUR COMPTE DE DPBBMNT1 -
000170*                       CHARGEMENT/SAUVEGARDE DE LA TABLE EN
000180*                       MEMOIRE (DPB-TRP-TAB), CREATION, MAJ DE
000190*                       L'HEURE DE DEPART, MAJ DES TOTAUX (AVEC
000200*                       RECALCUL DE L'HEURE DE FIN) ET
000210*                       SUPPRESSION D'UNE VIAGEM.
000220*    REPRIS DE        : TLMPPRO1/TLMPCON2 (pas d'equivalent
000230*                       direct chez PROSPECT - meme idiome).
000240*****************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.      DPBPTRP1.
000270 AUTHOR.          Marie LE BRETON.
000280 INSTALLATION.    TRAIN04.
000290 DATE-WRITTEN.    19870312.
000300 DATE-COMPILED.
000310 SECURITY.        DIFFUSION INTERNE.
000320*****************************************************************
000330*    HISTORIQUE DES MODIFICATIONS
000340*    -------------------------------------------------------------
000350*    DATE       AUTEUR TICKET     LIBELLE
000360*    ---------- ------ ---------- --------------------------------
000370*    1987-03-12 MLB    DRB-0007   Creation, sur le modele de      DRB-0007
000380*                                 TLMPPRO1/TLMPCON2.
000390*    1991-06-18 MLB    DRB-0098   Abandon de la BDD TRAIN04 : la  DRB-0098
000400*                                 viagem est conservee sur
000410*                                 fichier sequentiel TRIP-MASTER,
000420*                                 chargee en table DPB-TRP-TAB.
000430*    1992-09-21 MLB    DRB-0114   Ecriture des fonctions CARREGAR DRB-0114
000440*                                 et GRAVAR, pilotees par DPBBMNT1.
000450*    1994-04-08 MLB    DRB-0140   MAJ-INICIO/MAJ-TOTAIS : recalculDRB-0140
000460*                                 de l'heure de fin a partir de la
000470*                                 vitesse du drone transmise par
000480*                                 DPBBMNT1 (regle metier 16).
000490*    1996-01-15 MLB    DRB-0151   AVANCA-SEGUNDOS : passage au    DRB-0151
000500*                                 calendrier complet (annees
000510*                                 bissextiles) pour les viagens a
000520*                                 cheval sur deux jours.
000530*    1998-11-30 MLB    DRB-0166   Revue an 2000 : calcul          DRB-0166
000540*                                 bissextile deja correct sur le
000550*                                 siecle (AAAA MOD 100/400), RAS.
000560*    1999-09-02 RGT    DRB-0181   SUPPRESSION refusee si la       DRB-0181
000570*                                 viagem n'est pas PLANNED
000580*                                 (regle metier 14).
000590*    2001-02-10 RGT    DRB-0189   AJOUT : identifiant de viagem   DRB-0189
000600*                                 genere par compteur interne
000610*                                 (W-TRP-PROX-ID) plutot que
000620*                                 fourni par l'appelant.
000622*    2001-05-14 RGT    DRB-0196   RECALC-FIM : retrait de ROUNDED DRB-0196
000624*                                 sur COMPUTE W-CD-SEGUNDOS - la
000626*                                 regle 16 exige des secondes
000628*                                 tronquees, pas arrondies.
000630*****************************************************************
000640      
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. ZIA.
000680 OBJECT-COMPUTER. VIRTEL.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS CLASSE-NUMERIQUE IS '0' THRU '9'
000720     UPSI-0 ON  STATUS   IS W-UPSI0-ON
000730     UPSI-0 OFF STATUS   IS W-UPSI0-OFF.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*    Fichier maitre des viagens.
000770     SELECT TRP-MAST ASSIGN TO TRPMAST
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS W-TRP-FS.
000800      
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  TRP-MAST
000840     RECORDING MODE IS F.
000850 COPY DPBCTRPR REPLACING ==:PROG:== BY ==TRP==.
000860      
000870 WORKING-STORAGE SECTION.
000880*    Table de travail : viagens en cours de run (cf. DPBCTRP1).
000890     COPY DPBCTRP1.
000900      
000910 01  W-ZONES-FICHIER.
000920     05  W-TRP-FS                PIC X(02).
000930         88  W-TRP-FS-OK                VALUE '00'.
000940         88  W-TRP-FS-FIM               VALUE '10'.
000950     05  FILLER                  PIC X(02).
000960      
000970 01  W-COMPTEURS.
000980     05  W-IX-ACHADO             PIC 9(04) COMP.
000990     05  W-IX-TRAB               PIC 9(04) COMP.
001000     05  W-TRP-PROX-ID           PIC 9(09) COMP.
001010     05  FILLER                  PIC X(02).
001020      
001030 01  W-INDICATEURS.
001040     05  W-FIM-FIC               PIC 9.
001050         88  W-FIM-FIC-OUI              VALUE 1.
001060         88  W-FIM-FIC-NAO              VALUE 0.
001070     05  W-ACHADO                PIC 9.
001080         88  W-ACHADO-SIM               VALUE 1.
001090         88  W-ACHADO-NAO               VALUE 0.
001100     05  W-UPSI0-ON              PIC 9.
001110     05  W-UPSI0-OFF             PIC 9.
001120     05  FILLER                  PIC X(02).
001130      
001140 01  W-ID-BUSCA                 PIC 9(09).
001150      
001160*    Heure systeme, pour les viagens dont startAt n'est pas
001170*    fourni a la creation (regle metier 15).
001180 01  W-DATA-HORA-SISTEMA.
001190     05  W-DHS-AAAAMMJJ          PIC 9(08).
001200     05  W-DHS-HHMMSS            PIC 9(06).
001210 01  W-DATA-HORA-NUM REDEFINES W-DATA-HORA-SISTEMA.
001220     05  W-DHS-NUM               PIC 9(14).
001230      
001240*    Table des jours par mois, pour AVANCA-1-DIA (annee non
001250*    bissextile - fevrier corrige a la volee si besoin).
001260 01  W-DIAS-MES-INIC.
001270     05  FILLER                  PIC 9(02) VALUE 31.
001280     05  FILLER                  PIC 9(02) VALUE 28.
001290     05  FILLER                  PIC 9(02) VALUE 31.
001300     05  FILLER                  PIC 9(02) VALUE 30.
001310     05  FILLER                  PIC 9(02) VALUE 31.
001320     05  FILLER                  PIC 9(02) VALUE 30.
001330     05  FILLER                  PIC 9(02) VALUE 31.
001340     05  FILLER                  PIC 9(02) VALUE 31.
001350     05  FILLER                  PIC 9(02) VALUE 30.
001360     05  FILLER                  PIC 9(02) VALUE 31.
001370     05  FILLER                  PIC 9(02) VALUE 30.
001380     05  FILLER                  PIC 9(02) VALUE 31.
001390 01  W-DIAS-MES REDEFINES W-DIAS-MES-INIC.
001400     05  W-DIAS-MES-TAB          PIC 9(02) OCCURS 12 TIMES.
001410      
001420*    Zone de travail pour AVANCA-SEGUNDOS (avance d'un cursor
001430*    date+heure d'un nombre de secondes - regle metier 16).
001440 01  W-AVANCO-TEMPO.
001450     05  W-AVT-ANO               PIC 9(04).
001460     05  W-AVT-MES               PIC 9(02).
001470     05  W-AVT-DIA               PIC 9(02).
001480     05  W-AVT-HOR               PIC 9(02).
001490     05  W-AVT-MIN               PIC 9(02).
001500     05  W-AVT-SEG               PIC 9(02).
001510     05  FILLER                  PIC X(02).
001520      
001530 01  W-AVANCO-CALC.
001540     05  W-AVT-SEG-ADD           PIC 9(07) COMP.
001550     05  W-AVT-SEG-TOTAL         PIC 9(09) COMP.
001560     05  W-AVT-DIAS-EXTRA        PIC 9(05) COMP.
001570     05  W-AVT-QUOC              PIC 9(09) COMP.
001580     05  W-AVT-REM4              PIC 9(03) COMP.
001590     05  W-AVT-REM100            PIC 9(03) COMP.
001600     05  W-AVT-REM400            PIC 9(03) COMP.
001610     05  W-AVT-DIAS-MES-COR      PIC 9(02) COMP.
001620     05  FILLER                  PIC X(02).
001630      
001640 01  W-BISSEXTO-SW               PIC 9.
001650     88  W-BISSEXTO-SIM                 VALUE 1.
001660     88  W-BISSEXTO-NAO                 VALUE 0.
001670      
001680*    Zones pour le recalcul de l'heure de fin (regle 16) :
001690*    duree de trajet en heures/secondes tronquees.
001700 01  W-CALC-DUREE.
001710     05  W-CD-DIST               PIC 9(07)V9(02).
001720     05  W-CD-VITESSE            PIC 9(05)V9(02).
001730     05  W-CD-SEGUNDOS           PIC 9(07)V9(09) COMP.    
001740     05  FILLER                  PIC X(02).
001750      
001760 LINKAGE SECTION.
001770     COPY DPBCPIL.
001780     COPY DPBCTRP1.
001790     COPY DPBCTRPX REPLACING ==:PROG:== BY ==DPBTRPX==.
001800      
001810 PROCEDURE DIVISION USING DPB-PIL DPB-TRP-TAB DPBTRPX-XCH.
001820 DEBUT.
001830     PERFORM INIT-TRAITEMENT
001840     PERFORM TRAITEMENT
001850     GOBACK
001860     .
001870      
001880 INIT-TRAITEMENT.
001890     SET DPB-PIL-RC-OK             TO TRUE
001900     MOVE SPACES                   TO DPB-PIL-MSG
001910     .
001920      
001930 TRAITEMENT.
001940     EVALUATE DPB-PIL-FCT
001950       WHEN 'CARREGAR' PERFORM CARREGAR THRU CARREGAR-FIN
001960       WHEN 'GRAVAR'   PERFORM GRAVAR
001970       WHEN 'BUSCAR'   PERFORM BUSCAR
001980       WHEN 'AJOUT'    PERFORM AJOUT THRU AJOUT-FIN
001990       WHEN 'INICIO'   PERFORM MAJ-INICIO THRU MAJ-INICIO-FIN
002000       WHEN 'TOTAIS'   PERFORM MAJ-TOTAIS THRU MAJ-TOTAIS-FIN
002010       WHEN 'FINALIZA' PERFORM FINALIZA THRU FINALIZA-FIN
002020       WHEN 'SUPPR'    PERFORM SUPPRESSION THRU SUPPRESSION-FIN
002030       WHEN OTHER
002040         SET DPB-PIL-RC-VALEUR     TO TRUE
002050         MOVE 'DPBPTRP1, FONCTION INCONNUE.' TO DPB-PIL-MSG
002060     END-EVALUATE
002070     .
002080      
002090*-----------------------------------------------------------
002100*    CARREGAR : lecture integrale de TRP-MAST ; determine au
002110*    passage le prochain identifiant de viagem a attribuer.
002120*-----------------------------------------------------------
002130 CARREGAR.
002140     MOVE 0                       TO DPB-TRP-COUNT
002150     MOVE 1                        TO W-TRP-PROX-ID
002160     SET W-FIM-FIC-NAO             TO TRUE
002170     OPEN INPUT TRP-MAST
002180     IF NOT W-TRP-FS-OK
002190         SET DPB-PIL-RC-STATUT      TO TRUE
002200         MOVE 'DPBPTRP1, OUVERTURE TRP-MAST IMPOSSIBLE.'
002210                                    TO DPB-PIL-MSG
002220         GO TO CARREGAR-FIN
002230     END-IF
002240     PERFORM CARREGAR-BOUCLE THRU CARREGAR-BOUCLE-EXIT
002250         UNTIL W-FIM-FIC-OUI
002260     CLOSE TRP-MAST
002270     .
002280 CARREGAR-FIN.
002290     EXIT.
002300      
002310 CARREGAR-BOUCLE.
002320     READ TRP-MAST
002330         AT END
002340           SET W-FIM-FIC-OUI        TO TRUE
002350           GO TO CARREGAR-BOUCLE-EXIT
002360     END-READ
002370     ADD 1                         TO DPB-TRP-COUNT
002380     SET TRP-IX                   TO DPB-TRP-COUNT
002390     MOVE TRP-ID                   TO E-TRP-ID(TRP-IX)
002400     MOVE TRP-DRONE-ID             TO E-TRP-DRONE-ID(TRP-IX)
002410     MOVE TRP-TOT-WGT              TO E-TRP-TOT-WGT(TRP-IX)
002420     MOVE TRP-TOT-DIST             TO E-TRP-TOT-DIST(TRP-IX)
002430     MOVE TRP-START-AT             TO E-TRP-START-AT(TRP-IX)
002440     MOVE TRP-FINISH-AT            TO E-TRP-FINISH-AT(TRP-IX)
002450     MOVE TRP-STATUS               TO E-TRP-STATUS(TRP-IX)
002460     IF TRP-ID >= W-TRP-PROX-ID
002470         COMPUTE W-TRP-PROX-ID = TRP-ID + 1
002480     END-IF
002490     .
002500 CARREGAR-BOUCLE-EXIT.
002510     EXIT.
002520      
002530*-----------------------------------------------------------
002540*    GRAVAR : reecriture integrale de la table sur TRP-MAST.
002550*-----------------------------------------------------------
002560 GRAVAR.
002570     OPEN OUTPUT TRP-MAST
002580     IF DPB-TRP-COUNT > 0
002590         PERFORM GRAVAR-BOUCLE THRU GRAVAR-BOUCLE-EXIT
002600             VARYING TRP-IX FROM 1 BY 1
002610             UNTIL TRP-IX > DPB-TRP-COUNT
002620     END-IF
002630     CLOSE TRP-MAST
002640     .
002650      
002660 GRAVAR-BOUCLE.
002670     MOVE E-TRP-ID(TRP-IX)         TO TRP-ID
002680     MOVE E-TRP-DRONE-ID(TRP-IX)   TO TRP-DRONE-ID
002690     MOVE E-TRP-TOT-WGT(TRP-IX)    TO TRP-TOT-WGT
002700     MOVE E-TRP-TOT-DIST(TRP-IX)   TO TRP-TOT-DIST
002710     MOVE E-TRP-START-AT(TRP-IX)   TO TRP-START-AT
002720     MOVE E-TRP-FINISH-AT(TRP-IX)  TO TRP-FINISH-AT
002730     MOVE E-TRP-STATUS(TRP-IX)     TO TRP-STATUS
002740     WRITE TRP-REC
002750     .
002760 GRAVAR-BOUCLE-EXIT.
002770     EXIT.
002780      
002790 LOCALIZA-TRP.
002800     SET W-ACHADO-NAO              TO TRUE
002810     MOVE 0                        TO W-IX-ACHADO
002820     SET TRP-IX                   TO 1
002830     PERFORM LOCALIZA-TRP-BOUCLE THRU LOCALIZA-TRP-BOUCLE-EXIT
002840         UNTIL TRP-IX > DPB-TRP-COUNT
002850     .
002860 LOCALIZA-TRP-FIN.
002870     EXIT.
002880      
002890 LOCALIZA-TRP-BOUCLE.
002900     IF E-TRP-ID(TRP-IX) = W-ID-BUSCA
002910         SET W-ACHADO-SIM           TO TRUE
002920         SET W-IX-ACHADO           TO TRP-IX
002930         GO TO LOCALIZA-TRP-BOUCLE-EXIT
002940     END-IF
002950     SET TRP-IX UP BY 1
002960     .
002970 LOCALIZA-TRP-BOUCLE-EXIT.
002980     EXIT.
002990      
003000*-----------------------------------------------------------
003010*    BUSCAR : consultation d'une viagem, utilisee par
003020*    DPBBMNT1 pour verifier le statut avant une operation sur
003030*    ses escales (STP-CRIA/STP-SUP/STP-MOV n'agissent que sur
003040*    une viagem PLANNED).
003050*-----------------------------------------------------------
003060 BUSCAR.
003070     MOVE DPBTRPX-ENT-LEC-ID       TO W-ID-BUSCA
003080     PERFORM LOCALIZA-TRP THRU LOCALIZA-TRP-FIN
003090     IF W-ACHADO-NAO
003100         SET DPB-PIL-RC-ABSENT      TO TRUE
003110         MOVE 'DPBPTRP1, VIAGEM INEXISTANTE.' TO DPB-PIL-MSG
003120     ELSE
003130         MOVE E-TRP-DRONE-ID(W-IX-ACHADO)
003140                                    TO DPBTRPX-SOR-LEC-DRONE-ID
003150         MOVE E-TRP-TOT-WGT(W-IX-ACHADO)
003160                                    TO DPBTRPX-SOR-LEC-TOT-WGT
003170         MOVE E-TRP-TOT-DIST(W-IX-ACHADO)
003180                                    TO DPBTRPX-SOR-LEC-TOT-DIST
003190         MOVE E-TRP-START-AT(W-IX-ACHADO)
003200                                    TO DPBTRPX-SOR-LEC-START-AT
003210         MOVE E-TRP-FINISH-AT(W-IX-ACHADO)
003220                                    TO DPBTRPX-SOR-LEC-FINISH-AT
003230         MOVE E-TRP-STATUS(W-IX-ACHADO)
003240                                    TO DPBTRPX-SOR-LEC-STATUS
003250     END-IF
003260     .
003270      
003280*-----------------------------------------------------------
003290*    AJOUT : creation d'une viagem (TripService.create) -
003300*    regles metier 13 et 15. L'existence du drone est deja
003310*    verifiee par DPBBMNT1 (BUSCAR sur DPBPDRN1) avant appel.
003320*-----------------------------------------------------------
003330 AJOUT.
003340     IF DPB-TRP-COUNT >= 2000
003350         SET DPB-PIL-RC-STATUT      TO TRUE
003360         MOVE 'DPBPTRP1, TABLE DES VIAGENS SATUREE.'
003370                                    TO DPB-PIL-MSG
003380         GO TO AJOUT-FIN
003390     END-IF
003400      
003410     ADD 1                         TO DPB-TRP-COUNT
003420     SET TRP-IX                   TO DPB-TRP-COUNT
003430     MOVE W-TRP-PROX-ID            TO E-TRP-ID(TRP-IX)
003440     ADD 1                         TO W-TRP-PROX-ID
003450      
003460     MOVE DPBTRPX-ENT-AJO-DRONE-ID TO E-TRP-DRONE-ID(TRP-IX)
003470      
003480     IF DPBTRPX-ENT-AJO-TOT-WGT NOT > 0
003490         MOVE 0                    TO E-TRP-TOT-WGT(TRP-IX)
003500     ELSE
003510         MOVE DPBTRPX-ENT-AJO-TOT-WGT
003520                                    TO E-TRP-TOT-WGT(TRP-IX)
003530     END-IF
003540      
003550     MOVE DPBTRPX-ENT-AJO-TOT-DIST TO E-TRP-TOT-DIST(TRP-IX)
003560      
003570     IF DPBTRPX-ENT-AJO-START-AT = 0
003580         ACCEPT W-DHS-AAAAMMJJ FROM DATE YYYYMMDD
003590         ACCEPT W-DHS-HHMMSS   FROM TIME
003600         MOVE W-DHS-NUM             TO E-TRP-START-AT(TRP-IX)
003610     ELSE
003620         MOVE DPBTRPX-ENT-AJO-START-AT
003630                                    TO E-TRP-START-AT(TRP-IX)
003640     END-IF
003650      
003660     MOVE 0                        TO E-TRP-FINISH-AT(TRP-IX)
003670      
003680     IF DPBTRPX-ENT-AJO-STATUS = SPACES
003690         MOVE 'PLANNED'            TO E-TRP-STATUS(TRP-IX)
003700     ELSE
003710         MOVE DPBTRPX-ENT-AJO-STATUS
003720                                    TO E-TRP-STATUS(TRP-IX)
003730     END-IF
003740      
003750     MOVE E-TRP-ID(TRP-IX)         TO DPBTRPX-SOR-AJO-ID
003760     .
003770 AJOUT-FIN.
003780     EXIT.
003790      
003800*-----------------------------------------------------------
003810*    MAJ-INICIO : mise a jour de l'heure de depart seule,
003820*    avec recalcul de l'heure de fin (regle metier 16).
003830*-----------------------------------------------------------
003840 MAJ-INICIO.
003850     MOVE DPBTRPX-ENT-INICIO-ID    TO W-ID-BUSCA
003860     PERFORM LOCALIZA-TRP THRU LOCALIZA-TRP-FIN
003870     IF W-ACHADO-NAO
003880         SET DPB-PIL-RC-ABSENT      TO TRUE
003890         MOVE 'DPBPTRP1, VIAGEM INEXISTANTE.' TO DPB-PIL-MSG
003900         GO TO MAJ-INICIO-FIN
003910     END-IF
003920     MOVE DPBTRPX-ENT-INICIO-START TO E-TRP-START-AT(W-IX-ACHADO)
003930     IF E-TRP-TOT-DIST(W-IX-ACHADO) > 0 AND
003940         DPBTRPX-ENT-INICIO-SPEED > 0 AND
003950         DPBTRPX-ENT-INICIO-START NOT = 0
003960         MOVE E-TRP-TOT-DIST(W-IX-ACHADO) TO W-CD-DIST
003970         MOVE DPBTRPX-ENT-INICIO-SPEED    TO W-CD-VITESSE
003980         PERFORM RECALC-FIM THRU RECALC-FIM-EXIT
003990     END-IF
004000     .
004010 MAJ-INICIO-FIN.
004020     EXIT.
004030      
004040*-----------------------------------------------------------
004050*    MAJ-TOTAIS : mise a jour des totaux, avec recadrage des
004060*    valeurs negatives et recalcul de l'heure de fin (regle
004070*    metier 16).
004080*-----------------------------------------------------------
004090 MAJ-TOTAIS.
004100     MOVE DPBTRPX-ENT-TOTAIS-ID    TO W-ID-BUSCA
004110     PERFORM LOCALIZA-TRP THRU LOCALIZA-TRP-FIN
004120     IF W-ACHADO-NAO
004130         SET DPB-PIL-RC-ABSENT      TO TRUE
004140         MOVE 'DPBPTRP1, VIAGEM INEXISTANTE.' TO DPB-PIL-MSG
004150         GO TO MAJ-TOTAIS-FIN
004160     END-IF
004170     MOVE DPBTRPX-ENT-TOTAIS-WGT   TO E-TRP-TOT-WGT(W-IX-ACHADO)
004180     MOVE DPBTRPX-ENT-TOTAIS-DIST  TO E-TRP-TOT-DIST(W-IX-ACHADO)
004190     IF E-TRP-TOT-DIST(W-IX-ACHADO) > 0 AND
004200         DPBTRPX-ENT-TOTAIS-SPEED > 0 AND
004210         E-TRP-START-AT(W-IX-ACHADO) NOT = 0
004220         MOVE E-TRP-TOT-DIST(W-IX-ACHADO) TO W-CD-DIST
004230         MOVE DPBTRPX-ENT-TOTAIS-SPEED    TO W-CD-VITESSE
004240         PERFORM RECALC-FIM THRU RECALC-FIM-EXIT
004250     END-IF
004260     .
004270 MAJ-TOTAIS-FIN.
004280     EXIT.
004290      
004300*-----------------------------------------------------------
004310*    RECALC-FIM : recalcule E-TRP-FINISH-AT(W-IX-ACHADO) a
004320*    partir de E-TRP-START-AT, W-CD-DIST et W-CD-VITESSE,
004330*    formule tronquee de la regle metier 6/16 (vitesse brute,
004340*    sans plancher MAX(1,vitesse)).
004350*-----------------------------------------------------------
004360 RECALC-FIM.
004370     COMPUTE W-CD-SEGUNDOS =
004380         (W-CD-DIST / W-CD-VITESSE) * 3600
004390     MOVE W-CD-SEGUNDOS            TO W-AVT-SEG-ADD
004400     MOVE E-TRP-START-AT(W-IX-ACHADO) TO W-DHS-NUM
004410     MOVE W-DHS-AAAAMMJJ(1:4)       TO W-AVT-ANO
004420     MOVE W-DHS-AAAAMMJJ(5:2)       TO W-AVT-MES
004430     MOVE W-DHS-AAAAMMJJ(7:2)       TO W-AVT-DIA
004440     MOVE W-DHS-HHMMSS(1:2)         TO W-AVT-HOR
004450     MOVE W-DHS-HHMMSS(3:2)         TO W-AVT-MIN
004460     MOVE W-DHS-HHMMSS(5:2)         TO W-AVT-SEG
004470     PERFORM AVANCA-SEGUNDOS THRU AVANCA-SEGUNDOS-EXIT
004480     MOVE W-AVT-ANO                 TO W-DHS-AAAAMMJJ(1:4)
004490     MOVE W-AVT-MES                 TO W-DHS-AAAAMMJJ(5:2)
004500     MOVE W-AVT-DIA                 TO W-DHS-AAAAMMJJ(7:2)
004510     MOVE W-AVT-HOR                 TO W-DHS-HHMMSS(1:2)
004520     MOVE W-AVT-MIN                 TO W-DHS-HHMMSS(3:2)
004530     MOVE W-AVT-SEG                 TO W-DHS-HHMMSS(5:2)
004540     MOVE W-DHS-NUM                 TO E-TRP-FINISH-AT(W-IX-ACHADO)
004550     .
004560 RECALC-FIM-EXIT.
004570     EXIT.
004580      
004590*-----------------------------------------------------------
004600*    AVANCA-SEGUNDOS : avance le cursor W-AVANCO-TEMPO de
004610*    W-AVT-SEG-ADD secondes, avec report de jour/mois/annee.
004620*-----------------------------------------------------------
004630 AVANCA-SEGUNDOS.
004640     COMPUTE W-AVT-SEG-TOTAL =
004650         W-AVT-HOR * 3600 + W-AVT-MIN * 60 + W-AVT-SEG
004660             + W-AVT-SEG-ADD
004670     DIVIDE W-AVT-SEG-TOTAL BY 86400
004680         GIVING W-AVT-DIAS-EXTRA REMAINDER W-AVT-SEG-TOTAL
004690     DIVIDE W-AVT-SEG-TOTAL BY 3600
004700         GIVING W-AVT-HOR REMAINDER W-AVT-SEG-TOTAL
004710     DIVIDE W-AVT-SEG-TOTAL BY 60
004720         GIVING W-AVT-MIN REMAINDER W-AVT-SEG
004730     IF W-AVT-DIAS-EXTRA > 0
004740         PERFORM AVANCA-1-DIA
004750             W-AVT-DIAS-EXTRA TIMES
004760     END-IF
004770     .
004780 AVANCA-SEGUNDOS-EXIT.
004790     EXIT.
004800      
004810 AVANCA-1-DIA.
004820     PERFORM CALC-BISSEXTO THRU CALC-BISSEXTO-EXIT
004830     ADD 1                         TO W-AVT-DIA
004840     MOVE W-DIAS-MES-TAB(W-AVT-MES) TO W-AVT-DIAS-MES-COR
004850     IF W-AVT-MES = 2 AND W-BISSEXTO-SIM
004860         MOVE 29                   TO W-AVT-DIAS-MES-COR
004870     END-IF
004880     IF W-AVT-DIA > W-AVT-DIAS-MES-COR
004890         MOVE 1                    TO W-AVT-DIA
004900         ADD 1                     TO W-AVT-MES
004910         IF W-AVT-MES > 12
004920             MOVE 1                TO W-AVT-MES
004930             ADD 1                 TO W-AVT-ANO
004940         END-IF
004950     END-IF
004960     .
004970      
004980 CALC-BISSEXTO.
004990     DIVIDE W-AVT-ANO BY 4   GIVING W-AVT-QUOC REMAINDER W-AVT-REM4
005000     DIVIDE W-AVT-ANO BY 100 GIVING W-AVT-QUOC REMAINDER W-AVT-REM100
005010     DIVIDE W-AVT-ANO BY 400 GIVING W-AVT-QUOC REMAINDER W-AVT-REM400
005020     SET W-BISSEXTO-NAO             TO TRUE
005030     IF W-AVT-REM4 = 0 AND
005040         (W-AVT-REM100 NOT = 0 OR W-AVT-REM400 = 0)
005050         SET W-BISSEXTO-SIM          TO TRUE
005060     END-IF
005070     .
005080 CALC-BISSEXTO-EXIT.
005090     EXIT.
005100      
005110*-----------------------------------------------------------
005120*    FINALIZA : cloture de la viagem sur derniere escale
005130*    livree (regle metier 20) - statut FINISHED, heure de fin
005140*    = maintenant. Appelee par DPBBMNT1 apres un STP-ENTREGA
005150*    dont DPBPSTP1 a signale SOR-ENTREGA-COMPLETO = 'Y'.
005160*-----------------------------------------------------------
005170 FINALIZA.
005180     MOVE DPBTRPX-ENT-FINALIZA-ID  TO W-ID-BUSCA
005190     PERFORM LOCALIZA-TRP THRU LOCALIZA-TRP-FIN
005200     IF W-ACHADO-NAO
005210         SET DPB-PIL-RC-ABSENT      TO TRUE
005220         MOVE 'DPBPTRP1, VIAGEM INEXISTANTE.' TO DPB-PIL-MSG
005230         GO TO FINALIZA-FIN
005240     END-IF
005250     MOVE 'FINISHED'               TO E-TRP-STATUS(W-IX-ACHADO)
005260     ACCEPT W-DHS-AAAAMMJJ FROM DATE YYYYMMDD
005270     ACCEPT W-DHS-HHMMSS   FROM TIME
005280     MOVE W-DHS-NUM                TO E-TRP-FINISH-AT(W-IX-ACHADO)
005290     .
005300 FINALIZA-FIN.
005310     EXIT.
005320      
005330*-----------------------------------------------------------
005340*    SUPPRESSION : suppression d'une viagem (TripService -
005350*    pas de verbe expose cote metier, mais DPBBMNT1 l'utilise
005360*    en maintenance) - refusee si non PLANNED (regle 14).
005370*-----------------------------------------------------------
005380 SUPPRESSION.
005390     MOVE DPBTRPX-ENT-SUP-ID       TO W-ID-BUSCA
005400     PERFORM LOCALIZA-TRP THRU LOCALIZA-TRP-FIN
005410     IF W-ACHADO-NAO
005420         SET DPB-PIL-RC-ABSENT      TO TRUE
005430         MOVE 'DPBPTRP1, VIAGEM INEXISTANTE.' TO DPB-PIL-MSG
005440         GO TO SUPPRESSION-FIN
005450     END-IF
005460     IF E-TRP-STATUS(W-IX-ACHADO) NOT = 'PLANNED'
005470         SET DPB-PIL-RC-STATUT      TO TRUE
005480         MOVE 'DPBPTRP1, VIAGEM NON PLANNED, SUPPR REFUSEE.'
005490                                    TO DPB-PIL-MSG
005500         GO TO SUPPRESSION-FIN
005510     END-IF
005520     SET W-IX-TRAB TO W-IX-ACHADO
005530     PERFORM DESLOC-SUPPR-TRP THRU DESLOC-SUPPR-TRP-EXIT
005540         UNTIL W-IX-TRAB >= DPB-TRP-COUNT
005550     SUBTRACT 1 FROM DPB-TRP-COUNT
005560     .
005570 SUPPRESSION-FIN.
005580     EXIT.
005590      
005600 DESLOC-SUPPR-TRP.
005610     MOVE DPB-TRP-ENTRY(W-IX-TRAB + 1) TO DPB-TRP-ENTRY(W-IX-TRAB)
005620     SET W-IX-TRAB UP BY 1
005630     .
005640 DESLOC-SUPPR-TRP-EXIT.
005650     EXIT.
