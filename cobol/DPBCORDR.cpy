000100*****************************************************************
000110*    DPBCORDR  -  COMMANDE : ENREGISTREMENT MAITRE (zone FD)
000120*    -------------------------------------------------------------
000130*    ORD-CUST-X/Y : coordonnees du client sur la grille de
000140*    livraison (meme repere que DRN-LOC-X/Y, origine = hub 0,0).
000150*-----------------------------------------------------------------
000160*    MODIFICATIONS
000170*    1987-03-05 ODO  TICKET DRB-0001  Creation.
000180*    1991-06-18 ODO  TICKET DRB-0098  ORD-PRIORITY passe a 6
000190*                                     caracteres.
000195*    1992-09-21 MLB  TICKET DRB-0114  Ajout ORD-CHANNEL-CODE et
000197*                    ORD-OLD-ZONE-CODE (origine de la commande
000198*                    avant la saisie des coordonnees X/Y).
000200*    1994-04-08 MLB  TICKET DRB-0140  Ajout ORD-CREATED-DATE -
000202*                    horodatage de creation, non relu par la
000204*                    planification (qui travaille sur l'etat
000206*                    PENDING, pas sur la date).
000210*    1996-01-15 ODO  TICKET DRB-0151  ORD-OLD-ZONE-CODE et
000212*                    ORD-CHANNEL-CODE retires du traitement -
000214*                    zones conservees pour compatibilite
000216*                    fichier, remises a blanc par GRAVAR.
000220*    1998-11-30 MLB  TICKET DRB-0166  Revue an 2000 :
000222*                    ORD-CREATED-DATE en AAAAMMJJ, deja correct.
000230*****************************************************************
000240 01  :PROG:-REC.
000250     05  ORD-ID                  PIC 9(09).
000260     05  ORD-CUST-X              PIC S9(09).
000270     05  ORD-CUST-Y              PIC S9(09).
000280     05  ORD-WEIGHT              PIC 9(05)V9(02).
000290     05  ORD-PRIORITY            PIC X(06).
000300         88  ORD-PRIORITY-HIGH          VALUE 'HIGH'.
000310         88  ORD-PRIORITY-MEDIUM        VALUE 'MEDIUM'.
000320         88  ORD-PRIORITY-LOW           VALUE 'LOW'.
000330         88  ORD-PRIORITY-URGENT        VALUE 'URGENT'.
000340     05  ORD-STATUS              PIC X(12).
000350         88  ORD-STATUS-PENDING         VALUE 'PENDING'.
000360         88  ORD-STATUS-PLANNED         VALUE 'PLANNED'.
000370         88  ORD-STATUS-DELIVERED       VALUE 'DELIVERED'.
000380         88  ORD-STATUS-REJECTED        VALUE 'REJECTED'.
000390         88  ORD-STATUS-CANCELLED       VALUE 'CANCELLED'.
000400         88  ORD-STATUS-BACKORDER       VALUE 'BACKORDER'.
000410*    Zones historiques (cf. DRB-0114/DRB-0151), non alimentees
000420*    par DPBPORD1 - conservees pour compatibilite de fichier.
000430     05  ORD-OLD-ZONE-CODE       PIC X(04).
000440     05  ORD-CHANNEL-CODE       PIC X(03).
000450     05  ORD-CREATED-DATE       PIC 9(08).
000460     05  FILLER                  PIC X(10).
000470
000480*    Vue alternative : le couple de coordonnees du client en un
000490*    seul groupe, pour le calcul de distance.
000500 01  :PROG:-LOC-VIEW REDEFINES :PROG:-REC.
000510     05  FILLER                  PIC X(09).
000520     05  ORD-CUST-XY.
000530         10  ORD-CUST-X-V        PIC S9(09).
000540         10  ORD-CUST-Y-V        PIC S9(09).
000550     05  FILLER                  PIC X(50).
