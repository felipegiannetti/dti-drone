000100*****************************************************************
000110*    DPBCDRNR  -  DRONE : ENREGISTREMENT MAITRE (zone FD), repris
000120*                  via REPLACING comme l'ancien TLMCENR1.
000130*    -------------------------------------------------------------
000140*    DRN-CAPACITY/RANGE/SPEED en kg, km, km/h, 2 decimales.
000150*-----------------------------------------------------------------
000160*    MODIFICATIONS
000170*    1987-03-05 ODO  TICKET DRB-0001  Creation.
000180*    1988-11-14 ODO  TICKET DRB-0032  Ajout DRN-LOC-X/Y.
000190*    1990-02-20 ODO  TICKET DRB-0041  Ajout zones firmware et
000200*                    entretien (DRN-FIRMWARE-VERS, DRN-LAST-
000210*                    MAINT-DATE) - suivi materiel, non exploite
000220*                    par le batch de planification.
000230*    1993-05-11 MLB  TICKET DRB-0123  DRN-OLD-BASE-CODE et
000240*                    DRN-MODEL-CODE retires du traitement (le
000250*                    reperage du drone se fait desormais par
000260*                    DRN-LOC-X/Y) - zones gardees pour
000270*                    compatibilite fichier, remises a blanc
000280*                    par GRAVAR.
000290*    1996-01-15 MLB  TICKET DRB-0151  Etats MANUTENCAO et
000300*                    OFFLINE ajoutes a DRN-STATUS (diagnostic
000310*                    atelier) - jamais positionnes par le
000320*                    batch de planification ni par DPBPDRN1.
000330*    1998-11-30 MLB  TICKET DRB-0166  Revue an 2000 : DRN-LAST-
000340*                    MAINT-DATE est une zone morte, non relue
000350*                    par aucun programme, RAS.
000360*****************************************************************
000370 01  :PROG:-REC.
000380     05  DRN-ID                  PIC 9(09).
000390     05  DRN-NAME                PIC X(80).
000400     05  DRN-CAPACITY            PIC 9(05)V9(02).
000410     05  DRN-RANGE               PIC 9(05)V9(02).
000420     05  DRN-SPEED               PIC 9(05)V9(02).
000430     05  DRN-BATTERY             PIC 9(03).
000440     05  DRN-STATUS              PIC X(20).
000450         88  DRN-STATUS-IDLE            VALUE 'IDLE'.
000460         88  DRN-STATUS-CHARGING        VALUE 'CARREGANDO'.
000470         88  DRN-STATUS-FLYING          VALUE 'EM_VOO'.
000480         88  DRN-STATUS-DELIVERING      VALUE 'ENTREGANDO'.
000490         88  DRN-STATUS-RETURNING       VALUE 'RETORNANDO'.
000500         88  DRN-STATUS-MAINTENANCE     VALUE 'MANUTENCAO'.
000510         88  DRN-STATUS-OFFLINE         VALUE 'OFFLINE'.
000520     05  DRN-LOC-X               PIC S9(09).
000530     05  DRN-LOC-Y               PIC S9(09).
000540*    Zones historiques (cf. DRB-0041/DRB-0123), non alimentees
000550*    par DPBPDRN1 - conservees pour compatibilite de fichier.
000560     05  DRN-OLD-BASE-CODE       PIC X(04).
000570     05  DRN-MODEL-CODE          PIC X(04).
000580     05  DRN-FIRMWARE-VERS       PIC X(06).
000590     05  DRN-LAST-MAINT-DATE     PIC 9(08).
000600     05  FILLER                  PIC X(10).
000610
000620*    Vue alternative : le couple de coordonnees accessible en un
000630*    seul groupe, pour le calcul de distance (CALC-DIST).
000640 01  :PROG:-LOC-VIEW REDEFINES :PROG:-REC.
000650     05  FILLER                  PIC X(133).
000660     05  DRN-LOC-XY.
000670         10  DRN-LOC-X-V         PIC S9(09).
000680         10  DRN-LOC-Y-V         PIC S9(09).
000690     05  FILLER                  PIC X(32).
