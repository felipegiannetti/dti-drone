000100*****************************************************************
000110*                   C O U C H E   P H Y S I Q U E
000120*                   -----------------------------
000130*    APPLICATION      : PLANIFICATION DE LIVRAISON PAR DRONE
000140*    PROGRAMME        : DPBPORD1
000150*    OBJET            : ACCES AU FICHIER MAITRE DES COMMANDES
000160*                       (ORDER-MASTER) POUR COMPTE DE DPBBMNT1 -
000170*                       CHARGEMENT/SAUVEGARDE DE LA TABLE EN
000180*                       MEMOIRE (DPB-ORD-TAB), CONSULTATION,
000190*                       CREATION, MISE A JOUR ET SUPPRESSION
000200*                       D'UNE COMMANDE.
000210*    REPRIS DE        : TLMPCON2 (couche physique CONTACT).
000220*****************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.      DPBPORD1.
000250 AUTHOR.          Olivier DOSSMANN.
000260 INSTALLATION.    TRAIN04.
000270 DATE-WRITTEN.    19870305.
000280 DATE-COMPILED.
000290 SECURITY.        DIFFUSION INTERNE.
000300*****************************************************************
000310*    HISTORIQUE DES MODIFICATIONS
000320*    -------------------------------------------------------------
000330*    DATE       AUTEUR TICKET     LIBELLE
000340*    ---------- ------ ---------- --------------------------------
000350*    1987-03-05 ODO    DRB-0001   Creation, repris de TLMPCON2.   DRB-0001
000360*    1987-04-22 ODO    DRB-0004   Ecriture des bouchons AJOUT/MAJ/DRB-0004
000370*                                 SUPPRESSION.
000380*    1991-06-18 ODO    DRB-0098   Abandon de la BDD TRAIN04 : la  DRB-0098
000390*                                 commande est conservee sur
000400*                                 fichier sequentiel ORDER-MASTER,
000410*                                 chargee en table DPB-ORD-TAB.
000420*    1992-09-21 MLB    DRB-0114   Ecriture des fonctions CARREGAR DRB-0114
000430*                                 et GRAVAR, pilotees par DPBBMNT1.
000440*    1994-04-08 MLB    DRB-0141   VALIDA-ORD : rejet AJOUT si     DRB-0141
000450*                                 poids non superieur a zero.
000460*    1996-01-15 MLB    DRB-0152   AJOUT : priorite par defaut     DRB-0152
000470*                                 LOW si non renseignee, statut
000480*                                 systematiquement force a
000490*                                 PENDING (regle metier 11).
000500*    1998-11-30 MLB    DRB-0166   Revue an 2000 : ce programme ne DRB-0166
000510*                                 manipule aucune zone date, RAS.
000520*    1999-09-02 RGT    DRB-0180   SUPPRESSION refusee si la       DRB-0180
000530*                                 commande n'est pas PENDING
000540*                                 (regle metier 12).
000550*****************************************************************
000560      
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. ZIA.
000600 OBJECT-COMPUTER. VIRTEL.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS CLASSE-PRIORITE IS 'H', 'M', 'L'
000640     UPSI-0 ON  STATUS   IS W-UPSI0-ON
000650     UPSI-0 OFF STATUS   IS W-UPSI0-OFF.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*    Fichier maitre des commandes.
000690     SELECT ORD-MAST ASSIGN TO ORDMAST
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS W-ORD-FS.
000720      
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  ORD-MAST
000760     RECORDING MODE IS F.
000770 COPY DPBCORDR REPLACING ==:PROG:== BY ==ORD==.
000780      
000790 WORKING-STORAGE SECTION.
000800*    Table de travail : carnet de commandes (cf. DPBCORD1),
000810*    chargee au recu de CARREGAR, reecrite au recu de GRAVAR ;
000820*    servie directement a DPBBPLN1 pour la planification.
000830     COPY DPBCORD1.
000840      
000850 01  W-ZONES-FICHIER.
000860     05  W-ORD-FS                PIC X(02).
000870         88  W-ORD-FS-OK                VALUE '00'.
000880         88  W-ORD-FS-FIM               VALUE '10'.
000890     05  FILLER                  PIC X(02).
000900      
000910 01  W-COMPTEURS.
000920     05  W-IX-ACHADO             PIC 9(04) COMP.
000930     05  W-IX-TRAB               PIC 9(04) COMP.
000940     05  FILLER                  PIC X(02).
000950      
000960 01  W-INDICATEURS.
000970     05  W-FIM-FIC               PIC 9.
000980         88  W-FIM-FIC-OUI              VALUE 1.
000990         88  W-FIM-FIC-NAO              VALUE 0.
001000     05  W-ACHADO                PIC 9.
001010         88  W-ACHADO-SIM               VALUE 1.
001020         88  W-ACHADO-NAO               VALUE 0.
001030     05  W-UPSI0-ON              PIC 9.
001040     05  W-UPSI0-OFF             PIC 9.
001050     05  FILLER                  PIC X(02).
001060      
001070 77  W-ID-BUSCA                 PIC 9(09).
001075*    Reserve diagnostic, cf. SQLCODE-TXT/SQLERR-MSG de TLMPCON2 -
001078*    non exploitee depuis l'abandon de la BDD TRAIN04 (DRB-0098).
001080 77  W-ORD-RC-TXT                PIC S9(03).
001085 77  W-ORD-ERR-MSG               PIC X(30).
001090*    Vue alternative de la priorite recue en un seul caractere,
001100*    pour test de classe (cf. CLASS CLASSE-PRIORITE).
001110 01  W-PRIORITE-TRAB.
001120     05  W-PRIORITE-TRAB-TXT     PIC X(06).
001130 01  W-PRIORITE-TRAB-ALT REDEFINES W-PRIORITE-TRAB.
001140     05  W-PRIORITE-TRAB-1C      PIC X(01).
001150     05  FILLER                  PIC X(05).
001160      
001170*    Vue alternative du poids de la commande, pour test de
001180*    zone numerique avant rangement en table (VALIDA-ORD).
001190 01  W-POIDS-TRAB.
001200     05  W-POIDS-TRAB-VAL        PIC 9(05)V9(02).
001210 01  W-POIDS-TRAB-ALT REDEFINES W-POIDS-TRAB.
001220     05  W-POIDS-TRAB-ENT        PIC 9(05).
001230     05  W-POIDS-TRAB-DEC        PIC 9(02).
001240      
001250 LINKAGE SECTION.
001260     COPY DPBCPIL.
001270     COPY DPBCORD1.
001280     COPY DPBCORDX REPLACING ==:PROG:== BY ==DPBORDX==.
001290      
001300 PROCEDURE DIVISION USING DPB-PIL DPB-ORD-TAB DPBORDX-XCH.
001310 DEBUT.
001320     PERFORM INIT-TRAITEMENT
001330     PERFORM TRAITEMENT
001340     GOBACK
001350     .
001360      
001370 INIT-TRAITEMENT.
001380     SET DPB-PIL-RC-OK             TO TRUE
001390     MOVE SPACES                   TO DPB-PIL-MSG
001400     .
001410      
001420 TRAITEMENT.
001430     EVALUATE DPB-PIL-FCT
001440       WHEN 'CARREGAR' PERFORM CARREGAR THRU CARREGAR-FIN
001450       WHEN 'GRAVAR'   PERFORM GRAVAR
001460       WHEN 'BUSCAR'   PERFORM BUSCAR
001470       WHEN 'AJOUT'    PERFORM AJOUT THRU AJOUT-FIN
001480       WHEN 'MAJ'      PERFORM MAJ THRU MAJ-FIN
001490       WHEN 'ENTREGA'  PERFORM ENTREGA THRU ENTREGA-FIN
001500       WHEN 'SUPPR'    PERFORM SUPPRESSION THRU SUPPRESSION-FIN
001510       WHEN OTHER
001520         SET DPB-PIL-RC-VALEUR     TO TRUE
001530         MOVE 'DPBPORD1, FONCTION INCONNUE.' TO DPB-PIL-MSG
001540     END-EVALUATE
001550     .
001560      
001570 CARREGAR.
001580     MOVE 0                       TO DPB-ORD-COUNT
001590     SET W-FIM-FIC-NAO             TO TRUE
001600     OPEN INPUT ORD-MAST
001610     IF NOT W-ORD-FS-OK
001620         SET DPB-PIL-RC-STATUT      TO TRUE
001630         MOVE 'DPBPORD1, OUVERTURE ORD-MAST IMPOSSIBLE.'
001640                                    TO DPB-PIL-MSG
001650         GO TO CARREGAR-FIN
001660     END-IF
001670     PERFORM CARREGAR-BOUCLE THRU CARREGAR-BOUCLE-EXIT
001680         UNTIL W-FIM-FIC-OUI
001690     CLOSE ORD-MAST
001700     .
001710 CARREGAR-FIN.
001720     EXIT.
001730      
001740 CARREGAR-BOUCLE.
001750     READ ORD-MAST
001760         AT END
001770           SET W-FIM-FIC-OUI        TO TRUE
001780           GO TO CARREGAR-BOUCLE-EXIT
001790     END-READ
001800     ADD 1                         TO DPB-ORD-COUNT
001810     SET ORD-IX                   TO DPB-ORD-COUNT
001820     MOVE ORD-ID                   TO E-ORD-ID(ORD-IX)
001830     MOVE ORD-CUST-X               TO E-ORD-CUST-X(ORD-IX)
001840     MOVE ORD-CUST-Y               TO E-ORD-CUST-Y(ORD-IX)
001850     MOVE ORD-WEIGHT               TO E-ORD-WEIGHT(ORD-IX)
001860     MOVE ORD-PRIORITY             TO E-ORD-PRIORITY(ORD-IX)
001870     MOVE ORD-STATUS               TO E-ORD-STATUS(ORD-IX)
001880     .
001890 CARREGAR-BOUCLE-EXIT.
001900     EXIT.
001910      
001920 GRAVAR.
001930     OPEN OUTPUT ORD-MAST
001940     IF DPB-ORD-COUNT > 0
001950         PERFORM GRAVAR-BOUCLE THRU GRAVAR-BOUCLE-EXIT
001960             VARYING ORD-IX FROM 1 BY 1
001970             UNTIL ORD-IX > DPB-ORD-COUNT
001980     END-IF
001990     CLOSE ORD-MAST
002000     .
002010      
002020 GRAVAR-BOUCLE.
002030     MOVE E-ORD-ID(ORD-IX)         TO ORD-ID
002040     MOVE E-ORD-CUST-X(ORD-IX)     TO ORD-CUST-X
002050     MOVE E-ORD-CUST-Y(ORD-IX)     TO ORD-CUST-Y
002060     MOVE E-ORD-WEIGHT(ORD-IX)     TO ORD-WEIGHT
002070     MOVE E-ORD-PRIORITY(ORD-IX)   TO ORD-PRIORITY
002080     MOVE E-ORD-STATUS(ORD-IX)     TO ORD-STATUS
002090     WRITE ORD-REC
002100     .
002110 GRAVAR-BOUCLE-EXIT.
002120     EXIT.
002130      
002140 LOCALIZA-ORD.
002150     SET W-ACHADO-NAO              TO TRUE
002160     MOVE 0                        TO W-IX-ACHADO
002170     SET ORD-IX                   TO 1
002180     PERFORM LOCALIZA-ORD-BOUCLE THRU LOCALIZA-ORD-BOUCLE-EXIT
002190         UNTIL ORD-IX > DPB-ORD-COUNT
002200     .
002210 LOCALIZA-ORD-FIN.
002220     EXIT.
002230      
002240 LOCALIZA-ORD-BOUCLE.
002250     IF E-ORD-ID(ORD-IX) = W-ID-BUSCA
002260         SET W-ACHADO-SIM           TO TRUE
002270         SET W-IX-ACHADO           TO ORD-IX
002280         GO TO LOCALIZA-ORD-BOUCLE-EXIT
002290     END-IF
002300     SET ORD-IX UP BY 1
002310     .
002320 LOCALIZA-ORD-BOUCLE-EXIT.
002330     EXIT.
002340      
002350*-----------------------------------------------------------
002360*    BUSCAR : consultation d'une commande (OrderService.
002370*    getById).
002380*-----------------------------------------------------------
002390 BUSCAR.
002400     MOVE DPBORDX-ENT-LEC-ID       TO W-ID-BUSCA
002410     PERFORM LOCALIZA-ORD THRU LOCALIZA-ORD-FIN
002420     IF W-ACHADO-NAO
002430         SET DPB-PIL-RC-ABSENT      TO TRUE
002440         MOVE 'DPBPORD1, COMMANDE INEXISTANTE.' TO DPB-PIL-MSG
002450     ELSE
002460         MOVE E-ORD-CUST-X(W-IX-ACHADO)
002470                                    TO DPBORDX-SOR-LEC-CUST-X
002480         MOVE E-ORD-CUST-Y(W-IX-ACHADO)
002490                                    TO DPBORDX-SOR-LEC-CUST-Y
002500         MOVE E-ORD-WEIGHT(W-IX-ACHADO)
002510                                    TO DPBORDX-SOR-LEC-WEIGHT
002520         MOVE E-ORD-PRIORITY(W-IX-ACHADO)
002530                                    TO DPBORDX-SOR-LEC-PRIORITY
002540         MOVE E-ORD-STATUS(W-IX-ACHADO)
002550                                    TO DPBORDX-SOR-LEC-STATUS
002560     END-IF
002570     .
002580      
002590*-----------------------------------------------------------
002600*    AJOUT : creation d'une commande (OrderService.create).
002610*    Regle metier 11 : poids <= 0 rejete, priorite a blanc
002620*    forcee a LOW, statut systematiquement force a PENDING.
002630*-----------------------------------------------------------
002640 AJOUT.
002650     MOVE DPBORDX-ENT-AJO-WEIGHT   TO W-POIDS-TRAB-VAL
002660     IF W-POIDS-TRAB-VAL NOT > 0
002670         SET DPB-PIL-RC-VALEUR      TO TRUE
002680         MOVE 'DPBPORD1, POIDS INVALIDE (DOIT ETRE > 0).'
002690                                    TO DPB-PIL-MSG
002700         GO TO AJOUT-FIN
002710     END-IF
002720     IF DPB-ORD-COUNT >= 2000
002730         SET DPB-PIL-RC-STATUT      TO TRUE
002740         MOVE 'DPBPORD1, CARNET DE COMMANDES SATURE.'
002750                                    TO DPB-PIL-MSG
002760         GO TO AJOUT-FIN
002770     END-IF
002780      
002790     ADD 1                         TO DPB-ORD-COUNT
002800     SET ORD-IX                   TO DPB-ORD-COUNT
002810     MOVE DPBORDX-ENT-AJO-ID       TO E-ORD-ID(ORD-IX)
002820     MOVE DPBORDX-ENT-AJO-CUST-X   TO E-ORD-CUST-X(ORD-IX)
002830     MOVE DPBORDX-ENT-AJO-CUST-Y   TO E-ORD-CUST-Y(ORD-IX)
002840     MOVE W-POIDS-TRAB-VAL         TO E-ORD-WEIGHT(ORD-IX)
002850      
002860     MOVE DPBORDX-ENT-AJO-PRIORITY TO W-PRIORITE-TRAB-TXT
002870     IF W-PRIORITE-TRAB-TXT = SPACES
002880         MOVE 'LOW'                TO E-ORD-PRIORITY(ORD-IX)
002890     ELSE
002900         MOVE W-PRIORITE-TRAB-TXT   TO E-ORD-PRIORITY(ORD-IX)
002910     END-IF
002920      
002930     MOVE 'PENDING'                TO E-ORD-STATUS(ORD-IX)
002940     MOVE E-ORD-ID(ORD-IX)         TO DPBORDX-SOR-AJO-ID
002950     .
002960 AJOUT-FIN.
002970     EXIT.
002980      
002990*-----------------------------------------------------------
003000*    MAJ : mise a jour d'une commande (OrderService.update).
003001*    2001-06-04 RGT TICKET DRB-0199 : poids <= 0 rejette
003002*    desormais toute l'operation (regle 11) au lieu de
003003*    conserver silencieusement l'ancien poids - meme esprit
003004*    que le rejet deja en place sur AJOUT et SUPPRESSION.
003010*-----------------------------------------------------------
003020 MAJ.
003030     MOVE DPBORDX-ENT-MAJ-ID       TO W-ID-BUSCA
003040     PERFORM LOCALIZA-ORD THRU LOCALIZA-ORD-FIN
003050     IF W-ACHADO-NAO
003060         SET DPB-PIL-RC-ABSENT      TO TRUE
003070         MOVE 'DPBPORD1, COMMANDE INEXISTANTE.' TO DPB-PIL-MSG
003080         GO TO MAJ-FIN
003090     END-IF
003100     MOVE DPBORDX-ENT-MAJ-WEIGHT   TO W-POIDS-TRAB-VAL
003105     IF W-POIDS-TRAB-VAL NOT > 0
003107         SET DPB-PIL-RC-VALEUR      TO TRUE
003109         MOVE 'DPBPORD1, POIDS INVALIDE (DOIT ETRE > 0).'
003111                                    TO DPB-PIL-MSG
003113         GO TO MAJ-FIN
003115     END-IF
003120     MOVE W-POIDS-TRAB-VAL         TO E-ORD-WEIGHT(W-IX-ACHADO)
003140     IF DPBORDX-ENT-MAJ-PRIORITY NOT = SPACES
003150         MOVE DPBORDX-ENT-MAJ-PRIORITY
003160                                    TO E-ORD-PRIORITY(W-IX-ACHADO)
003170     END-IF
003180     MOVE DPBORDX-ENT-MAJ-CUST-X   TO E-ORD-CUST-X(W-IX-ACHADO)
003190     MOVE DPBORDX-ENT-MAJ-CUST-Y   TO E-ORD-CUST-Y(W-IX-ACHADO)
003200     .
003210 MAJ-FIN.
003220     EXIT.
003230      
003240*-----------------------------------------------------------
003250*    ENTREGA : force le statut DELIVERED (appelee par
003260*    DPBBMNT1 depuis le traitement STP-ENTREGA - regle 20, la
003270*    cascade de livraison part de l'escale, pas de la cde).
003280*-----------------------------------------------------------
003290 ENTREGA.
003300     MOVE DPBORDX-ENT-ENTREGA-ID   TO W-ID-BUSCA
003310     PERFORM LOCALIZA-ORD THRU LOCALIZA-ORD-FIN
003320     IF W-ACHADO-NAO
003330         SET DPB-PIL-RC-ABSENT      TO TRUE
003340         MOVE 'DPBPORD1, COMMANDE INEXISTANTE.' TO DPB-PIL-MSG
003350         GO TO ENTREGA-FIN
003360     END-IF
003370     MOVE 'DELIVERED'              TO E-ORD-STATUS(W-IX-ACHADO)
003380     .
003390 ENTREGA-FIN.
003400     EXIT.
003410      
003420*-----------------------------------------------------------
003430*    SUPPRESSION : suppression d'une commande (OrderService.
003440*    delete) - refusee si la commande n'est pas PENDING
003450*    (regle metier 12).
003460*-----------------------------------------------------------
003470 SUPPRESSION.
003480     MOVE DPBORDX-ENT-SUP-ID       TO W-ID-BUSCA
003490     PERFORM LOCALIZA-ORD THRU LOCALIZA-ORD-FIN
003500     IF W-ACHADO-NAO
003510         SET DPB-PIL-RC-ABSENT      TO TRUE
003520         MOVE 'DPBPORD1, COMMANDE INEXISTANTE.' TO DPB-PIL-MSG
003530         GO TO SUPPRESSION-FIN
003540     END-IF
003550     IF E-ORD-STATUS(W-IX-ACHADO) NOT = 'PENDING'
003560         SET DPB-PIL-RC-STATUT      TO TRUE
003570         MOVE 'DPBPORD1, COMMANDE NON PENDING, SUPPR REFUSEE.'
003580                                    TO DPB-PIL-MSG
003590         GO TO SUPPRESSION-FIN
003600     END-IF
003610     SET W-IX-TRAB TO W-IX-ACHADO
003620     PERFORM DESLOC-SUPPR-ORD THRU DESLOC-SUPPR-ORD-EXIT
003630         UNTIL W-IX-TRAB >= DPB-ORD-COUNT
003640     SUBTRACT 1 FROM DPB-ORD-COUNT
003650     .
003660 SUPPRESSION-FIN.
003670     EXIT.
003680      
003690 DESLOC-SUPPR-ORD.
003700     MOVE DPB-ORD-ENTRY(W-IX-TRAB + 1) TO DPB-ORD-ENTRY(W-IX-TRAB)
003710     SET W-IX-TRAB UP BY 1
003720     .
003730 DESLOC-SUPPR-ORD-EXIT.
003740     EXIT.
