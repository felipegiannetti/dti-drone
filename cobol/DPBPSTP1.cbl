000100*****************************************************************
000110*                   C O U C H E   P H Y S I Q U E
000120*                   -----------------------------
000130*    APPLICATION      : PLANIFICATION DE LIVRAISON PAR DRONE
000140*    PROGRAMME        : DPBPSTP1
000150*    OBJET            : ACCES AU FICHIER MAITRE DES ESCALAS
000160*                       (TRIP-STOP-MASTER) POUR COMPTE DE
000170*                       DPBBMNT1 - CHARGEMENT/SAUVEGARDE DE LA
000180*                       TABLE EN MEMOIRE (DPB-STP-TAB), CREATION,
000190*                       SUPPRESSION, DEPLACEMENT, MARQUAGE DE
000200*                       LIVRAISON ET AJUSTEMENT D'HORAIRE D'UNE
000210*                       ESCALE.
000220*    REPRIS DE        : TLMPPRO1/TLMPCON2 (pas d'equivalent
000230*                       direct chez PROSPECT - meme idiome).
000240*****************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.      DPBPSTP1.
000270 AUTHOR.          Marie LE BRETON.
000280 INSTALLATION.    TRAIN04.
000290 DATE-WRITTEN.    19870312.
000300 DATE-COMPILED.
000310 SECURITY.        DIFFUSION INTERNE.
000320*****************************************************************
000330*    HISTORIQUE DES MODIFICATIONS
000340*    -------------------------------------------------------------
000350*    DATE       AUTEUR TICKET     LIBELLE
000360*    ---------- ------ ---------- --------------------------------
000370*    1987-03-12 MLB    DRB-0007   Creation, sur le modele de      DRB-0007
000380*                                 TLMPPRO1/TLMPCON2.
000390*    1991-06-18 MLB    DRB-0098   Abandon de la BDD TRAIN04 :     DRB-0098
000400*                                 l'escale est conservee sur
000410*                                 fichier sequentiel TRIP-STOP-
000420*                                 MASTER, chargee en table
000430*                                 DPB-STP-TAB.
000440*    1992-09-21 MLB    DRB-0114   Ecriture des fonctions CARREGAR DRB-0114
000450*                                 et GRAVAR, pilotees par DPBBMNT1.
000460*    1996-01-15 MLB    DRB-0151   Ecriture de DESLOC (deplacement DRB-0151
000470*                                 d'une escale, avec renumero-
000480*                                 tation de toute la viagem).
000490*    1998-11-30 MLB    DRB-0166   Revue an 2000 : ce programme ne DRB-0166
000500*                                 manipule aucune zone date en
000510*                                 dehors des horaires d'escale,
000520*                                 deja sur 14 positions, RAS.
000530*    1999-09-02 RGT    DRB-0182   ENTREGA : calcul de             DRB-0182
000540*                                 SOR-ENTREGA-COMPLETO pour
000550*                                 signaler a DPBBMNT1 la cloture
000560*                                 de la viagem (regle metier 20).
000570*    2001-02-10 RGT    DRB-0190   AJOUT : ouverture de la breche  DRB-0190
000580*                                 (gap-opening) avant insertion
000590*                                 d'une escale a un rang deja
000600*                                 occupe (regle metier 17).
000610*****************************************************************
000620      
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. ZIA.
000660 OBJECT-COMPUTER. VIRTEL.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS CLASSE-NUMERIQUE IS '0' THRU '9'
000700     UPSI-0 ON  STATUS   IS W-UPSI0-ON
000710     UPSI-0 OFF STATUS   IS W-UPSI0-OFF.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    Fichier maitre des escalas.
000750     SELECT STP-MAST ASSIGN TO STPMAST
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS W-STP-FS.
000780      
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  STP-MAST
000820     RECORDING MODE IS F.
000830 COPY DPBCSTPR REPLACING ==:PROG:== BY ==STP==.
000840      
000850 WORKING-STORAGE SECTION.
000860*    Table de travail : escalas de toutes les viagens en cours
000870*    de run (cf. DPBCSTP1).
000880     COPY DPBCSTP1.
000890      
000900 01  W-ZONES-FICHIER.
000910     05  W-STP-FS                PIC X(02).
000920         88  W-STP-FS-OK                VALUE '00'.
000930         88  W-STP-FS-FIM               VALUE '10'.
000940     05  FILLER                  PIC X(02).
000950      
000960 01  W-COMPTEURS.
000970     05  W-IX-ACHADO             PIC 9(05) COMP.
000980     05  W-IX-TRAB               PIC 9(05) COMP.
000990     05  W-N-ESCALAS             PIC 9(04) COMP.
001000     05  FILLER                  PIC X(02).
001010      
001020 01  W-INDICATEURS.
001030     05  W-FIM-FIC               PIC 9.
001040         88  W-FIM-FIC-OUI              VALUE 1.
001050         88  W-FIM-FIC-NAO              VALUE 0.
001060     05  W-ACHADO                PIC 9.
001070         88  W-ACHADO-SIM               VALUE 1.
001080         88  W-ACHADO-NAO               VALUE 0.
001090     05  W-UPSI0-ON              PIC 9.
001100     05  W-UPSI0-OFF             PIC 9.
001110     05  FILLER                  PIC X(02).
001120      
001130*    Cle de recherche viagem+rang, redefinie en deux zones
001140*    separees pour les comparaisons de la boucle de recherche.
001150 01  W-CHAVE-BUSCA.
001160     05  W-TRIP-BUSCA            PIC 9(09).
001170     05  W-SEQ-BUSCA             PIC 9(04).
001180     05  FILLER                  PIC X(02).
001190 01  W-CHAVE-BUSCA-ALT REDEFINES W-CHAVE-BUSCA.
001200     05  W-CHAVE-BUSCA-NUM       PIC 9(13).
001210     05  FILLER                  PIC X(02).
001220      
001230 01  W-ZONES-DESLOC.
001240     05  W-DE-SEQ                PIC 9(04).
001250     05  W-PARA-SEQ              PIC 9(04).
001260     05  FILLER                  PIC X(02).
001270*    Vue combinee utilisee pour le trace de controle (compte-
001280*    rendu DPBBMNT1) - simplifie l'edition des deux rangs.
001290 01  W-ZONES-DESLOC-ALT REDEFINES W-ZONES-DESLOC.
001300     05  W-DESLOC-NUM            PIC 9(10).
001310      
001320 LINKAGE SECTION.
001330     COPY DPBCPIL.
001340     COPY DPBCSTP1.
001350     COPY DPBCSTPX REPLACING ==:PROG:== BY ==DPBSTPX==.
001360      
001370 PROCEDURE DIVISION USING DPB-PIL DPB-STP-TAB DPBSTPX-XCH.
001380 DEBUT.
001390     PERFORM INIT-TRAITEMENT
001400     PERFORM TRAITEMENT
001410     GOBACK
001420     .
001430      
001440 INIT-TRAITEMENT.
001450     SET DPB-PIL-RC-OK             TO TRUE
001460     MOVE SPACES                   TO DPB-PIL-MSG
001470     .
001480      
001490 TRAITEMENT.
001500     EVALUATE DPB-PIL-FCT
001510       WHEN 'CARREGAR' PERFORM CARREGAR THRU CARREGAR-FIN
001520       WHEN 'GRAVAR'   PERFORM GRAVAR
001530       WHEN 'AJOUT'    PERFORM AJOUT THRU AJOUT-FIN
001540       WHEN 'SUPPR'    PERFORM SUPPRESSION THRU SUPPRESSION-FIN
001550       WHEN 'DESLOC'   PERFORM DESLOC THRU DESLOC-FIN
001560       WHEN 'ENTREGA'  PERFORM ENTREGA THRU ENTREGA-FIN
001570       WHEN 'AJUSTE'   PERFORM AJUSTE THRU AJUSTE-FIN
001580       WHEN OTHER
001590         SET DPB-PIL-RC-VALEUR     TO TRUE
001600         MOVE 'DPBPSTP1, FONCTION INCONNUE.' TO DPB-PIL-MSG
001610     END-EVALUATE
001620     .
001630      
001640*-----------------------------------------------------------
001650*    CARREGAR : lecture integrale de STP-MAST.
001660*-----------------------------------------------------------
001670 CARREGAR.
001680     MOVE 0                       TO DPB-STP-COUNT
001690     SET W-FIM-FIC-NAO             TO TRUE
001700     OPEN INPUT STP-MAST
001710     IF NOT W-STP-FS-OK
001720         SET DPB-PIL-RC-STATUT      TO TRUE
001730         MOVE 'DPBPSTP1, OUVERTURE STP-MAST IMPOSSIBLE.'
001740                                    TO DPB-PIL-MSG
001750         GO TO CARREGAR-FIN
001760     END-IF
001770     PERFORM CARREGAR-BOUCLE THRU CARREGAR-BOUCLE-EXIT
001780         UNTIL W-FIM-FIC-OUI
001790     CLOSE STP-MAST
001800     .
001810 CARREGAR-FIN.
001820     EXIT.
001830      
001840 CARREGAR-BOUCLE.
001850     READ STP-MAST
001860         AT END
001870           SET W-FIM-FIC-OUI        TO TRUE
001880           GO TO CARREGAR-BOUCLE-EXIT
001890     END-READ
001900     ADD 1                         TO DPB-STP-COUNT
001910     SET STP-IX                   TO DPB-STP-COUNT
001920     MOVE STP-TRIP-ID              TO E-STP-TRIP-ID(STP-IX)
001930     MOVE STP-ORDER-ID             TO E-STP-ORDER-ID(STP-IX)
001940     MOVE STP-SEQ                  TO E-STP-SEQ(STP-IX)
001950     MOVE STP-X                    TO E-STP-X(STP-IX)
001960     MOVE STP-Y                    TO E-STP-Y(STP-IX)
001970     MOVE STP-EST-ARR              TO E-STP-EST-ARR(STP-IX)
001980     MOVE STP-EST-DEP              TO E-STP-EST-DEP(STP-IX)
001990     MOVE STP-DELIVERED            TO E-STP-DELIVERED(STP-IX)
002000     .
002010 CARREGAR-BOUCLE-EXIT.
002020     EXIT.
002030      
002040*-----------------------------------------------------------
002050*    GRAVAR : reecriture integrale de la table sur STP-MAST.
002060*-----------------------------------------------------------
002070 GRAVAR.
002080     OPEN OUTPUT STP-MAST
002090     IF DPB-STP-COUNT > 0
002100         PERFORM GRAVAR-BOUCLE THRU GRAVAR-BOUCLE-EXIT
002110             VARYING STP-IX FROM 1 BY 1
002120             UNTIL STP-IX > DPB-STP-COUNT
002130     END-IF
002140     CLOSE STP-MAST
002150     .
002160      
002170 GRAVAR-BOUCLE.
002180     MOVE E-STP-TRIP-ID(STP-IX)    TO STP-TRIP-ID
002190     MOVE E-STP-ORDER-ID(STP-IX)   TO STP-ORDER-ID
002200     MOVE E-STP-SEQ(STP-IX)        TO STP-SEQ
002210     MOVE E-STP-X(STP-IX)          TO STP-X
002220     MOVE E-STP-Y(STP-IX)          TO STP-Y
002230     MOVE E-STP-EST-ARR(STP-IX)    TO STP-EST-ARR
002240     MOVE E-STP-EST-DEP(STP-IX)    TO STP-EST-DEP
002250     MOVE E-STP-DELIVERED(STP-IX)  TO STP-DELIVERED
002260     WRITE STP-REC
002270     .
002280 GRAVAR-BOUCLE-EXIT.
002290     EXIT.
002300      
002310*-----------------------------------------------------------
002320*    LOCALIZA-STP : recherche de la paire (W-TRIP-BUSCA,
002330*    W-SEQ-BUSCA) dans la table.
002340*-----------------------------------------------------------
002350 LOCALIZA-STP.
002360     SET W-ACHADO-NAO              TO TRUE
002370     MOVE 0                        TO W-IX-ACHADO
002380     SET STP-IX                   TO 1
002390     PERFORM LOCALIZA-STP-BOUCLE THRU LOCALIZA-STP-BOUCLE-EXIT
002400         UNTIL STP-IX > DPB-STP-COUNT
002410     .
002420 LOCALIZA-STP-FIN.
002430     EXIT.
002440      
002450 LOCALIZA-STP-BOUCLE.
002460     IF E-STP-TRIP-ID(STP-IX) = W-TRIP-BUSCA AND
002470         E-STP-SEQ(STP-IX) = W-SEQ-BUSCA
002480         SET W-ACHADO-SIM           TO TRUE
002490         SET W-IX-ACHADO           TO STP-IX
002500         GO TO LOCALIZA-STP-BOUCLE-EXIT
002510     END-IF
002520     SET STP-IX UP BY 1
002530     .
002540 LOCALIZA-STP-BOUCLE-EXIT.
002550     EXIT.
002560      
002570*-----------------------------------------------------------
002580*    CONTA-ESCALAS : compte dans W-N-ESCALAS le nombre
002590*    d'escalas deja enregistrees pour W-TRIP-BUSCA.
002600*-----------------------------------------------------------
002610 CONTA-ESCALAS.
002620     MOVE 0                        TO W-N-ESCALAS
002630     SET STP-IX                   TO 1
002640     PERFORM CONTA-ESCALAS-BOUCLE THRU CONTA-ESCALAS-BOUCLE-EXIT
002650         UNTIL STP-IX > DPB-STP-COUNT
002660     .
002670 CONTA-ESCALAS-BOUCLE.
002680     IF E-STP-TRIP-ID(STP-IX) = W-TRIP-BUSCA
002690         ADD 1                      TO W-N-ESCALAS
002700     END-IF
002710     SET STP-IX UP BY 1
002720     .
002730 CONTA-ESCALAS-BOUCLE-EXIT.
002740     EXIT.
002750      
002760*-----------------------------------------------------------
002770*    AJOUT : creation d'une escale (TripStopService.create) -
002780*    regle metier 17 (ouverture de breche).
002790*-----------------------------------------------------------
002800 AJOUT.
002810     IF DPB-STP-COUNT >= 10000
002820         SET DPB-PIL-RC-STATUT      TO TRUE
002830         MOVE 'DPBPSTP1, TABLE DES ESCALAS SATUREE.'
002840                                    TO DPB-PIL-MSG
002850         GO TO AJOUT-FIN
002860     END-IF
002870      
002880     MOVE DPBSTPX-ENT-CRIA-TRIP-ID TO W-TRIP-BUSCA
002890     PERFORM CONTA-ESCALAS THRU CONTA-ESCALAS-BOUCLE-EXIT
002900      
002910     IF DPBSTPX-ENT-CRIA-SEQ > 0
002920         MOVE DPBSTPX-ENT-CRIA-SEQ  TO W-PARA-SEQ
002930     ELSE
002940         COMPUTE W-PARA-SEQ = W-N-ESCALAS + 1
002950     END-IF
002960      
002970     IF W-PARA-SEQ <= W-N-ESCALAS
002980         SET STP-IX                TO 1
002990         PERFORM ABRE-BRECHA THRU ABRE-BRECHA-EXIT
003000             UNTIL STP-IX > DPB-STP-COUNT
003010     END-IF
003020      
003030     ADD 1                         TO DPB-STP-COUNT
003040     SET STP-IX                   TO DPB-STP-COUNT
003050     MOVE DPBSTPX-ENT-CRIA-TRIP-ID TO E-STP-TRIP-ID(STP-IX)
003060     MOVE DPBSTPX-ENT-CRIA-ORDER-ID TO E-STP-ORDER-ID(STP-IX)
003070     MOVE W-PARA-SEQ               TO E-STP-SEQ(STP-IX)
003080     MOVE DPBSTPX-ENT-CRIA-X       TO E-STP-X(STP-IX)
003090     MOVE DPBSTPX-ENT-CRIA-Y       TO E-STP-Y(STP-IX)
003100     MOVE 0                        TO E-STP-EST-ARR(STP-IX)
003110     MOVE 0                        TO E-STP-EST-DEP(STP-IX)
003120     MOVE 'N'                      TO E-STP-DELIVERED(STP-IX)
003130      
003140     MOVE W-PARA-SEQ               TO DPBSTPX-SOR-AJO-SEQ
003150     .
003160 AJOUT-FIN.
003170     EXIT.
003180      
003190 ABRE-BRECHA.
003200     IF E-STP-TRIP-ID(STP-IX) = W-TRIP-BUSCA AND
003210         E-STP-SEQ(STP-IX) >= W-PARA-SEQ
003220         ADD 1                      TO E-STP-SEQ(STP-IX)
003230     END-IF
003240     SET STP-IX UP BY 1
003250     .
003260 ABRE-BRECHA-EXIT.
003270     EXIT.
003280      
003290*-----------------------------------------------------------
003300*    SUPPRESSION : suppression d'une escale (TripStopService.
003310*    delete) - regle metier 18 (renumerotation sans breche).
003320*-----------------------------------------------------------
003330 SUPPRESSION.
003340     MOVE DPBSTPX-ENT-SUP-TRIP-ID  TO W-TRIP-BUSCA
003350     MOVE DPBSTPX-ENT-SUP-SEQ      TO W-SEQ-BUSCA
003360     PERFORM LOCALIZA-STP THRU LOCALIZA-STP-FIN
003370     IF W-ACHADO-NAO
003380         SET DPB-PIL-RC-ABSENT      TO TRUE
003390         MOVE 'DPBPSTP1, ESCALE INEXISTANTE.' TO DPB-PIL-MSG
003400         GO TO SUPPRESSION-FIN
003410     END-IF
003420      
003430     SET W-IX-TRAB TO W-IX-ACHADO
003440     PERFORM DESLOC-SUPPR-STP THRU DESLOC-SUPPR-STP-EXIT
003450         UNTIL W-IX-TRAB >= DPB-STP-COUNT
003460     SUBTRACT 1 FROM DPB-STP-COUNT
003470      
003480     SET STP-IX                   TO 1
003490     PERFORM FERME-BRECHA THRU FERME-BRECHA-EXIT
003500         UNTIL STP-IX > DPB-STP-COUNT
003510     .
003520 SUPPRESSION-FIN.
003530     EXIT.
003540      
003550 DESLOC-SUPPR-STP.
003560     MOVE DPB-STP-ENTRY(W-IX-TRAB + 1) TO DPB-STP-ENTRY(W-IX-TRAB)
003570     SET W-IX-TRAB UP BY 1
003580     .
003590 DESLOC-SUPPR-STP-EXIT.
003600     EXIT.
003610      
003620 FERME-BRECHA.
003630     IF E-STP-TRIP-ID(STP-IX) = W-TRIP-BUSCA AND
003640         E-STP-SEQ(STP-IX) > W-SEQ-BUSCA
003650         SUBTRACT 1                FROM E-STP-SEQ(STP-IX)
003660     END-IF
003670     SET STP-IX UP BY 1
003680     .
003690 FERME-BRECHA-EXIT.
003700     EXIT.
003710      
003720*-----------------------------------------------------------
003730*    DESLOC : deplacement d'une escale (TripStopService.move)
003740*    - regle metier 19 (clamp + renumerotation par glissement
003750*    de plage, equivalent au retrait/reinsertion).
003760*-----------------------------------------------------------
003770 DESLOC.
003780     MOVE DPBSTPX-ENT-MOV-TRIP-ID  TO W-TRIP-BUSCA
003790     MOVE DPBSTPX-ENT-MOV-DE-SEQ   TO W-SEQ-BUSCA
003800     PERFORM LOCALIZA-STP THRU LOCALIZA-STP-FIN
003810     IF W-ACHADO-NAO
003820         SET DPB-PIL-RC-ABSENT      TO TRUE
003830         MOVE 'DPBPSTP1, ESCALE INEXISTANTE.' TO DPB-PIL-MSG
003840         GO TO DESLOC-FIN
003850     END-IF
003860      
003870     PERFORM CONTA-ESCALAS THRU CONTA-ESCALAS-BOUCLE-EXIT
003880     MOVE DPBSTPX-ENT-MOV-DE-SEQ   TO W-DE-SEQ
003890     MOVE DPBSTPX-ENT-MOV-PARA-SEQ TO W-PARA-SEQ
003900     IF W-PARA-SEQ < 1
003910         MOVE 1                    TO W-PARA-SEQ
003920     END-IF
003930     IF W-PARA-SEQ > W-N-ESCALAS
003940         MOVE W-N-ESCALAS           TO W-PARA-SEQ
003950     END-IF
003960      
003970     IF W-PARA-SEQ = W-DE-SEQ
003980         GO TO DESLOC-FIN
003990     END-IF
004000      
004010     SET STP-IX                   TO 1
004020     IF W-PARA-SEQ < W-DE-SEQ
004030         PERFORM DESLOC-GLISSE-BAS THRU DESLOC-GLISSE-BAS-EXIT
004040             UNTIL STP-IX > DPB-STP-COUNT
004050     ELSE
004060         PERFORM DESLOC-GLISSE-HAUT THRU DESLOC-GLISSE-HAUT-EXIT
004070             UNTIL STP-IX > DPB-STP-COUNT
004080     END-IF
004090     MOVE W-PARA-SEQ               TO E-STP-SEQ(W-IX-ACHADO)
004100     .
004110 DESLOC-FIN.
004120     EXIT.
004130      
004140 DESLOC-GLISSE-BAS.
004150     IF E-STP-TRIP-ID(STP-IX) = W-TRIP-BUSCA AND
004160         E-STP-SEQ(STP-IX) >= W-PARA-SEQ AND
004170         E-STP-SEQ(STP-IX) < W-DE-SEQ
004180         ADD 1                      TO E-STP-SEQ(STP-IX)
004190     END-IF
004200     SET STP-IX UP BY 1
004210     .
004220 DESLOC-GLISSE-BAS-EXIT.
004230     EXIT.
004240      
004250 DESLOC-GLISSE-HAUT.
004260     IF E-STP-TRIP-ID(STP-IX) = W-TRIP-BUSCA AND
004270         E-STP-SEQ(STP-IX) <= W-PARA-SEQ AND
004280         E-STP-SEQ(STP-IX) > W-DE-SEQ
004290         SUBTRACT 1                FROM E-STP-SEQ(STP-IX)
004300     END-IF
004310     SET STP-IX UP BY 1
004320     .
004330 DESLOC-GLISSE-HAUT-EXIT.
004340     EXIT.
004350      
004360*-----------------------------------------------------------
004370*    ENTREGA : marquage d'une escale comme livree (regle 20).
004380*    Le statut de la commande est mis a jour par DPBPORD1 sur
004390*    appel separe de DPBBMNT1 ; ici on signale seulement si
004400*    la viagem est desormais complete (SOR-ENTREGA-COMPLETO).
004410*-----------------------------------------------------------
004420 ENTREGA.
004430     MOVE DPBSTPX-ENT-ENTREGA-TRIP TO W-TRIP-BUSCA
004440     MOVE DPBSTPX-ENT-ENTREGA-SEQ  TO W-SEQ-BUSCA
004450     PERFORM LOCALIZA-STP THRU LOCALIZA-STP-FIN
004460     IF W-ACHADO-NAO
004470         SET DPB-PIL-RC-ABSENT      TO TRUE
004480         MOVE 'DPBPSTP1, ESCALE INEXISTANTE.' TO DPB-PIL-MSG
004490         GO TO ENTREGA-FIN
004500     END-IF
004510     MOVE 'Y'                      TO E-STP-DELIVERED(W-IX-ACHADO)
004520      
004530     SET DPBSTPX-SOR-ENTR-COMPLETO-SIM TO TRUE
004540     SET STP-IX                   TO 1
004550     PERFORM VERIF-VIAGEM-COMPLETA THRU VERIF-VIAGEM-COMPLETA-EXIT
004560         UNTIL STP-IX > DPB-STP-COUNT
004570     .
004580 ENTREGA-FIN.
004590     EXIT.
004600      
004610 VERIF-VIAGEM-COMPLETA.
004620     IF E-STP-TRIP-ID(STP-IX) = W-TRIP-BUSCA AND
004630         E-STP-DELIVERED(STP-IX) = 'N'
004640         SET DPBSTPX-SOR-ENTR-COMPLETO-NAO TO TRUE
004650     END-IF
004660     SET STP-IX UP BY 1
004670     .
004680 VERIF-VIAGEM-COMPLETA-EXIT.
004690     EXIT.
004700      
004710*-----------------------------------------------------------
004720*    AJUSTE : correction manuelle des horaires estimes d'une
004730*    escale (TripStopService.updateEstimates).
004740*-----------------------------------------------------------
004750 AJUSTE.
004760     MOVE DPBSTPX-ENT-AJUSTE-TRIP  TO W-TRIP-BUSCA
004770     MOVE DPBSTPX-ENT-AJUSTE-SEQ   TO W-SEQ-BUSCA
004780     PERFORM LOCALIZA-STP THRU LOCALIZA-STP-FIN
004790     IF W-ACHADO-NAO
004800         SET DPB-PIL-RC-ABSENT      TO TRUE
004810         MOVE 'DPBPSTP1, ESCALE INEXISTANTE.' TO DPB-PIL-MSG
004820         GO TO AJUSTE-FIN
004830     END-IF
004840     MOVE DPBSTPX-ENT-AJUSTE-ARR   TO E-STP-EST-ARR(W-IX-ACHADO)
004850     MOVE DPBSTPX-ENT-AJUSTE-DEP   TO E-STP-EST-DEP(W-IX-ACHADO)
004860     .
004870 AJUSTE-FIN.
004880     EXIT.
