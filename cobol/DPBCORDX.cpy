000100*****************************************************************
000110*    DPBCORDX  -  COMMANDE : ZONE D'ECHANGE COUCHE METIER /
000120*                  COUCHE PHYSIQUE (DPBPORD1), reprise via
000130*                  REPLACING comme l'ancien TLMCCON2.
000140*-----------------------------------------------------------------
000150*    MODIFICATIONS
000160*    1987-03-05 ODO  TICKET DRB-0001  Creation.
000170*    1991-06-18 ODO  TICKET DRB-0098  ORD-PRIORITY passe a 6
000180*                                     caracteres.
000190*****************************************************************
000200 01  :PROG:-XCH.
000210     05  :PROG:-ENT-LEC.
000220         10  :PROG:-ENT-LEC-ID       PIC 9(09).
000230     05  :PROG:-ENT-AJO.
000240         10  :PROG:-ENT-AJO-ID       PIC 9(09).
000250         10  :PROG:-ENT-AJO-CUST-X   PIC S9(09).
000260         10  :PROG:-ENT-AJO-CUST-Y   PIC S9(09).
000270         10  :PROG:-ENT-AJO-WEIGHT   PIC 9(05)V9(02).
000280         10  :PROG:-ENT-AJO-PRIORITY PIC X(06).
000290     05  :PROG:-ENT-MAJ REDEFINES :PROG:-ENT-AJO.
000300         10  :PROG:-ENT-MAJ-ID-AJO   PIC 9(09).
000310         10  :PROG:-ENT-MAJ-CUST-X   PIC S9(09).
000320         10  :PROG:-ENT-MAJ-CUST-Y   PIC S9(09).
000330         10  :PROG:-ENT-MAJ-WEIGHT   PIC 9(05)V9(02).
000340         10  :PROG:-ENT-MAJ-PRIORITY PIC X(06).
000350     05  :PROG:-ENT-MAJ-ID           PIC 9(09).
000360     05  :PROG:-ENT-SUP.
000370         10  :PROG:-ENT-SUP-ID       PIC 9(09).
000380*        ENT-ENTREGA : force le statut DELIVERED, appele par
000390*        DPBBMNT1 depuis le traitement STP-ENTREGA (regle 20).
000400     05  :PROG:-ENT-ENTREGA.
000410         10  :PROG:-ENT-ENTREGA-ID   PIC 9(09).
000420     05  :PROG:-SOR-LEC.
000430         10  :PROG:-SOR-LEC-CUST-X   PIC S9(09).
000440         10  :PROG:-SOR-LEC-CUST-Y   PIC S9(09).
000450         10  :PROG:-SOR-LEC-WEIGHT   PIC 9(05)V9(02).
000460         10  :PROG:-SOR-LEC-PRIORITY PIC X(06).
000470         10  :PROG:-SOR-LEC-STATUS   PIC X(12).
000480     05  :PROG:-SOR-AJO.
000490         10  :PROG:-SOR-AJO-ID       PIC 9(09).
000500     05  FILLER                      PIC X(04).
